000100******************************************************************
000200* TRADEREC.cpy
000300* MOCKSTOCK TRADE RECORD - ONE COMPLETED FILL.  TRADES.DAT IS
000400* APPEND-ONLY, WRITTEN BY OPEN EXTEND, NEVER REWRITTEN.
000500*   1998-11-07  JLH  ISSUE MS-014  ORIGINAL LAYOUT.
000600******************************************************************
000700      05  TRADE-ID                   PIC 9(09).
000800      05  TRADE-MEMBER-ID            PIC 9(09).
000900      05  TRADE-STOCK-CODE           PIC X(10).
001000      05  TRADE-STOCK-NAME           PIC X(40).
001100      05  TRADE-TRADE-TYPE           PIC X(04).
001200          88  TRADE-IS-BUY               VALUE "BUY ".
001300          88  TRADE-IS-SELL              VALUE "SELL".
001400      05  TRADE-QUANTITY             PIC 9(09).
001500      05  TRADE-PRICE                PIC 9(11).
001600      05  FILLER                     PIC X(18).
