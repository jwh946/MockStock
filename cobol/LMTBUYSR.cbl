000100*(c) 1998-2002 MOCKSTOCK TRADING SYSTEMS.  ALL RIGHTS RESERVED.
000200*
000300*#ident	"@(#) mockstock/batch/LMTBUYSR.cbl	$Revision: 1.5 $"
000400*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. LMTBUYSR.
000700  AUTHOR. R K TANAKA.
000800  INSTALLATION. MOCKSTOCK TRADING SYSTEMS - BATCH ORDER ENTRY.
000900  DATE-WRITTEN. 03/12/1999.
001000  DATE-COMPILED.
001100  SECURITY.  COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001200*****************************************************************
001300*  CHANGE LOG
001400*    1999-03-12  RKT  ISSUE MS-035  ORIGINAL PROGRAM - LIMIT BUY
001500*                 ENTRY.  MODELLED ON MKTBUYSR; A LIMIT ORDER THAT
001600*                 DOES NOT FILL IMMEDIATELY IS PARKED PENDING FOR
001700*                 LIMSWPSR TO SWEEP.
001800*    1999-09-14  JLH  ISSUE MS-051  PRICE LOOKUP MOVED OUT TO THE
001900*                 QUOTELKP SUBPROGRAM.
002000*    2000-01-06  JLH  ISSUE MS-061  Y2K - CREATED-AT 4-DIGIT YEAR.
002100*    2001-02-19  RKT  ISSUE MS-098  CASH-BALANCE OVERFLOW GUARD -
002200*                 SEE MEMBREC CHANGE LOG.
002300*    2003-06-30  TJW  ISSUE MS-140  NOTIFY FAILURE NO LONGER ABENDS
002400*                 THE RUN - SAME FIX AS MKTBUYSR.
002500*****************************************************************
002600  ENVIRONMENT DIVISION.
002700  CONFIGURATION SECTION.
002800  SOURCE-COMPUTER. USL-486.
002900  OBJECT-COMPUTER. USL-486.
003000*
003100  INPUT-OUTPUT SECTION.
003200  FILE-CONTROL.
003300      SELECT LMTBUY-TRANS-FILE ASSIGN "LMTBUY.TRN"
003400          ORGANIZATION LINE SEQUENTIAL
003500          STATUS TRANS-STATUS.
003600      SELECT MEMBER-FILE ASSIGN "MEMBER.DAT"
003700          ORGANIZATION LINE SEQUENTIAL
003800          STATUS FILE-STATUS.
003900      SELECT MEMBER-FILE-NEW ASSIGN "MEMBERN.DAT"
004000          ORGANIZATION LINE SEQUENTIAL
004100          STATUS NEWM-STATUS.
004200      SELECT PORTFOLIO-FILE ASSIGN "PORTF.DAT"
004300          ORGANIZATION LINE SEQUENTIAL
004400          STATUS FILE-STATUS.
004500      SELECT PORTFOLIO-FILE-NEW ASSIGN "PORTFN.DAT"
004600          ORGANIZATION LINE SEQUENTIAL
004700          STATUS NEWP-STATUS.
004800      SELECT ORDER-FILE ASSIGN "ORDERS.DAT"
004900          ORGANIZATION LINE SEQUENTIAL
005000          STATUS FILE-STATUS.
005100      SELECT TRADE-FILE ASSIGN "TRADES.DAT"
005200          ORGANIZATION LINE SEQUENTIAL
005300          STATUS FILE-STATUS.
005400  DATA DIVISION.
005500  FILE SECTION.
005600  FD  LMTBUY-TRANS-FILE.
005700  01  LMTBUY-TRANS-ITEM.
005800      05  FILE-TRANS-MEMBER-ID       PIC 9(09).
005900      05  FILE-TRANS-STOCK-CODE      PIC X(10).
006000      05  FILE-TRANS-STOCK-NAME      PIC X(40).
006100      05  FILE-TRANS-QUANTITY        PIC 9(09).
006200      05  FILE-TRANS-LIMIT-PRICE     PIC 9(11).
006300  FD  MEMBER-FILE.
006400  01  FILE-MEMBER-ITEM.
006500      05  FILE-MEMBER-ID             PIC 9(09).
006600      05  FILE-MEMBER-CASH-BALANCE   PIC S9(11).
006700      05  FILE-MEMBER-YSTD-RATE      PIC S9(05)V9(04).
006800      05  FILLER                     PIC X(21).
006900  FD  MEMBER-FILE-NEW.
007000  01  FILE-MEMBER-NEW-ITEM.
007100      05  FILE-MEMBER-NEW-ID         PIC 9(09).
007200      05  FILE-MEMBER-NEW-CASH       PIC S9(11).
007300      05  FILE-MEMBER-NEW-RATE       PIC S9(05)V9(04).
007400      05  FILLER                     PIC X(21).
007500  FD  PORTFOLIO-FILE.
007600  01  FILE-PORTFOLIO-ITEM.
007700      05  FILE-PORT-MEMBER-ID        PIC 9(09).
007800      05  FILE-PORT-STOCK-CODE       PIC X(10).
007900      05  FILE-PORT-STOCK-NAME       PIC X(40).
008000      05  FILE-PORT-QUANTITY         PIC 9(09).
008100      05  FILLER                     PIC X(22).
008200  FD  PORTFOLIO-FILE-NEW.
008300  01  FILE-PORTFOLIO-NEW-ITEM.
008400      05  FILE-PORT-NEW-MEMBER-ID    PIC 9(09).
008500      05  FILE-PORT-NEW-STOCK-CODE   PIC X(10).
008600      05  FILE-PORT-NEW-STOCK-NAME   PIC X(40).
008700      05  FILE-PORT-NEW-QUANTITY     PIC 9(09).
008800      05  FILLER                     PIC X(22).
008900  FD  ORDER-FILE.
009000  01  FILE-ORDER-ITEM.
009100      05  FILE-ORD-ID                PIC 9(09).
009200      05  FILE-ORD-MEMBER-ID         PIC 9(09).
009300      05  FILE-ORD-STOCK-CODE        PIC X(10).
009400      05  FILE-ORD-STOCK-NAME        PIC X(40).
009500      05  FILE-ORD-TYPE              PIC X(06).
009600      05  FILE-ORD-TRADE-TYPE        PIC X(04).
009700      05  FILE-ORD-QUANTITY          PIC 9(09).
009800      05  FILE-ORD-PRICE             PIC 9(11).
009900      05  FILE-ORD-STATUS            PIC X(09).
010000      05  FILE-ORD-CREATED-AT        PIC 9(14).
010100      05  FILLER                     PIC X(29).
010200  FD  TRADE-FILE.
010300  01  FILE-TRADE-ITEM.
010400      05  FILE-TRD-ID                PIC 9(09).
010500      05  FILE-TRD-MEMBER-ID         PIC 9(09).
010600      05  FILE-TRD-STOCK-CODE        PIC X(10).
010700      05  FILE-TRD-STOCK-NAME        PIC X(40).
010800      05  FILE-TRD-TRADE-TYPE        PIC X(04).
010900      05  FILE-TRD-QUANTITY          PIC 9(09).
011000      05  FILE-TRD-PRICE             PIC 9(11).
011100      05  FILLER                     PIC X(18).
011200  WORKING-STORAGE SECTION.
011300*****************************************************************
011400*  RECORD WORK AREAS - SEE MKTBUYSR FOR THE FD/COPYBOOK SPLIT
011500*  RATIONALE.
011600*****************************************************************
011700  01  TRANS-REC.
011800      05  TRANS-MEMBER-ID            PIC 9(09).
011900      05  TRANS-STOCK-CODE           PIC X(10).
012000      05  TRANS-STOCK-NAME           PIC X(40).
012100      05  TRANS-QUANTITY             PIC 9(09).
012200      05  TRANS-LIMIT-PRICE          PIC 9(11).
012300  01  MEMBER-REC.
012400 COPY MEMBREC.
012500  01  PORTFOLIO-REC.
012600 COPY PORTFREC.
012700  01  ORDER-REC.
012800 COPY ORDERREC.
012900  01  TRADE-REC.
013000 COPY TRADEREC.
013100*****************************************************************
013200*  GENERAL WORK AREA - DATE/TIME EDIT VIEWS AND MONEY EDIT VIEW.
013300*****************************************************************
013400  01  CURRENT-DATE-WORK.
013500      05  CURRENT-DATE-YMD           PIC 9(06).
013600      05  CURRENT-DATE-R REDEFINES CURRENT-DATE-YMD.
013700          10  CURRENT-YY             PIC 9(02).
013800          10  CURRENT-MM             PIC 9(02).
013900          10  CURRENT-DD             PIC 9(02).
014000      05  FILLER                     PIC X(04).
014100  01  CURRENT-TIME-WORK.
014200      05  CURRENT-TIME-HMS           PIC 9(08).
014300      05  CURRENT-TIME-R REDEFINES CURRENT-TIME-HMS.
014400          10  CURRENT-HH             PIC 9(02).
014500          10  CURRENT-MN             PIC 9(02).
014600          10  CURRENT-SS             PIC 9(02).
014700          10  CURRENT-HS             PIC 9(02).
014800      05  FILLER                     PIC X(04).
014900  01  CURRENT-DOW                    PIC 9(01).
015000      88  MARKET-IS-SATURDAY             VALUE 6.
015100      88  MARKET-IS-SUNDAY               VALUE 7.
015200  01  MONEY-EDIT-WORK.
015300      05  MONEY-EDIT-AMOUNT          PIC S9(11).
015400      05  MONEY-EDIT-R REDEFINES MONEY-EDIT-AMOUNT
015500                                     PIC -(10)9.
015600      05  FILLER                     PIC X(04).
015700*****************************************************************
015800*  MISCELLANEOUS COUNTERS, SWITCHES AND SUBPROGRAM LINKAGE AREA.
015900*****************************************************************
016000  77  TOTAL-FROZEN-AMT               PIC S9(11) COMP-5 VALUE 0.
016100  77  TOTAL-FILL-AMT                 PIC S9(11) COMP-5 VALUE 0.
016200  77  ORDER-FOUND-SW                 PIC X(01) VALUE "N".
016300      88  PORTFOLIO-ROW-FOUND            VALUE "Y".
016400  77  MARKET-OPEN-SW                 PIC X(01) VALUE "N".
016500      88  MARKET-IS-OPEN                 VALUE "Y".
016600  77  IMMEDIATE-FILL-SW              PIC X(01) VALUE "N".
016700      88  ORDER-FILLS-IMMEDIATELY        VALUE "Y".
016800  77  NEXT-ORDER-ID                  PIC 9(09) COMP-5 VALUE 0.
016900  77  NEXT-TRADE-ID                  PIC 9(09) COMP-5 VALUE 0.
017000  01  FILE-STATUS.
017100      05  STATUS-1                   PIC X.
017200      05  STATUS-2                   PIC X.
017300  01  TRANS-STATUS                   PIC X(02).
017400  01  NEWM-STATUS                    PIC X(02).
017500  01  NEWP-STATUS                    PIC X(02).
017600  01  LOGMSG.
017700      05  FILLER  PIC X(09) VALUE "LMTBUYSR=>".
017800      05  LOGMSG-TEXT                PIC X(60).
017900  01  LOGMSG-ERR.
018000      05  FILLER  PIC X(13) VALUE "LMTBUYSR ERR=".
018100      05  LOG-ERR-ROUTINE            PIC X(16).
018200      05  FILLER  PIC X(15) VALUE " FAILED STATUS=".
018300      05  LOG-ERR-STATUS             PIC X(02).
018400*****************************************************************
018500*  LINKAGE AREA TO THE QUOTELKP SUBPROGRAM.
018600*****************************************************************
018700  01  LKP-STOCK-CODE                 PIC X(10).
018800  01  LKP-CURRENT-PRICE              PIC 9(11).
018900  01  LKP-AVAIL-SW                   PIC X(01).
019000      88  LKP-QUOTE-AVAILABLE            VALUE "Y".
019100*
019200  PROCEDURE DIVISION.
019300*
019400  0100-MAINLINE.
019500      MOVE "STARTED" TO LOGMSG-TEXT.
019600      PERFORM 9700-DISPLAY-LOG.
019700      OPEN INPUT LMTBUY-TRANS-FILE.
019800      READ LMTBUY-TRANS-FILE
019900          AT END
020000              MOVE "NO TRANSACTION PRESENT" TO LOGMSG-TEXT
020100              PERFORM 9700-DISPLAY-LOG
020200              PERFORM 9999-JOB-ABEND.
020300      MOVE FILE-TRANS-MEMBER-ID   TO TRANS-MEMBER-ID.
020400      MOVE FILE-TRANS-STOCK-CODE  TO TRANS-STOCK-CODE.
020500      MOVE FILE-TRANS-STOCK-NAME  TO TRANS-STOCK-NAME.
020600      MOVE FILE-TRANS-QUANTITY    TO TRANS-QUANTITY.
020700      MOVE FILE-TRANS-LIMIT-PRICE TO TRANS-LIMIT-PRICE.
020800      CLOSE LMTBUY-TRANS-FILE.
020900      PERFORM 1000-MARKET-OPEN-CHECK THRU 1000-EXIT.
021000      IF NOT MARKET-IS-OPEN
021100          MOVE "REJECTED - MARKET CLOSED" TO LOGMSG-TEXT
021200          PERFORM 9700-DISPLAY-LOG
021300          PERFORM 9999-JOB-ABEND.
021400      COMPUTE TOTAL-FROZEN-AMT = TRANS-LIMIT-PRICE * TRANS-QUANTITY.
021500      PERFORM 2000-READ-MEMBER-MASTER THRU 2000-EXIT.
021600      IF MEMBER-CASH-BALANCE OF MEMBER-REC < TOTAL-FROZEN-AMT
021700          MOVE "REJECTED - INSUFFICIENT CASH" TO LOGMSG-TEXT
021800          PERFORM 9700-DISPLAY-LOG
021900          PERFORM 9800-CLOSE-NO-UPDATE
022000          PERFORM 9999-JOB-ABEND.
022100      PERFORM 3000-GET-QUOTE THRU 3000-EXIT.
022200      IF NOT LKP-QUOTE-AVAILABLE
022300          MOVE "NOT EXECUTED - NO PRICE QUOTE" TO LOGMSG-TEXT
022400          PERFORM 9700-DISPLAY-LOG
022500          PERFORM 9800-CLOSE-NO-UPDATE
022600          GO TO 0100-EXIT.
022700      MOVE "N" TO IMMEDIATE-FILL-SW.
022800      IF LKP-CURRENT-PRICE NOT > TRANS-LIMIT-PRICE
022900          MOVE "Y" TO IMMEDIATE-FILL-SW.
023000      IF ORDER-FILLS-IMMEDIATELY
023100          COMPUTE TOTAL-FILL-AMT = LKP-CURRENT-PRICE * TRANS-QUANTITY
023200          PERFORM 5000-EXECUTE-IMMEDIATE-FILL THRU 5000-EXIT
023300          PERFORM 9900-WRITE-MEMBER-MASTER THRU 9900-EXIT
023400          PERFORM 7000-UPDATE-PORTFOLIO-MASTER THRU 7000-EXIT
023500          PERFORM 8000-NOTIFY THRU 8000-EXIT
023600      ELSE
023700          PERFORM 6000-PARK-PENDING-ORDER THRU 6000-EXIT
023800          PERFORM 9900-WRITE-MEMBER-MASTER THRU 9900-EXIT.
023900      MOVE "COMPLETED" TO LOGMSG-TEXT.
024000      PERFORM 9700-DISPLAY-LOG.
024100  0100-EXIT.
024200      STOP RUN.
024300*****************************************************************
024400*  1000-MARKET-OPEN-CHECK - SAME RULE AS MKTBUYSR.
024500*****************************************************************
024600  1000-MARKET-OPEN-CHECK.
024700      MOVE "N" TO MARKET-OPEN-SW.
024800      ACCEPT CURRENT-DATE-YMD FROM DATE.
024900      ACCEPT CURRENT-TIME-HMS FROM TIME.
025000      ACCEPT CURRENT-DOW FROM DAY-OF-WEEK.
025100      IF MARKET-IS-SATURDAY OR MARKET-IS-SUNDAY
025200          GO TO 1000-EXIT.
025300      IF CURRENT-HH < 09
025400          GO TO 1000-EXIT.
025500      IF CURRENT-HH = 15 AND CURRENT-MN > 30
025600          GO TO 1000-EXIT.
025700      IF CURRENT-HH > 15
025800          GO TO 1000-EXIT.
025900      MOVE "Y" TO MARKET-OPEN-SW.
026000  1000-EXIT.
026100      EXIT.
026200*****************************************************************
026300*  2000-READ-MEMBER-MASTER - SAME TECHNIQUE AS MKTBUYSR.
026400*****************************************************************
026500  2000-READ-MEMBER-MASTER.
026600      MOVE "N" TO ORDER-FOUND-SW.
026700      MOVE "0" TO STATUS-1.
026800      OPEN INPUT MEMBER-FILE.
026900      OPEN OUTPUT MEMBER-FILE-NEW.
027000      PERFORM 2010-FIND-MEMBER THRU 2010-EXIT
027100          UNTIL PORTFOLIO-ROW-FOUND OR STATUS-1 = "1".
027200      IF NOT PORTFOLIO-ROW-FOUND
027300          MOVE "MEMBER MASTER" TO LOG-ERR-ROUTINE
027400          PERFORM 9750-DISPLAY-LOG-ERR
027500          PERFORM 9999-JOB-ABEND.
027600  2000-EXIT.
027700      EXIT.
027800  2010-FIND-MEMBER.
027900      READ MEMBER-FILE
028000          AT END
028100              MOVE "1" TO STATUS-1
028200              GO TO 2010-EXIT.
028300      IF FILE-MEMBER-ID = TRANS-MEMBER-ID
028400          MOVE FILE-MEMBER-ID           TO MEMBER-ID OF MEMBER-REC
028500          MOVE FILE-MEMBER-CASH-BALANCE TO MEMBER-CASH-BALANCE
028600                                            OF MEMBER-REC
028700          MOVE FILE-MEMBER-YSTD-RATE    TO MEMBER-YSTD-PROFIT-RATE
028800                                            OF MEMBER-REC
028900          MOVE "Y" TO ORDER-FOUND-SW
029000          GO TO 2010-EXIT.
029100      MOVE FILE-MEMBER-ID           TO FILE-MEMBER-NEW-ID.
029200      MOVE FILE-MEMBER-CASH-BALANCE TO FILE-MEMBER-NEW-CASH.
029300      MOVE FILE-MEMBER-YSTD-RATE    TO FILE-MEMBER-NEW-RATE.
029400      WRITE FILE-MEMBER-NEW-ITEM.
029500  2010-EXIT.
029600      EXIT.
029700*****************************************************************
029800*  3000-GET-QUOTE - SAME QUOTELKP SUBPROGRAM ALL FOUR ENTRY
029900*  POINTS USE.
030000*****************************************************************
030100  3000-GET-QUOTE.
030200      MOVE TRANS-STOCK-CODE TO LKP-STOCK-CODE.
030300      CALL "QUOTELKP" USING LKP-STOCK-CODE
030400                            LKP-CURRENT-PRICE
030500                            LKP-AVAIL-SW.
030600  3000-EXIT.
030700      EXIT.
030800*****************************************************************
030900*  5000-EXECUTE-IMMEDIATE-FILL - CURRENT-PRICE MEETS THE LIMIT
031000*  RIGHT AWAY.  FILL AT CURRENT-PRICE, NOT THE LIMIT - THE MEMBER
031100*  NEVER PAYS MORE THAN THEY BID.
031200*****************************************************************
031300  5000-EXECUTE-IMMEDIATE-FILL.
031400      ADD 1 TO NEXT-ORDER-ID.
031500      ADD 1 TO NEXT-TRADE-ID.
031600      MOVE NEXT-ORDER-ID         TO ORDER-ID OF ORDER-REC.
031700      MOVE TRANS-MEMBER-ID       TO ORDER-MEMBER-ID OF ORDER-REC.
031800      MOVE TRANS-STOCK-CODE      TO ORDER-STOCK-CODE OF ORDER-REC.
031900      MOVE TRANS-STOCK-NAME      TO ORDER-STOCK-NAME OF ORDER-REC.
032000      MOVE "LIMIT "              TO ORDER-TYPE OF ORDER-REC.
032100      MOVE "BUY "                TO ORDER-TRADE-TYPE OF ORDER-REC.
032200      MOVE TRANS-QUANTITY        TO ORDER-QUANTITY OF ORDER-REC.
032300      MOVE LKP-CURRENT-PRICE     TO ORDER-PRICE OF ORDER-REC.
032400      SET ORDER-STAT-EXECUTED    TO TRUE.
032500      PERFORM 5900-STAMP-CREATED-AT THRU 5900-EXIT.
032600      OPEN EXTEND ORDER-FILE.
032700      MOVE ORDER-ID OF ORDER-REC        TO FILE-ORD-ID.
032800      MOVE ORDER-MEMBER-ID OF ORDER-REC TO FILE-ORD-MEMBER-ID.
032900      MOVE ORDER-STOCK-CODE OF ORDER-REC TO FILE-ORD-STOCK-CODE.
033000      MOVE ORDER-STOCK-NAME OF ORDER-REC TO FILE-ORD-STOCK-NAME.
033100      MOVE ORDER-TYPE OF ORDER-REC      TO FILE-ORD-TYPE.
033200      MOVE ORDER-TRADE-TYPE OF ORDER-REC TO FILE-ORD-TRADE-TYPE.
033300      MOVE ORDER-QUANTITY OF ORDER-REC  TO FILE-ORD-QUANTITY.
033400      MOVE ORDER-PRICE OF ORDER-REC     TO FILE-ORD-PRICE.
033500      MOVE ORDER-STATUS OF ORDER-REC    TO FILE-ORD-STATUS.
033600      MOVE ORDER-CREATED-AT OF ORDER-REC TO FILE-ORD-CREATED-AT.
033700      WRITE FILE-ORDER-ITEM.
033800      IF STATUS-1 NOT = "0"
033900          MOVE "ORDER-FILE WRITE" TO LOG-ERR-ROUTINE
034000          PERFORM 9750-DISPLAY-LOG-ERR
034100          PERFORM 9999-JOB-ABEND.
034200      CLOSE ORDER-FILE.
034300      MOVE NEXT-TRADE-ID         TO TRADE-ID OF TRADE-REC.
034400      MOVE TRANS-MEMBER-ID       TO TRADE-MEMBER-ID OF TRADE-REC.
034500      MOVE TRANS-STOCK-CODE      TO TRADE-STOCK-CODE OF TRADE-REC.
034600      MOVE TRANS-STOCK-NAME      TO TRADE-STOCK-NAME OF TRADE-REC.
034700      MOVE "BUY "                TO TRADE-TRADE-TYPE OF TRADE-REC.
034800      MOVE TRANS-QUANTITY        TO TRADE-QUANTITY OF TRADE-REC.
034900      MOVE LKP-CURRENT-PRICE     TO TRADE-PRICE OF TRADE-REC.
035000      OPEN EXTEND TRADE-FILE.
035100      MOVE TRADE-ID OF TRADE-REC        TO FILE-TRD-ID.
035200      MOVE TRADE-MEMBER-ID OF TRADE-REC TO FILE-TRD-MEMBER-ID.
035300      MOVE TRADE-STOCK-CODE OF TRADE-REC TO FILE-TRD-STOCK-CODE.
035400      MOVE TRADE-STOCK-NAME OF TRADE-REC TO FILE-TRD-STOCK-NAME.
035500      MOVE TRADE-TRADE-TYPE OF TRADE-REC TO FILE-TRD-TRADE-TYPE.
035600      MOVE TRADE-QUANTITY OF TRADE-REC  TO FILE-TRD-QUANTITY.
035700      MOVE TRADE-PRICE OF TRADE-REC     TO FILE-TRD-PRICE.
035800      WRITE FILE-TRADE-ITEM.
035900      IF STATUS-1 NOT = "0"
036000          MOVE "TRADE-FILE WRITE" TO LOG-ERR-ROUTINE
036100          PERFORM 9750-DISPLAY-LOG-ERR
036200          PERFORM 9999-JOB-ABEND.
036300      CLOSE TRADE-FILE.
036400      SUBTRACT TOTAL-FILL-AMT FROM MEMBER-CASH-BALANCE OF MEMBER-REC.
036500  5000-EXIT.
036600      EXIT.
036700  5900-STAMP-CREATED-AT.
036800      ACCEPT CURRENT-DATE-YMD FROM DATE.
036900      ACCEPT CURRENT-TIME-HMS FROM TIME.
037000      MOVE CURRENT-YY TO ORDER-CREATED-YYYY OF ORDER-REC.
037100      ADD 2000 TO ORDER-CREATED-YYYY OF ORDER-REC.
037200      MOVE CURRENT-MM TO ORDER-CREATED-MM OF ORDER-REC.
037300      MOVE CURRENT-DD TO ORDER-CREATED-DD OF ORDER-REC.
037400      MOVE CURRENT-HH TO ORDER-CREATED-HH OF ORDER-REC.
037500      MOVE CURRENT-MN TO ORDER-CREATED-MN OF ORDER-REC.
037600      MOVE CURRENT-SS TO ORDER-CREATED-SS OF ORDER-REC.
037700  5900-EXIT.
037800      EXIT.
037900*****************************************************************
038000*  6000-PARK-PENDING-ORDER - CURRENT-PRICE DOES NOT MEET THE
038100*  LIMIT.  WRITE THE ORDER PENDING AT THE LIMIT PRICE AND FREEZE
038200*  THE FULL TOTAL-FROZEN-AMT OUT OF CASH-BALANCE NOW - LIMSWPSR
038300*  REFUNDS THE DIFFERENCE WHEN IT EVENTUALLY FILLS.
038400*****************************************************************
038500  6000-PARK-PENDING-ORDER.
038600      ADD 1 TO NEXT-ORDER-ID.
038700      MOVE NEXT-ORDER-ID         TO ORDER-ID OF ORDER-REC.
038800      MOVE TRANS-MEMBER-ID       TO ORDER-MEMBER-ID OF ORDER-REC.
038900      MOVE TRANS-STOCK-CODE      TO ORDER-STOCK-CODE OF ORDER-REC.
039000      MOVE TRANS-STOCK-NAME      TO ORDER-STOCK-NAME OF ORDER-REC.
039100      MOVE "LIMIT "              TO ORDER-TYPE OF ORDER-REC.
039200      MOVE "BUY "                TO ORDER-TRADE-TYPE OF ORDER-REC.
039300      MOVE TRANS-QUANTITY        TO ORDER-QUANTITY OF ORDER-REC.
039400      MOVE TRANS-LIMIT-PRICE     TO ORDER-PRICE OF ORDER-REC.
039500      SET ORDER-STAT-PENDING     TO TRUE.
039600      PERFORM 5900-STAMP-CREATED-AT THRU 5900-EXIT.
039700      OPEN EXTEND ORDER-FILE.
039800      MOVE ORDER-ID OF ORDER-REC        TO FILE-ORD-ID.
039900      MOVE ORDER-MEMBER-ID OF ORDER-REC TO FILE-ORD-MEMBER-ID.
040000      MOVE ORDER-STOCK-CODE OF ORDER-REC TO FILE-ORD-STOCK-CODE.
040100      MOVE ORDER-STOCK-NAME OF ORDER-REC TO FILE-ORD-STOCK-NAME.
040200      MOVE ORDER-TYPE OF ORDER-REC      TO FILE-ORD-TYPE.
040300      MOVE ORDER-TRADE-TYPE OF ORDER-REC TO FILE-ORD-TRADE-TYPE.
040400      MOVE ORDER-QUANTITY OF ORDER-REC  TO FILE-ORD-QUANTITY.
040500      MOVE ORDER-PRICE OF ORDER-REC     TO FILE-ORD-PRICE.
040600      MOVE ORDER-STATUS OF ORDER-REC    TO FILE-ORD-STATUS.
040700      MOVE ORDER-CREATED-AT OF ORDER-REC TO FILE-ORD-CREATED-AT.
040800      WRITE FILE-ORDER-ITEM.
040900      IF STATUS-1 NOT = "0"
041000          MOVE "ORDER-FILE WRITE" TO LOG-ERR-ROUTINE
041100          PERFORM 9750-DISPLAY-LOG-ERR
041200          PERFORM 9999-JOB-ABEND.
041300      CLOSE ORDER-FILE.
041400      SUBTRACT TOTAL-FROZEN-AMT FROM MEMBER-CASH-BALANCE OF MEMBER-REC.
041500      MOVE "PARKED PENDING - FUNDS FROZEN" TO LOGMSG-TEXT.
041600      PERFORM 9700-DISPLAY-LOG.
041700  6000-EXIT.
041800      EXIT.
041900*****************************************************************
042000*  7000-UPDATE-PORTFOLIO-MASTER - ONLY REACHED ON AN IMMEDIATE
042100*  FILL.  SAME SORTED INSERT/UPDATE TECHNIQUE AS MKTBUYSR.
042200*****************************************************************
042300  7000-UPDATE-PORTFOLIO-MASTER.
042400      MOVE "N" TO ORDER-FOUND-SW.
042500      MOVE "0" TO STATUS-1.
042600      MOVE "0" TO STATUS-2.
042700      OPEN INPUT PORTFOLIO-FILE.
042800      OPEN OUTPUT PORTFOLIO-FILE-NEW.
042900      PERFORM 7010-COPY-UNTIL-POSITION THRU 7010-EXIT
043000          UNTIL PORTFOLIO-ROW-FOUND OR STATUS-1 = "1".
043100      IF PORTFOLIO-ROW-FOUND
043200          ADD TRANS-QUANTITY TO PORT-QUANTITY OF PORTFOLIO-REC
043300          PERFORM 7030-PUT-PORTFOLIO-REC THRU 7030-EXIT
043400          PERFORM 7020-COPY-REST-OF-PORTFOLIO THRU 7020-EXIT
043500              UNTIL STATUS-1 = "1"
043600      ELSE
043700          MOVE TRANS-MEMBER-ID  TO PORT-MEMBER-ID OF PORTFOLIO-REC
043800          MOVE TRANS-STOCK-CODE TO PORT-STOCK-CODE OF PORTFOLIO-REC
043900          MOVE TRANS-STOCK-NAME TO PORT-STOCK-NAME OF PORTFOLIO-REC
044000          MOVE TRANS-QUANTITY   TO PORT-QUANTITY OF PORTFOLIO-REC
044100          PERFORM 7030-PUT-PORTFOLIO-REC THRU 7030-EXIT.
044200      CLOSE PORTFOLIO-FILE.
044300      CLOSE PORTFOLIO-FILE-NEW.
044400  7000-EXIT.
044500      EXIT.
044600  7010-COPY-UNTIL-POSITION.
044700      READ PORTFOLIO-FILE
044800          AT END
044900              MOVE "1" TO STATUS-1
045000              GO TO 7010-EXIT.
045100      IF FILE-PORT-MEMBER-ID = TRANS-MEMBER-ID
045200              AND FILE-PORT-STOCK-CODE = TRANS-STOCK-CODE
045300          MOVE FILE-PORT-MEMBER-ID   TO PORT-MEMBER-ID OF PORTFOLIO-REC
045400          MOVE FILE-PORT-STOCK-CODE  TO PORT-STOCK-CODE OF PORTFOLIO-REC
045500          MOVE FILE-PORT-STOCK-NAME  TO PORT-STOCK-NAME OF PORTFOLIO-REC
045600          MOVE FILE-PORT-QUANTITY    TO PORT-QUANTITY OF PORTFOLIO-REC
045700          MOVE "Y" TO ORDER-FOUND-SW
045800          GO TO 7010-EXIT.
045900      IF FILE-PORT-MEMBER-ID > TRANS-MEMBER-ID
046000          MOVE "1" TO STATUS-2
046100          GO TO 7010-EXIT.
046200      IF FILE-PORT-MEMBER-ID = TRANS-MEMBER-ID
046300              AND FILE-PORT-STOCK-CODE > TRANS-STOCK-CODE
046400          MOVE "1" TO STATUS-2
046500          GO TO 7010-EXIT.
046600      MOVE FILE-PORT-MEMBER-ID   TO FILE-PORT-NEW-MEMBER-ID.
046700      MOVE FILE-PORT-STOCK-CODE  TO FILE-PORT-NEW-STOCK-CODE.
046800      MOVE FILE-PORT-STOCK-NAME  TO FILE-PORT-NEW-STOCK-NAME.
046900      MOVE FILE-PORT-QUANTITY    TO FILE-PORT-NEW-QUANTITY.
047000      WRITE FILE-PORTFOLIO-NEW-ITEM.
047100  7010-EXIT.
047200      EXIT.
047300  7020-COPY-REST-OF-PORTFOLIO.
047400      IF STATUS-2 = "1"
047500          MOVE "0" TO STATUS-2
047600          MOVE FILE-PORT-MEMBER-ID  TO FILE-PORT-NEW-MEMBER-ID
047700          MOVE FILE-PORT-STOCK-CODE TO FILE-PORT-NEW-STOCK-CODE
047800          MOVE FILE-PORT-STOCK-NAME TO FILE-PORT-NEW-STOCK-NAME
047900          MOVE FILE-PORT-QUANTITY   TO FILE-PORT-NEW-QUANTITY
048000          WRITE FILE-PORTFOLIO-NEW-ITEM
048100          GO TO 7020-EXIT.
048200      READ PORTFOLIO-FILE
048300          AT END
048400              MOVE "1" TO STATUS-1
048500              GO TO 7020-EXIT.
048600      MOVE FILE-PORT-MEMBER-ID  TO FILE-PORT-NEW-MEMBER-ID.
048700      MOVE FILE-PORT-STOCK-CODE TO FILE-PORT-NEW-STOCK-CODE.
048800      MOVE FILE-PORT-STOCK-NAME TO FILE-PORT-NEW-STOCK-NAME.
048900      MOVE FILE-PORT-QUANTITY   TO FILE-PORT-NEW-QUANTITY.
049000      WRITE FILE-PORTFOLIO-NEW-ITEM.
049100  7020-EXIT.
049200      EXIT.
049300  7030-PUT-PORTFOLIO-REC.
049400      MOVE PORT-MEMBER-ID OF PORTFOLIO-REC  TO FILE-PORT-NEW-MEMBER-ID.
049500      MOVE PORT-STOCK-CODE OF PORTFOLIO-REC TO FILE-PORT-NEW-STOCK-CODE.
049600      MOVE PORT-STOCK-NAME OF PORTFOLIO-REC TO FILE-PORT-NEW-STOCK-NAME.
049700      MOVE PORT-QUANTITY OF PORTFOLIO-REC   TO FILE-PORT-NEW-QUANTITY.
049800      WRITE FILE-PORTFOLIO-NEW-ITEM.
049900  7030-EXIT.
050000      EXIT.
050100*****************************************************************
050200*  8000-NOTIFY - BEST-EFFORT, IMMEDIATE FILLS ONLY (ISSUE MS-140).
050300*****************************************************************
050400  8000-NOTIFY.
050500      DISPLAY "LMTBUYSR=> NOTIFY MEMBER " TRANS-MEMBER-ID
050600          " LIMIT BUY FILLED " TRANS-QUANTITY " SHARES OF "
050700          TRANS-STOCK-CODE.
050800  8000-EXIT.
050900      EXIT.
051000*****************************************************************
051100*  9700/9750 - DISPLAY-STYLE LOG MESSAGES.
051200*****************************************************************
051300  9700-DISPLAY-LOG.
051400      DISPLAY LOGMSG.
051500  9750-DISPLAY-LOG-ERR.
051600      MOVE STATUS-1 TO LOG-ERR-STATUS.
051700      DISPLAY LOGMSG-ERR.
051800*****************************************************************
051900*  9800-CLOSE-NO-UPDATE - CLOSE THE MEMBER MASTER PAIR WHEN WE
052000*  REJECT BEFORE ANY WRITE HAS BEEN MADE.
052100*****************************************************************
052200  9800-CLOSE-NO-UPDATE.
052300      CLOSE MEMBER-FILE.
052400      CLOSE MEMBER-FILE-NEW.
052500*****************************************************************
052600*  9900-WRITE-MEMBER-MASTER - RE-EMIT THE UPDATED MEMBER RECORD
052700*  (CASH-BALANCE ALWAYS CHANGES, FILL OR PARK), THEN COPY THE
052800*  REMAINDER OF THE OLD MASTER THROUGH UNCHANGED.
052900*****************************************************************
053000  9900-WRITE-MEMBER-MASTER.
053100      MOVE MEMBER-ID OF MEMBER-REC            TO FILE-MEMBER-NEW-ID.
053200      MOVE MEMBER-CASH-BALANCE OF MEMBER-REC  TO FILE-MEMBER-NEW-CASH.
053300      MOVE MEMBER-YSTD-PROFIT-RATE OF MEMBER-REC
053400                                               TO FILE-MEMBER-NEW-RATE.
053500      WRITE FILE-MEMBER-NEW-ITEM.
053600      PERFORM 9910-COPY-REST-OF-MEMBER THRU 9910-EXIT
053700          UNTIL STATUS-1 = "1".
053800      CLOSE MEMBER-FILE.
053900      CLOSE MEMBER-FILE-NEW.
054000  9900-EXIT.
054100      EXIT.
054200  9910-COPY-REST-OF-MEMBER.
054300      READ MEMBER-FILE
054400          AT END
054500              MOVE "1" TO STATUS-1
054600              GO TO 9910-EXIT.
054700      MOVE FILE-MEMBER-ID           TO FILE-MEMBER-NEW-ID.
054800      MOVE FILE-MEMBER-CASH-BALANCE TO FILE-MEMBER-NEW-CASH.
054900      MOVE FILE-MEMBER-YSTD-RATE    TO FILE-MEMBER-NEW-RATE.
055000      WRITE FILE-MEMBER-NEW-ITEM.
055100  9910-EXIT.
055200      EXIT.
055300*****************************************************************
055400*  9999-JOB-ABEND - SAME AS MKTBUYSR.
055500*****************************************************************
055600  9999-JOB-ABEND.
055700      MOVE "ABENDING" TO LOGMSG-TEXT.
055800      PERFORM 9700-DISPLAY-LOG.
055900      MOVE 16 TO RETURN-CODE.
056000      STOP RUN.
