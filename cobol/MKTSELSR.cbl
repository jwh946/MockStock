000100*(c) 1998-2002 MOCKSTOCK TRADING SYSTEMS.  ALL RIGHTS RESERVED.
000200*
000300*#ident	"@(#) mockstock/batch/MKTSELSR.cbl	$Revision: 1.8 $"
000400*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. MKTSELSR.
000700  AUTHOR. J L HARGROVE.
000800  INSTALLATION. MOCKSTOCK TRADING SYSTEMS - BATCH ORDER ENTRY.
000900  DATE-WRITTEN. 11/09/1998.
001000  DATE-COMPILED.
001100  SECURITY.  COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001200*****************************************************************
001300*  CHANGE LOG
001400*    1998-11-09  JLH  ISSUE MS-015  ORIGINAL PROGRAM - MARKET SELL
001500*                 ENTRY, ADAPTED FROM THE SELL FUND-REDEMPTION
001600*                 SERVICE.
001700*    1999-02-03  RKT  ISSUE MS-028  ADDED MARKET-HOURS EDIT - SAME
001800*                 FIX AS MKTBUYSR.
001900*    1999-09-14  JLH  ISSUE MS-051  PRICE LOOKUP MOVED OUT TO THE
002000*                 QUOTELKP SUBPROGRAM.
002100*    2000-01-06  JLH  ISSUE MS-061  Y2K - CREATED-AT 4-DIGIT YEAR.
002200*    2003-06-30  TJW  ISSUE MS-140  NOTIFY FAILURE NO LONGER ABENDS
002300*                 THE RUN - SAME FIX AS MKTBUYSR.
002400*****************************************************************
002500  ENVIRONMENT DIVISION.
002600  CONFIGURATION SECTION.
002700  SOURCE-COMPUTER. USL-486.
002800  OBJECT-COMPUTER. USL-486.
002900*
003000  INPUT-OUTPUT SECTION.
003100  FILE-CONTROL.
003200      SELECT MKTSELL-TRANS-FILE ASSIGN "MKTSELL.TRN"
003300          ORGANIZATION LINE SEQUENTIAL
003400          STATUS TRANS-STATUS.
003500      SELECT MEMBER-FILE ASSIGN "MEMBER.DAT"
003600          ORGANIZATION LINE SEQUENTIAL
003700          STATUS FILE-STATUS.
003800      SELECT MEMBER-FILE-NEW ASSIGN "MEMBERN.DAT"
003900          ORGANIZATION LINE SEQUENTIAL
004000          STATUS NEWM-STATUS.
004100      SELECT PORTFOLIO-FILE ASSIGN "PORTF.DAT"
004200          ORGANIZATION LINE SEQUENTIAL
004300          STATUS FILE-STATUS.
004400      SELECT PORTFOLIO-FILE-NEW ASSIGN "PORTFN.DAT"
004500          ORGANIZATION LINE SEQUENTIAL
004600          STATUS NEWP-STATUS.
004700      SELECT ORDER-FILE ASSIGN "ORDERS.DAT"
004800          ORGANIZATION LINE SEQUENTIAL
004900          STATUS FILE-STATUS.
005000      SELECT TRADE-FILE ASSIGN "TRADES.DAT"
005100          ORGANIZATION LINE SEQUENTIAL
005200          STATUS FILE-STATUS.
005300  DATA DIVISION.
005400  FILE SECTION.
005500  FD  MKTSELL-TRANS-FILE.
005600  01  MKTSELL-TRANS-ITEM.
005700      05  FILE-TRANS-MEMBER-ID       PIC 9(09).
005800      05  FILE-TRANS-STOCK-CODE      PIC X(10).
005900      05  FILE-TRANS-STOCK-NAME      PIC X(40).
006000      05  FILE-TRANS-QUANTITY        PIC 9(09).
006100  FD  MEMBER-FILE.
006200  01  FILE-MEMBER-ITEM.
006300      05  FILE-MEMBER-ID             PIC 9(09).
006400      05  FILE-MEMBER-CASH-BALANCE   PIC S9(11).
006500      05  FILE-MEMBER-YSTD-RATE      PIC S9(05)V9(04).
006600      05  FILLER                     PIC X(21).
006700  FD  MEMBER-FILE-NEW.
006800  01  FILE-MEMBER-NEW-ITEM.
006900      05  FILE-MEMBER-NEW-ID         PIC 9(09).
007000      05  FILE-MEMBER-NEW-CASH       PIC S9(11).
007100      05  FILE-MEMBER-NEW-RATE       PIC S9(05)V9(04).
007200      05  FILLER                     PIC X(21).
007300  FD  PORTFOLIO-FILE.
007400  01  FILE-PORTFOLIO-ITEM.
007500      05  FILE-PORT-MEMBER-ID        PIC 9(09).
007600      05  FILE-PORT-STOCK-CODE       PIC X(10).
007700      05  FILE-PORT-STOCK-NAME       PIC X(40).
007800      05  FILE-PORT-QUANTITY         PIC 9(09).
007900      05  FILLER                     PIC X(22).
008000  FD  PORTFOLIO-FILE-NEW.
008100  01  FILE-PORTFOLIO-NEW-ITEM.
008200      05  FILE-PORT-NEW-MEMBER-ID    PIC 9(09).
008300      05  FILE-PORT-NEW-STOCK-CODE   PIC X(10).
008400      05  FILE-PORT-NEW-STOCK-NAME   PIC X(40).
008500      05  FILE-PORT-NEW-QUANTITY     PIC 9(09).
008600      05  FILLER                     PIC X(22).
008700  FD  ORDER-FILE.
008800  01  FILE-ORDER-ITEM.
008900      05  FILE-ORD-ID                PIC 9(09).
009000      05  FILE-ORD-MEMBER-ID         PIC 9(09).
009100      05  FILE-ORD-STOCK-CODE        PIC X(10).
009200      05  FILE-ORD-STOCK-NAME        PIC X(40).
009300      05  FILE-ORD-TYPE              PIC X(06).
009400      05  FILE-ORD-TRADE-TYPE        PIC X(04).
009500      05  FILE-ORD-QUANTITY          PIC 9(09).
009600      05  FILE-ORD-PRICE             PIC 9(11).
009700      05  FILE-ORD-STATUS            PIC X(09).
009800      05  FILE-ORD-CREATED-AT        PIC 9(14).
009900      05  FILLER                     PIC X(29).
010000  FD  TRADE-FILE.
010100  01  FILE-TRADE-ITEM.
010200      05  FILE-TRD-ID                PIC 9(09).
010300      05  FILE-TRD-MEMBER-ID         PIC 9(09).
010400      05  FILE-TRD-STOCK-CODE        PIC X(10).
010500      05  FILE-TRD-STOCK-NAME        PIC X(40).
010600      05  FILE-TRD-TRADE-TYPE        PIC X(04).
010700      05  FILE-TRD-QUANTITY          PIC 9(09).
010800      05  FILE-TRD-PRICE             PIC 9(11).
010900      05  FILLER                     PIC X(18).
011000  WORKING-STORAGE SECTION.
011100*****************************************************************
011200*  RECORD WORK AREAS - SEE MKTBUYSR FOR THE FD/COPYBOOK SPLIT
011300*  RATIONALE.
011400*****************************************************************
011500  01  TRANS-REC.
011600      05  TRANS-MEMBER-ID            PIC 9(09).
011700      05  TRANS-STOCK-CODE           PIC X(10).
011800      05  TRANS-STOCK-NAME           PIC X(40).
011900      05  TRANS-QUANTITY             PIC 9(09).
012000      05  FILLER                     PIC X(08).
012100  01  MEMBER-REC.
012200 COPY MEMBREC.
012300  01  PORTFOLIO-REC.
012400 COPY PORTFREC.
012500  01  ORDER-REC.
012600 COPY ORDERREC.
012700  01  TRADE-REC.
012800 COPY TRADEREC.
012900*****************************************************************
013000*  GENERAL WORK AREA - DATE/TIME EDIT VIEWS AND MONEY EDIT VIEW.
013100*****************************************************************
013200  01  CURRENT-DATE-WORK.
013300      05  CURRENT-DATE-YMD           PIC 9(06).
013400      05  CURRENT-DATE-R REDEFINES CURRENT-DATE-YMD.
013500          10  CURRENT-YY             PIC 9(02).
013600          10  CURRENT-MM             PIC 9(02).
013700          10  CURRENT-DD             PIC 9(02).
013800      05  FILLER                     PIC X(04).
013900  01  CURRENT-TIME-WORK.
014000      05  CURRENT-TIME-HMS           PIC 9(08).
014100      05  CURRENT-TIME-R REDEFINES CURRENT-TIME-HMS.
014200          10  CURRENT-HH             PIC 9(02).
014300          10  CURRENT-MN             PIC 9(02).
014400          10  CURRENT-SS             PIC 9(02).
014500          10  CURRENT-HS             PIC 9(02).
014600      05  FILLER                     PIC X(04).
014700  01  CURRENT-DOW                    PIC 9(01).
014800      88  MARKET-IS-SATURDAY             VALUE 6.
014900      88  MARKET-IS-SUNDAY               VALUE 7.
015000  01  MONEY-EDIT-WORK.
015100      05  MONEY-EDIT-AMOUNT          PIC S9(11).
015200      05  MONEY-EDIT-R REDEFINES MONEY-EDIT-AMOUNT
015300                                     PIC -(10)9.
015400      05  FILLER                     PIC X(04).
015500*****************************************************************
015600*  MISCELLANEOUS COUNTERS, SWITCHES AND SUBPROGRAM LINKAGE AREA.
015700*****************************************************************
015800  77  TOTAL-PRICE-AMT                PIC S9(11) COMP-5 VALUE 0.
015900  77  ORDER-FOUND-SW                 PIC X(01) VALUE "N".
016000      88  PORTFOLIO-ROW-FOUND            VALUE "Y".
016100  77  MARKET-OPEN-SW                 PIC X(01) VALUE "N".
016200      88  MARKET-IS-OPEN                 VALUE "Y".
016300  77  NEXT-ORDER-ID                  PIC 9(09) COMP-5 VALUE 0.
016400  77  NEXT-TRADE-ID                  PIC 9(09) COMP-5 VALUE 0.
016500  01  FILE-STATUS.
016600      05  STATUS-1                   PIC X.
016700      05  STATUS-2                   PIC X.
016800  01  TRANS-STATUS                   PIC X(02).
016900  01  NEWM-STATUS                    PIC X(02).
017000  01  NEWP-STATUS                    PIC X(02).
017100  01  LOGMSG.
017200      05  FILLER  PIC X(09) VALUE "MKTSELSR=>".
017300      05  LOGMSG-TEXT                PIC X(60).
017400  01  LOGMSG-ERR.
017500      05  FILLER  PIC X(13) VALUE "MKTSELSR ERR=".
017600      05  LOG-ERR-ROUTINE            PIC X(16).
017700      05  FILLER  PIC X(15) VALUE " FAILED STATUS=".
017800      05  LOG-ERR-STATUS             PIC X(02).
017900*****************************************************************
018000*  LINKAGE AREA TO THE QUOTELKP SUBPROGRAM.
018100*****************************************************************
018200  01  LKP-STOCK-CODE                 PIC X(10).
018300  01  LKP-CURRENT-PRICE              PIC 9(11).
018400  01  LKP-AVAIL-SW                   PIC X(01).
018500      88  LKP-QUOTE-AVAILABLE            VALUE "Y".
018600*
018700  PROCEDURE DIVISION.
018800*
018900  0100-MAINLINE.
019000      MOVE "STARTED" TO LOGMSG-TEXT.
019100      PERFORM 9700-DISPLAY-LOG.
019200      OPEN INPUT MKTSELL-TRANS-FILE.
019300      READ MKTSELL-TRANS-FILE
019400          AT END
019500              MOVE "NO TRANSACTION PRESENT" TO LOGMSG-TEXT
019600              PERFORM 9700-DISPLAY-LOG
019700              PERFORM 9999-JOB-ABEND.
019800      MOVE FILE-TRANS-MEMBER-ID  TO TRANS-MEMBER-ID.
019900      MOVE FILE-TRANS-STOCK-CODE TO TRANS-STOCK-CODE.
020000      MOVE FILE-TRANS-STOCK-NAME TO TRANS-STOCK-NAME.
020100      MOVE FILE-TRANS-QUANTITY   TO TRANS-QUANTITY.
020200      CLOSE MKTSELL-TRANS-FILE.
020300      PERFORM 1000-MARKET-OPEN-CHECK THRU 1000-EXIT.
020400      IF NOT MARKET-IS-OPEN
020500          MOVE "REJECTED - MARKET CLOSED" TO LOGMSG-TEXT
020600          PERFORM 9700-DISPLAY-LOG
020700          PERFORM 9999-JOB-ABEND.
020800      PERFORM 2000-READ-PORTFOLIO-MASTER THRU 2000-EXIT.
020900      IF NOT PORTFOLIO-ROW-FOUND
021000          MOVE "REJECTED - NO HOLDING ON FILE" TO LOGMSG-TEXT
021100          PERFORM 9700-DISPLAY-LOG
021200          PERFORM 9800-CLOSE-NO-UPDATE
021300          PERFORM 9999-JOB-ABEND.
021400      IF PORT-QUANTITY OF PORTFOLIO-REC < TRANS-QUANTITY
021500          MOVE "REJECTED - INSUFFICIENT HOLDINGS" TO LOGMSG-TEXT
021600          PERFORM 9700-DISPLAY-LOG
021700          PERFORM 9800-CLOSE-NO-UPDATE
021800          PERFORM 9999-JOB-ABEND.
021900      PERFORM 3000-GET-QUOTE THRU 3000-EXIT.
022000      IF NOT LKP-QUOTE-AVAILABLE
022100          MOVE "NOT EXECUTED - NO PRICE QUOTE" TO LOGMSG-TEXT
022200          PERFORM 9700-DISPLAY-LOG
022300          PERFORM 9800-CLOSE-NO-UPDATE
022400          GO TO 0100-EXIT.
022500      COMPUTE TOTAL-PRICE-AMT = LKP-CURRENT-PRICE * TRANS-QUANTITY.
022600      PERFORM 4000-READ-MEMBER-MASTER THRU 4000-EXIT.
022700      PERFORM 5000-EXECUTE-SELL THRU 5000-EXIT.
022800      PERFORM 6000-WRITE-MEMBER-MASTER THRU 6000-EXIT.
022900      PERFORM 7000-WRITE-PORTFOLIO-MASTER THRU 7000-EXIT.
023000      PERFORM 8000-NOTIFY THRU 8000-EXIT.
023100      MOVE "COMPLETED" TO LOGMSG-TEXT.
023200      PERFORM 9700-DISPLAY-LOG.
023300  0100-EXIT.
023400      STOP RUN.
023500*****************************************************************
023600*  1000-MARKET-OPEN-CHECK - SAME RULE AS MKTBUYSR.
023700*****************************************************************
023800  1000-MARKET-OPEN-CHECK.
023900      MOVE "N" TO MARKET-OPEN-SW.
024000      ACCEPT CURRENT-DATE-YMD FROM DATE.
024100      ACCEPT CURRENT-TIME-HMS FROM TIME.
024200      ACCEPT CURRENT-DOW FROM DAY-OF-WEEK.
024300      IF MARKET-IS-SATURDAY OR MARKET-IS-SUNDAY
024400          GO TO 1000-EXIT.
024500      IF CURRENT-HH < 09
024600          GO TO 1000-EXIT.
024700      IF CURRENT-HH = 15 AND CURRENT-MN > 30
024800          GO TO 1000-EXIT.
024900      IF CURRENT-HH > 15
025000          GO TO 1000-EXIT.
025100      MOVE "Y" TO MARKET-OPEN-SW.
025200  1000-EXIT.
025300      EXIT.
025400*****************************************************************
025500*  2000-READ-PORTFOLIO-MASTER - STREAM PORTF.DAT, COPYING EVERY
025600*  ROW THROUGH TO PORTFN.DAT UNCHANGED UNTIL WE HIT THIS
025700*  MEMBER+STOCK HOLDING, HELD FOR 7000 TO REWRITE AFTER UPDATE.
025800*****************************************************************
025900  2000-READ-PORTFOLIO-MASTER.
026000      MOVE "N" TO ORDER-FOUND-SW.
026100      MOVE "0" TO STATUS-1.
026200      OPEN INPUT PORTFOLIO-FILE.
026300      OPEN OUTPUT PORTFOLIO-FILE-NEW.
026400      PERFORM 2010-FIND-PORTFOLIO THRU 2010-EXIT
026500          UNTIL PORTFOLIO-ROW-FOUND OR STATUS-1 = "1".
026600  2000-EXIT.
026700      EXIT.
026800  2010-FIND-PORTFOLIO.
026900      READ PORTFOLIO-FILE
027000          AT END
027100              MOVE "1" TO STATUS-1
027200              GO TO 2010-EXIT.
027300      IF FILE-PORT-MEMBER-ID = TRANS-MEMBER-ID
027400              AND FILE-PORT-STOCK-CODE = TRANS-STOCK-CODE
027500          MOVE FILE-PORT-MEMBER-ID  TO PORT-MEMBER-ID OF PORTFOLIO-REC
027600          MOVE FILE-PORT-STOCK-CODE TO PORT-STOCK-CODE OF PORTFOLIO-REC
027700          MOVE FILE-PORT-STOCK-NAME TO PORT-STOCK-NAME OF PORTFOLIO-REC
027800          MOVE FILE-PORT-QUANTITY   TO PORT-QUANTITY OF PORTFOLIO-REC
027900          MOVE "Y" TO ORDER-FOUND-SW
028000          GO TO 2010-EXIT.
028100      MOVE FILE-PORT-MEMBER-ID  TO FILE-PORT-NEW-MEMBER-ID.
028200      MOVE FILE-PORT-STOCK-CODE TO FILE-PORT-NEW-STOCK-CODE.
028300      MOVE FILE-PORT-STOCK-NAME TO FILE-PORT-NEW-STOCK-NAME.
028400      MOVE FILE-PORT-QUANTITY   TO FILE-PORT-NEW-QUANTITY.
028500      WRITE FILE-PORTFOLIO-NEW-ITEM.
028600  2010-EXIT.
028700      EXIT.
028800*****************************************************************
028900*  3000-GET-QUOTE - SAME QUOTELKP SUBPROGRAM MKTBUYSR USES.
029000*****************************************************************
029100  3000-GET-QUOTE.
029200      MOVE TRANS-STOCK-CODE TO LKP-STOCK-CODE.
029300      CALL "QUOTELKP" USING LKP-STOCK-CODE
029400                            LKP-CURRENT-PRICE
029500                            LKP-AVAIL-SW.
029600  3000-EXIT.
029700      EXIT.
029800*****************************************************************
029900*  4000-READ-MEMBER-MASTER - STREAM MEMBER.DAT FOR THIS MEMBER'S
030000*  CASH-BALANCE ROW, SAME TECHNIQUE AS MKTBUYSR PARAGRAPH 2000.
030100*****************************************************************
030200  4000-READ-MEMBER-MASTER.
030300      MOVE "N" TO ORDER-FOUND-SW.
030400      MOVE "0" TO STATUS-1.
030500      OPEN INPUT MEMBER-FILE.
030600      OPEN OUTPUT MEMBER-FILE-NEW.
030700      PERFORM 4010-FIND-MEMBER THRU 4010-EXIT
030800          UNTIL PORTFOLIO-ROW-FOUND OR STATUS-1 = "1".
030900      IF NOT PORTFOLIO-ROW-FOUND
031000          MOVE "MEMBER MASTER" TO LOG-ERR-ROUTINE
031100          PERFORM 9750-DISPLAY-LOG-ERR
031200          PERFORM 9999-JOB-ABEND.
031300  4000-EXIT.
031400      EXIT.
031500  4010-FIND-MEMBER.
031600      READ MEMBER-FILE
031700          AT END
031800              MOVE "1" TO STATUS-1
031900              GO TO 4010-EXIT.
032000      IF FILE-MEMBER-ID = TRANS-MEMBER-ID
032100          MOVE FILE-MEMBER-ID           TO MEMBER-ID OF MEMBER-REC
032200          MOVE FILE-MEMBER-CASH-BALANCE TO MEMBER-CASH-BALANCE
032300                                            OF MEMBER-REC
032400          MOVE FILE-MEMBER-YSTD-RATE    TO MEMBER-YSTD-PROFIT-RATE
032500                                            OF MEMBER-REC
032600          MOVE "Y" TO ORDER-FOUND-SW
032700          GO TO 4010-EXIT.
032800      MOVE FILE-MEMBER-ID           TO FILE-MEMBER-NEW-ID.
032900      MOVE FILE-MEMBER-CASH-BALANCE TO FILE-MEMBER-NEW-CASH.
033000      MOVE FILE-MEMBER-YSTD-RATE    TO FILE-MEMBER-NEW-RATE.
033100      WRITE FILE-MEMBER-NEW-ITEM.
033200  4010-EXIT.
033300      EXIT.
033400*****************************************************************
033500*  5000-EXECUTE-SELL - WRITE THE EXECUTED ORDER, WRITE THE TRADE,
033600*  CREDIT CASH, DECREASE THE HOLDING QUANTITY IN MEMORY (7000
033700*  REWRITES PORTF.DAT WITH THE REDUCED QUANTITY).
033800*****************************************************************
033900  5000-EXECUTE-SELL.
034000      ADD 1 TO NEXT-ORDER-ID.
034100      ADD 1 TO NEXT-TRADE-ID.
034200      MOVE NEXT-ORDER-ID         TO ORDER-ID OF ORDER-REC.
034300      MOVE TRANS-MEMBER-ID       TO ORDER-MEMBER-ID OF ORDER-REC.
034400      MOVE TRANS-STOCK-CODE      TO ORDER-STOCK-CODE OF ORDER-REC.
034500      MOVE TRANS-STOCK-NAME      TO ORDER-STOCK-NAME OF ORDER-REC.
034600      MOVE "MARKET"              TO ORDER-TYPE OF ORDER-REC.
034700      MOVE "SELL"                TO ORDER-TRADE-TYPE OF ORDER-REC.
034800      MOVE TRANS-QUANTITY        TO ORDER-QUANTITY OF ORDER-REC.
034900      MOVE LKP-CURRENT-PRICE     TO ORDER-PRICE OF ORDER-REC.
035000      SET ORDER-STAT-EXECUTED    TO TRUE.
035100      ACCEPT CURRENT-DATE-YMD FROM DATE.
035200      ACCEPT CURRENT-TIME-HMS FROM TIME.
035300      MOVE CURRENT-YY TO ORDER-CREATED-YYYY OF ORDER-REC.
035400      ADD 2000 TO ORDER-CREATED-YYYY OF ORDER-REC.
035500      MOVE CURRENT-MM TO ORDER-CREATED-MM OF ORDER-REC.
035600      MOVE CURRENT-DD TO ORDER-CREATED-DD OF ORDER-REC.
035700      MOVE CURRENT-HH TO ORDER-CREATED-HH OF ORDER-REC.
035800      MOVE CURRENT-MN TO ORDER-CREATED-MN OF ORDER-REC.
035900      MOVE CURRENT-SS TO ORDER-CREATED-SS OF ORDER-REC.
036000      OPEN EXTEND ORDER-FILE.
036100      MOVE ORDER-ID OF ORDER-REC        TO FILE-ORD-ID.
036200      MOVE ORDER-MEMBER-ID OF ORDER-REC TO FILE-ORD-MEMBER-ID.
036300      MOVE ORDER-STOCK-CODE OF ORDER-REC TO FILE-ORD-STOCK-CODE.
036400      MOVE ORDER-STOCK-NAME OF ORDER-REC TO FILE-ORD-STOCK-NAME.
036500      MOVE ORDER-TYPE OF ORDER-REC      TO FILE-ORD-TYPE.
036600      MOVE ORDER-TRADE-TYPE OF ORDER-REC TO FILE-ORD-TRADE-TYPE.
036700      MOVE ORDER-QUANTITY OF ORDER-REC  TO FILE-ORD-QUANTITY.
036800      MOVE ORDER-PRICE OF ORDER-REC     TO FILE-ORD-PRICE.
036900      MOVE ORDER-STATUS OF ORDER-REC    TO FILE-ORD-STATUS.
037000      MOVE ORDER-CREATED-AT OF ORDER-REC TO FILE-ORD-CREATED-AT.
037100      WRITE FILE-ORDER-ITEM.
037200      IF STATUS-1 NOT = "0"
037300          MOVE "ORDER-FILE WRITE" TO LOG-ERR-ROUTINE
037400          PERFORM 9750-DISPLAY-LOG-ERR
037500          PERFORM 9999-JOB-ABEND.
037600      CLOSE ORDER-FILE.
037700      MOVE NEXT-TRADE-ID         TO TRADE-ID OF TRADE-REC.
037800      MOVE TRANS-MEMBER-ID       TO TRADE-MEMBER-ID OF TRADE-REC.
037900      MOVE TRANS-STOCK-CODE      TO TRADE-STOCK-CODE OF TRADE-REC.
038000      MOVE TRANS-STOCK-NAME      TO TRADE-STOCK-NAME OF TRADE-REC.
038100      MOVE "SELL"                TO TRADE-TRADE-TYPE OF TRADE-REC.
038200      MOVE TRANS-QUANTITY        TO TRADE-QUANTITY OF TRADE-REC.
038300      MOVE LKP-CURRENT-PRICE     TO TRADE-PRICE OF TRADE-REC.
038400      OPEN EXTEND TRADE-FILE.
038500      MOVE TRADE-ID OF TRADE-REC        TO FILE-TRD-ID.
038600      MOVE TRADE-MEMBER-ID OF TRADE-REC TO FILE-TRD-MEMBER-ID.
038700      MOVE TRADE-STOCK-CODE OF TRADE-REC TO FILE-TRD-STOCK-CODE.
038800      MOVE TRADE-STOCK-NAME OF TRADE-REC TO FILE-TRD-STOCK-NAME.
038900      MOVE TRADE-TRADE-TYPE OF TRADE-REC TO FILE-TRD-TRADE-TYPE.
039000      MOVE TRADE-QUANTITY OF TRADE-REC  TO FILE-TRD-QUANTITY.
039100      MOVE TRADE-PRICE OF TRADE-REC     TO FILE-TRD-PRICE.
039200      WRITE FILE-TRADE-ITEM.
039300      IF STATUS-1 NOT = "0"
039400          MOVE "TRADE-FILE WRITE" TO LOG-ERR-ROUTINE
039500          PERFORM 9750-DISPLAY-LOG-ERR
039600          PERFORM 9999-JOB-ABEND.
039700      CLOSE TRADE-FILE.
039800      ADD TOTAL-PRICE-AMT TO MEMBER-CASH-BALANCE OF MEMBER-REC.
039900      SUBTRACT TRANS-QUANTITY FROM PORT-QUANTITY OF PORTFOLIO-REC.
040000  5000-EXIT.
040100      EXIT.
040200*****************************************************************
040300*  6000-WRITE-MEMBER-MASTER - SAME TECHNIQUE AS MKTBUYSR.
040400*****************************************************************
040500  6000-WRITE-MEMBER-MASTER.
040600      MOVE MEMBER-ID OF MEMBER-REC            TO FILE-MEMBER-NEW-ID.
040700      MOVE MEMBER-CASH-BALANCE OF MEMBER-REC  TO FILE-MEMBER-NEW-CASH.
040800      MOVE MEMBER-YSTD-PROFIT-RATE OF MEMBER-REC
040900                                               TO FILE-MEMBER-NEW-RATE.
041000      WRITE FILE-MEMBER-NEW-ITEM.
041100      PERFORM 6010-COPY-REST-OF-MEMBER THRU 6010-EXIT
041200          UNTIL STATUS-1 = "1".
041300      CLOSE MEMBER-FILE.
041400      CLOSE MEMBER-FILE-NEW.
041500  6000-EXIT.
041600      EXIT.
041700  6010-COPY-REST-OF-MEMBER.
041800      READ MEMBER-FILE
041900          AT END
042000              MOVE "1" TO STATUS-1
042100              GO TO 6010-EXIT.
042200      MOVE FILE-MEMBER-ID           TO FILE-MEMBER-NEW-ID.
042300      MOVE FILE-MEMBER-CASH-BALANCE TO FILE-MEMBER-NEW-CASH.
042400      MOVE FILE-MEMBER-YSTD-RATE    TO FILE-MEMBER-NEW-RATE.
042500      WRITE FILE-MEMBER-NEW-ITEM.
042600  6010-EXIT.
042700      EXIT.
042800*****************************************************************
042900*  7000-WRITE-PORTFOLIO-MASTER - REWRITE THE REDUCED HOLDING ROW,
043000*  THEN COPY THE REMAINDER OF THE OLD MASTER THROUGH UNCHANGED.
043100*  A ZERO-QUANTITY HOLDING IS STILL WRITTEN - PORTF.DAT IS NOT
043200*  COMPACTED HERE (SEE DESIGN NOTES).
043300*****************************************************************
043400  7000-WRITE-PORTFOLIO-MASTER.
043500      MOVE "0" TO STATUS-1.
043600      MOVE PORT-MEMBER-ID OF PORTFOLIO-REC  TO FILE-PORT-NEW-MEMBER-ID.
043700      MOVE PORT-STOCK-CODE OF PORTFOLIO-REC TO FILE-PORT-NEW-STOCK-CODE.
043800      MOVE PORT-STOCK-NAME OF PORTFOLIO-REC TO FILE-PORT-NEW-STOCK-NAME.
043900      MOVE PORT-QUANTITY OF PORTFOLIO-REC   TO FILE-PORT-NEW-QUANTITY.
044000      WRITE FILE-PORTFOLIO-NEW-ITEM.
044100      PERFORM 7010-COPY-REST-OF-PORTFOLIO THRU 7010-EXIT
044200          UNTIL STATUS-1 = "1".
044300      CLOSE PORTFOLIO-FILE.
044400      CLOSE PORTFOLIO-FILE-NEW.
044500  7000-EXIT.
044600      EXIT.
044700  7010-COPY-REST-OF-PORTFOLIO.
044800      READ PORTFOLIO-FILE
044900          AT END
045000              MOVE "1" TO STATUS-1
045100              GO TO 7010-EXIT.
045200      MOVE FILE-PORT-MEMBER-ID  TO FILE-PORT-NEW-MEMBER-ID.
045300      MOVE FILE-PORT-STOCK-CODE TO FILE-PORT-NEW-STOCK-CODE.
045400      MOVE FILE-PORT-STOCK-NAME TO FILE-PORT-NEW-STOCK-NAME.
045500      MOVE FILE-PORT-QUANTITY   TO FILE-PORT-NEW-QUANTITY.
045600      WRITE FILE-PORTFOLIO-NEW-ITEM.
045700  7010-EXIT.
045800      EXIT.
045900*****************************************************************
046000*  8000-NOTIFY - BEST-EFFORT NOTIFICATION, SAME AS MKTBUYSR.
046100*****************************************************************
046200  8000-NOTIFY.
046300      DISPLAY "MKTSELSR=> NOTIFY MEMBER " TRANS-MEMBER-ID
046400          " SELL FILLED " TRANS-QUANTITY " SHARES OF "
046500          TRANS-STOCK-CODE.
046600  8000-EXIT.
046700      EXIT.
046800*****************************************************************
046900*  9700/9750 - DISPLAY-STYLE LOG MESSAGES.
047000*****************************************************************
047100  9700-DISPLAY-LOG.
047200      DISPLAY LOGMSG.
047300  9750-DISPLAY-LOG-ERR.
047400      MOVE STATUS-1 TO LOG-ERR-STATUS.
047500      DISPLAY LOGMSG-ERR.
047600*****************************************************************
047700*  9800-CLOSE-NO-UPDATE - CLOSE WHATEVER FILE PAIRS ARE OPEN WHEN
047800*  WE REJECT BEFORE ANY WRITE HAS BEEN MADE.  BOTH PAIRS ARE
047900*  CLOSED UNCONDITIONALLY; A PAIR THAT WAS NEVER OPENED SIMPLY
048000*  RETURNS A NOT-OPEN FILE STATUS WHICH WE DO NOT CHECK HERE.
048100*****************************************************************
048200  9800-CLOSE-NO-UPDATE.
048300      CLOSE PORTFOLIO-FILE.
048400      CLOSE PORTFOLIO-FILE-NEW.
048500      CLOSE MEMBER-FILE.
048600      CLOSE MEMBER-FILE-NEW.
048700*****************************************************************
048800*  9999-JOB-ABEND - SAME AS MKTBUYSR.
048900*****************************************************************
049000  9999-JOB-ABEND.
049100      MOVE "ABENDING" TO LOGMSG-TEXT.
049200      PERFORM 9700-DISPLAY-LOG.
049300      MOVE 16 TO RETURN-CODE.
049400      STOP RUN.
