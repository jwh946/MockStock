000100******************************************************************
000200* QUOTEREC.cpy
000300* MOCKSTOCK PRICE QUOTE RECORD - LATEST PRICE FOR ONE STOCK CODE,
000400* AS DROPPED BY THE FEED HANDLER INTO QUOTE.DAT.  ONE ROW PER
000500* CODE.  QUOTE-AVAIL-SW REFLECTS WHETHER THE FEED HAD A PRICE THE
000600* LAST TIME IT REFRESHED THIS ROW - A MISSING/STALE QUOTE IS A
000700* VALID, EXPECTED CONDITION, NOT AN ERROR.
000800*   1998-11-10  JLH  ISSUE MS-019  ORIGINAL LAYOUT.
000900******************************************************************
001000      05  QUOTE-STOCK-CODE           PIC X(10).
001100      05  QUOTE-CURRENT-PRICE        PIC 9(11).
001200      05  QUOTE-AVAIL-SW             PIC X(01).
001300          88  QUOTE-IS-AVAILABLE         VALUE "Y".
001400          88  QUOTE-NOT-AVAILABLE        VALUE "N".
001500      05  FILLER                     PIC X(18).
