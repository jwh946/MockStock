000100******************************************************************
000200* PRATEREC.cpy
000300* MOCKSTOCK NIGHTLY PROFIT-RATE INPUT RECORD - ONE ROW PER MEMBER,
000400* PRODUCED BY THE PORTFOLIO VALUATION SUBSYSTEM AND HANDED TO
000500* PRATESCH AS PRATEIN.DAT, SORTED ASCENDING MEMBER-ID TO MATCH
000600* MEMBER.DAT FOR THE SEQUENTIAL MATCH-MERGE.
000700*   1999-01-18  RKT  ISSUE MS-033  ORIGINAL LAYOUT.
000800******************************************************************
000900      05  PRATE-MEMBER-ID            PIC 9(09).
001000      05  PRATE-TOTAL-PROFIT-RATE    PIC S9(05)V9(04).
001100      05  FILLER                     PIC X(12).
