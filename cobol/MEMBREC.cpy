000100******************************************************************
000200* MEMBREC.cpy
000300* MOCKSTOCK MEMBER MASTER RECORD - CASH BALANCE AND THE PRIOR
000400* NIGHT'S PROFIT RATE SNAPSHOT FOR ONE MEMBER.
000500* SORT SEQUENCE OF MEMBER.DAT IS ASCENDING MEMBER-ID.
000600*   1998-11-04  JLH  ISSUE MS-014  ORIGINAL LAYOUT.
000700*   2001-02-19  RKT  ISSUE MS-098  WIDENED CASH-BALANCE TO S9(11)
000800*                    AFTER THE OCT-2000 RUN ABENDED ON OVERFLOW.
000900******************************************************************
001000      05  MEMBER-ID                  PIC 9(09).
001100      05  MEMBER-CASH-BALANCE        PIC S9(11).
001200      05  MEMBER-YSTD-PROFIT-RATE    PIC S9(05)V9(04).
001300      05  FILLER                     PIC X(21).
