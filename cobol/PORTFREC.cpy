000100******************************************************************
000200* PORTFREC.cpy
000300* MOCKSTOCK PORTFOLIO RECORD - ONE MEMBER'S HOLDING IN ONE STOCK.
000400* PORTF.DAT IS IN ASCENDING MEMBER-ID, THEN STOCK-CODE SEQUENCE.
000500*   1998-11-07  JLH  ISSUE MS-014  ORIGINAL LAYOUT.
000600*   1999-04-22  RKT  ISSUE MS-040  FILLER RESERVED FOR THE AVG-COST
000700*                    / VALUATION FIELDS - THOSE ARE MAINTAINED BY
000800*                    THE VALUATION SUBSYSTEM, NOT BY THIS COPYBOOK.
000900******************************************************************
001000      05  PORT-MEMBER-ID             PIC 9(09).
001100      05  PORT-STOCK-CODE            PIC X(10).
001200      05  PORT-STOCK-NAME            PIC X(40).
001300      05  PORT-QUANTITY              PIC 9(09).
001400      05  FILLER                     PIC X(22).
