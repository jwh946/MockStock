000100*(c) 1998-2002 MOCKSTOCK TRADING SYSTEMS.  ALL RIGHTS RESERVED.
000200*
000300*#ident	"@(#) mockstock/batch/MKTBUYSR.cbl	$Revision: 1.9 $"
000400*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. MKTBUYSR.
000700  AUTHOR. J L HARGROVE.
000800  INSTALLATION. MOCKSTOCK TRADING SYSTEMS - BATCH ORDER ENTRY.
000900  DATE-WRITTEN. 11/07/1998.
001000  DATE-COMPILED.
001100  SECURITY.  COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001200*****************************************************************
001300*  CHANGE LOG
001400*    1998-11-07  JLH  ISSUE MS-014  ORIGINAL PROGRAM - MARKET BUY
001500*                 ENTRY, ADAPTED FROM THE BUYSR FUND-PURCHASE
001600*                 SERVICE.
001700*    1999-02-03  RKT  ISSUE MS-028  ADDED MARKET-HOURS EDIT - ORDER
001800*                 DESK WAS KEYING BUYS AFTER THE 15:30 CLOSE.
001900*    1999-09-14  JLH  ISSUE MS-051  PRICE LOOKUP MOVED OUT TO THE
002000*                 QUOTELKP SUBPROGRAM SO BUY AND SELL SHARE ONE
002100*                 COPY OF THE QUOTE-FILE SCAN LOGIC.
002200*    2000-01-06  JLH  ISSUE MS-061  Y2K - CREATED-AT 4-DIGIT YEAR. MS061
002300*                 SEE ALSO ORDERREC CHANGE LOG.
002400*    2001-02-19  RKT  ISSUE MS-098  CASH-BALANCE OVERFLOW GUARD -
002500*                 SEE MEMBREC CHANGE LOG.
002600*    2003-06-30  TJW  ISSUE MS-140  NOTIFY FAILURE NO LONGER ABENDS
002700*                 THE RUN - LOGGED AND SWALLOWED PER ORDER DESK
002800*                 REQUEST.
002900*****************************************************************
003000  ENVIRONMENT DIVISION.
003100  CONFIGURATION SECTION.
003200  SOURCE-COMPUTER. USL-486.
003300  OBJECT-COMPUTER. USL-486.
003400*
003500  INPUT-OUTPUT SECTION.
003600  FILE-CONTROL.
003700      SELECT MKTBUY-TRANS-FILE ASSIGN "MKTBUY.TRN"
003800          ORGANIZATION LINE SEQUENTIAL
003900          STATUS TRANS-STATUS.
004000      SELECT MEMBER-FILE ASSIGN "MEMBER.DAT"
004100          ORGANIZATION LINE SEQUENTIAL
004200          STATUS FILE-STATUS.
004300      SELECT MEMBER-FILE-NEW ASSIGN "MEMBERN.DAT"
004400          ORGANIZATION LINE SEQUENTIAL
004500          STATUS NEWM-STATUS.
004600      SELECT PORTFOLIO-FILE ASSIGN "PORTF.DAT"
004700          ORGANIZATION LINE SEQUENTIAL
004800          STATUS FILE-STATUS.
004900      SELECT PORTFOLIO-FILE-NEW ASSIGN "PORTFN.DAT"
005000          ORGANIZATION LINE SEQUENTIAL
005100          STATUS NEWP-STATUS.
005200      SELECT ORDER-FILE ASSIGN "ORDERS.DAT"
005300          ORGANIZATION LINE SEQUENTIAL
005400          STATUS FILE-STATUS.
005500      SELECT TRADE-FILE ASSIGN "TRADES.DAT"
005600          ORGANIZATION LINE SEQUENTIAL
005700          STATUS FILE-STATUS.
005800  DATA DIVISION.
005900  FILE SECTION.
006000  FD  MKTBUY-TRANS-FILE.
006100  01  MKTBUY-TRANS-ITEM.
006200      05  FILE-TRANS-MEMBER-ID       PIC 9(09).
006300      05  FILE-TRANS-STOCK-CODE      PIC X(10).
006400      05  FILE-TRANS-STOCK-NAME      PIC X(40).
006500      05  FILE-TRANS-QUANTITY        PIC 9(09).
006600  FD  MEMBER-FILE.
006700  01  FILE-MEMBER-ITEM.
006800      05  FILE-MEMBER-ID             PIC 9(09).
006900      05  FILE-MEMBER-CASH-BALANCE   PIC S9(11).
007000      05  FILE-MEMBER-YSTD-RATE      PIC S9(05)V9(04).
007100      05  FILLER                     PIC X(21).
007200  FD  MEMBER-FILE-NEW.
007300  01  FILE-MEMBER-NEW-ITEM.
007400      05  FILE-MEMBER-NEW-ID         PIC 9(09).
007500      05  FILE-MEMBER-NEW-CASH       PIC S9(11).
007600      05  FILE-MEMBER-NEW-RATE       PIC S9(05)V9(04).
007700      05  FILLER                     PIC X(21).
007800  FD  PORTFOLIO-FILE.
007900  01  FILE-PORTFOLIO-ITEM.
008000      05  FILE-PORT-MEMBER-ID        PIC 9(09).
008100      05  FILE-PORT-STOCK-CODE       PIC X(10).
008200      05  FILE-PORT-STOCK-NAME       PIC X(40).
008300      05  FILE-PORT-QUANTITY         PIC 9(09).
008400      05  FILLER                     PIC X(22).
008500  FD  PORTFOLIO-FILE-NEW.
008600  01  FILE-PORTFOLIO-NEW-ITEM.
008700      05  FILE-PORT-NEW-MEMBER-ID    PIC 9(09).
008800      05  FILE-PORT-NEW-STOCK-CODE   PIC X(10).
008900      05  FILE-PORT-NEW-STOCK-NAME   PIC X(40).
009000      05  FILE-PORT-NEW-QUANTITY     PIC 9(09).
009100      05  FILLER                     PIC X(22).
009200  FD  ORDER-FILE.
009300  01  FILE-ORDER-ITEM.
009400      05  FILE-ORD-ID                PIC 9(09).
009500      05  FILE-ORD-MEMBER-ID         PIC 9(09).
009600      05  FILE-ORD-STOCK-CODE        PIC X(10).
009700      05  FILE-ORD-STOCK-NAME        PIC X(40).
009800      05  FILE-ORD-TYPE              PIC X(06).
009900      05  FILE-ORD-TRADE-TYPE        PIC X(04).
010000      05  FILE-ORD-QUANTITY          PIC 9(09).
010100      05  FILE-ORD-PRICE             PIC 9(11).
010200      05  FILE-ORD-STATUS            PIC X(09).
010300      05  FILE-ORD-CREATED-AT        PIC 9(14).
010400      05  FILLER                     PIC X(29).
010500  FD  TRADE-FILE.
010600  01  FILE-TRADE-ITEM.
010700      05  FILE-TRD-ID                PIC 9(09).
010800      05  FILE-TRD-MEMBER-ID         PIC 9(09).
010900      05  FILE-TRD-STOCK-CODE        PIC X(10).
011000      05  FILE-TRD-STOCK-NAME        PIC X(40).
011100      05  FILE-TRD-TRADE-TYPE        PIC X(04).
011200      05  FILE-TRD-QUANTITY          PIC 9(09).
011300      05  FILE-TRD-PRICE             PIC 9(11).
011400      05  FILLER                     PIC X(18).
011500  WORKING-STORAGE SECTION.
011600*****************************************************************
011700*  RECORD WORK AREAS - COPYBOOKS ARE THE BUSINESS-FIELD VIEW THE
011800*  PROCEDURE DIVISION WORKS WITH; THE FD ITEMS ABOVE ARE THE RAW
011900*  LINE-SEQUENTIAL VIEW.  WE MOVE BETWEEN THE TWO RATHER THAN
012000*  MANIPULATE THE FD RECORD DIRECTLY, THE WAY BUYSR NEVER TOUCHED
012100*  FILE-CUST-KEY DIRECTLY EITHER.
012200*****************************************************************
012300  01  TRANS-REC.
012400      05  TRANS-MEMBER-ID            PIC 9(09).
012500      05  TRANS-STOCK-CODE           PIC X(10).
012600      05  TRANS-STOCK-NAME           PIC X(40).
012700      05  TRANS-QUANTITY             PIC 9(09).
012800      05  FILLER                     PIC X(08).
012900  01  MEMBER-REC.
013000 COPY MEMBREC.
013100  01  PORTFOLIO-REC.
013200 COPY PORTFREC.
013300  01  ORDER-REC.
013400 COPY ORDERREC.
013500  01  TRADE-REC.
013600 COPY TRADEREC.
013700*****************************************************************
013800*  GENERAL WORK AREA - DATE/TIME EDIT VIEWS AND MONEY EDIT VIEW.
013900*  KEPT IN EVERY ORDER-ENTRY PROGRAM FOR THE MARKET-HOURS EDIT
014000*  AND FOR THE USERLOG-STYLE DISPLAY MESSAGES.
014100*****************************************************************
014200  01  CURRENT-DATE-WORK.
014300      05  CURRENT-DATE-YMD           PIC 9(06).
014400      05  CURRENT-DATE-R REDEFINES CURRENT-DATE-YMD.
014500          10  CURRENT-YY             PIC 9(02).
014600          10  CURRENT-MM             PIC 9(02).
014700          10  CURRENT-DD             PIC 9(02).
014800      05  FILLER                     PIC X(04).
014900  01  CURRENT-TIME-WORK.
015000      05  CURRENT-TIME-HMS           PIC 9(08).
015100      05  CURRENT-TIME-R REDEFINES CURRENT-TIME-HMS.
015200          10  CURRENT-HH             PIC 9(02).
015300          10  CURRENT-MN             PIC 9(02).
015400          10  CURRENT-SS             PIC 9(02).
015500          10  CURRENT-HS             PIC 9(02).
015600      05  FILLER                     PIC X(04).
015700  01  CURRENT-DOW                    PIC 9(01).
015800      88  MARKET-IS-SATURDAY             VALUE 6.
015900      88  MARKET-IS-SUNDAY               VALUE 7.
016000  01  MONEY-EDIT-WORK.
016100      05  MONEY-EDIT-AMOUNT          PIC S9(11).
016200      05  MONEY-EDIT-R REDEFINES MONEY-EDIT-AMOUNT
016300                                     PIC -(10)9.
016400      05  FILLER                     PIC X(04).
016500*****************************************************************
016600*  MISCELLANEOUS COUNTERS, SWITCHES AND SUBPROGRAM LINKAGE AREA.
016700*****************************************************************
016800  77  TOTAL-PRICE-AMT                PIC S9(11) COMP-5 VALUE 0.
016900  77  ORDER-FOUND-SW                 PIC X(01) VALUE "N".
017000      88  PORTFOLIO-ROW-FOUND            VALUE "Y".
017100  77  MARKET-OPEN-SW                 PIC X(01) VALUE "N".
017200      88  MARKET-IS-OPEN                 VALUE "Y".
017300  77  NEXT-ORDER-ID                  PIC 9(09) COMP-5 VALUE 0.
017400  77  NEXT-TRADE-ID                  PIC 9(09) COMP-5 VALUE 0.
017500  01  FILE-STATUS.
017600      05  STATUS-1                   PIC X.
017700      05  STATUS-2                   PIC X.
017800  01  TRANS-STATUS                   PIC X(02).
017900  01  NEWM-STATUS                    PIC X(02).
018000  01  NEWP-STATUS                    PIC X(02).
018100  01  LOGMSG.
018200      05  FILLER  PIC X(09) VALUE "MKTBUYSR=>".
018300      05  LOGMSG-TEXT                PIC X(60).
018400  01  LOGMSG-ERR.
018500      05  FILLER  PIC X(13) VALUE "MKTBUYSR ERR=".
018600      05  LOG-ERR-ROUTINE            PIC X(16).
018700      05  FILLER  PIC X(15) VALUE " FAILED STATUS=".
018800      05  LOG-ERR-STATUS             PIC X(02).
018900*****************************************************************
019000*  LINKAGE AREA TO THE QUOTELKP SUBPROGRAM.
019100*****************************************************************
019200  01  LKP-STOCK-CODE                 PIC X(10).
019300  01  LKP-CURRENT-PRICE              PIC 9(11).
019400  01  LKP-AVAIL-SW                   PIC X(01).
019500      88  LKP-QUOTE-AVAILABLE            VALUE "Y".
019600*
019700  PROCEDURE DIVISION.
019800*
019900  0100-MAINLINE.
020000      MOVE "STARTED" TO LOGMSG-TEXT.
020100      PERFORM 9700-DISPLAY-LOG.
020200      OPEN INPUT MKTBUY-TRANS-FILE.
020300      READ MKTBUY-TRANS-FILE
020400          AT END
020500              MOVE "NO TRANSACTION PRESENT" TO LOGMSG-TEXT
020600              PERFORM 9700-DISPLAY-LOG
020700              PERFORM 9999-JOB-ABEND.
020800      MOVE FILE-TRANS-MEMBER-ID  TO TRANS-MEMBER-ID.
020900      MOVE FILE-TRANS-STOCK-CODE TO TRANS-STOCK-CODE.
021000      MOVE FILE-TRANS-STOCK-NAME TO TRANS-STOCK-NAME.
021100      MOVE FILE-TRANS-QUANTITY   TO TRANS-QUANTITY.
021200      CLOSE MKTBUY-TRANS-FILE.
021300      PERFORM 1000-MARKET-OPEN-CHECK THRU 1000-EXIT.
021400      IF NOT MARKET-IS-OPEN
021500          MOVE "REJECTED - MARKET CLOSED" TO LOGMSG-TEXT
021600          PERFORM 9700-DISPLAY-LOG
021700          PERFORM 9999-JOB-ABEND.
021800      PERFORM 2000-READ-MEMBER-MASTER THRU 2000-EXIT.
021900      PERFORM 3000-GET-QUOTE THRU 3000-EXIT.
022000      IF NOT LKP-QUOTE-AVAILABLE
022100          MOVE "NOT EXECUTED - NO PRICE QUOTE" TO LOGMSG-TEXT
022200          PERFORM 9700-DISPLAY-LOG
022300          PERFORM 9800-CLOSE-NO-UPDATE
022400          GO TO 0100-EXIT.
022500      COMPUTE TOTAL-PRICE-AMT = LKP-CURRENT-PRICE * TRANS-QUANTITY.
022600      PERFORM 4000-FUNDS-CHECK THRU 4000-EXIT.
022700      PERFORM 5000-EXECUTE-BUY THRU 5000-EXIT.
022800      PERFORM 6000-WRITE-MEMBER-MASTER THRU 6000-EXIT.
022900      PERFORM 7000-UPDATE-PORTFOLIO-MASTER THRU 7000-EXIT.
023000      PERFORM 8000-NOTIFY THRU 8000-EXIT.
023100      MOVE "COMPLETED" TO LOGMSG-TEXT.
023200      PERFORM 9700-DISPLAY-LOG.
023300  0100-EXIT.
023400      STOP RUN.
023500*****************************************************************
023600*  1000-MARKET-OPEN-CHECK - KOREAN MARKET MUST BE OPEN: MON-FRI,
023700*  09:00:00 THRU 15:30:00 LOCAL.  BOUNDARY TIMES COUNT AS OPEN.
023800*****************************************************************
023900  1000-MARKET-OPEN-CHECK.
024000      MOVE "N" TO MARKET-OPEN-SW.
024100      ACCEPT CURRENT-DATE-YMD FROM DATE.
024200      ACCEPT CURRENT-TIME-HMS FROM TIME.
024300      ACCEPT CURRENT-DOW FROM DAY-OF-WEEK.
024400      IF MARKET-IS-SATURDAY OR MARKET-IS-SUNDAY
024500          GO TO 1000-EXIT.
024600      IF CURRENT-HH < 09
024700          GO TO 1000-EXIT.
024800      IF CURRENT-HH = 15 AND CURRENT-MN > 30
024900          GO TO 1000-EXIT.
025000      IF CURRENT-HH > 15
025100          GO TO 1000-EXIT.
025200      MOVE "Y" TO MARKET-OPEN-SW.
025300  1000-EXIT.
025400      EXIT.
025500*****************************************************************
025600*  2000-READ-MEMBER-MASTER - STREAM MEMBER.DAT, COPYING EVERY
025700*  RECORD THROUGH TO MEMBER-FILE-NEW UNCHANGED UNTIL WE HIT THE
025800*  ONE THIS TRANSACTION NEEDS; THAT ONE IS HELD IN MEMBER-REC FOR
025900*  6000-WRITE-MEMBER-MASTER TO RE-EMIT AFTER IT IS UPDATED.
026000*****************************************************************
026100  2000-READ-MEMBER-MASTER.
026200      MOVE "N" TO ORDER-FOUND-SW.
026300      MOVE "0" TO STATUS-1.
026400      OPEN INPUT MEMBER-FILE.
026500      OPEN OUTPUT MEMBER-FILE-NEW.
026600      PERFORM 2010-FIND-MEMBER THRU 2010-EXIT
026700          UNTIL PORTFOLIO-ROW-FOUND OR STATUS-1 = "1".
026800      IF NOT PORTFOLIO-ROW-FOUND
026900          MOVE "MEMBER MASTER" TO LOG-ERR-ROUTINE
027000          PERFORM 9750-DISPLAY-LOG-ERR
027100          PERFORM 9999-JOB-ABEND.
027200  2000-EXIT.
027300      EXIT.
027400  2010-FIND-MEMBER.
027500      READ MEMBER-FILE
027600          AT END
027700              MOVE "1" TO STATUS-1
027800              GO TO 2010-EXIT.
027900      IF FILE-MEMBER-ID = TRANS-MEMBER-ID
028000          MOVE FILE-MEMBER-ID           TO MEMBER-ID OF MEMBER-REC
028100          MOVE FILE-MEMBER-CASH-BALANCE TO MEMBER-CASH-BALANCE
028200                                            OF MEMBER-REC
028300          MOVE FILE-MEMBER-YSTD-RATE    TO MEMBER-YSTD-PROFIT-RATE
028400                                            OF MEMBER-REC
028500          MOVE "Y" TO ORDER-FOUND-SW
028600          GO TO 2010-EXIT.
028700      MOVE FILE-MEMBER-ID           TO FILE-MEMBER-NEW-ID.
028800      MOVE FILE-MEMBER-CASH-BALANCE TO FILE-MEMBER-NEW-CASH.
028900      MOVE FILE-MEMBER-YSTD-RATE    TO FILE-MEMBER-NEW-RATE.
029000      WRITE FILE-MEMBER-NEW-ITEM.
029100  2010-EXIT.
029200      EXIT.
029300*****************************************************************
029400*  3000-GET-QUOTE - CALL OUT TO THE QUOTE LOOKUP SUBPROGRAM,
029500*  THE WAY BUYSR USED TO TPCALL FUNDPRSR FOR THE FUND PRICE.
029600*****************************************************************
029700  3000-GET-QUOTE.
029800      MOVE TRANS-STOCK-CODE TO LKP-STOCK-CODE.
029900      CALL "QUOTELKP" USING LKP-STOCK-CODE
030000                            LKP-CURRENT-PRICE
030100                            LKP-AVAIL-SW.
030200  3000-EXIT.
030300      EXIT.
030400*****************************************************************
030500*  4000-FUNDS-CHECK - CASH-BALANCE MUST COVER CURRENT-PRICE TIMES
030600*  QUANTITY OR THE ORDER IS REJECTED BEFORE ANY WRITE.
030700*****************************************************************
030800  4000-FUNDS-CHECK.
030900      IF MEMBER-CASH-BALANCE OF MEMBER-REC < TOTAL-PRICE-AMT
031000          MOVE "REJECTED - INSUFFICIENT CASH" TO LOGMSG-TEXT
031100          PERFORM 9700-DISPLAY-LOG
031200          PERFORM 9800-CLOSE-NO-UPDATE
031300          PERFORM 9999-JOB-ABEND.
031400  4000-EXIT.
031500      EXIT.
031600*****************************************************************
031700*  5000-EXECUTE-BUY - WRITE THE EXECUTED ORDER, WRITE THE TRADE,
031800*  DEBIT CASH.
031900*****************************************************************
032000  5000-EXECUTE-BUY.
032100      ADD 1 TO NEXT-ORDER-ID.
032200      ADD 1 TO NEXT-TRADE-ID.
032300      MOVE NEXT-ORDER-ID         TO ORDER-ID OF ORDER-REC.
032400      MOVE TRANS-MEMBER-ID       TO ORDER-MEMBER-ID OF ORDER-REC.
032500      MOVE TRANS-STOCK-CODE      TO ORDER-STOCK-CODE OF ORDER-REC.
032600      MOVE TRANS-STOCK-NAME      TO ORDER-STOCK-NAME OF ORDER-REC.
032700      MOVE "MARKET"              TO ORDER-TYPE OF ORDER-REC.
032800      MOVE "BUY "                TO ORDER-TRADE-TYPE OF ORDER-REC.
032900      MOVE TRANS-QUANTITY        TO ORDER-QUANTITY OF ORDER-REC.
033000      MOVE LKP-CURRENT-PRICE     TO ORDER-PRICE OF ORDER-REC.
033100      SET ORDER-STAT-EXECUTED    TO TRUE.
033200      ACCEPT CURRENT-DATE-YMD FROM DATE.
033300      ACCEPT CURRENT-TIME-HMS FROM TIME.
033400      MOVE CURRENT-YY TO ORDER-CREATED-YYYY OF ORDER-REC.
033500      ADD 2000 TO ORDER-CREATED-YYYY OF ORDER-REC.
033600      MOVE CURRENT-MM TO ORDER-CREATED-MM OF ORDER-REC.
033700      MOVE CURRENT-DD TO ORDER-CREATED-DD OF ORDER-REC.
033800      MOVE CURRENT-HH TO ORDER-CREATED-HH OF ORDER-REC.
033900      MOVE CURRENT-MN TO ORDER-CREATED-MN OF ORDER-REC.
034000      MOVE CURRENT-SS TO ORDER-CREATED-SS OF ORDER-REC.
034100      OPEN EXTEND ORDER-FILE.
034200      MOVE ORDER-ID OF ORDER-REC        TO FILE-ORD-ID.
034300      MOVE ORDER-MEMBER-ID OF ORDER-REC TO FILE-ORD-MEMBER-ID.
034400      MOVE ORDER-STOCK-CODE OF ORDER-REC TO FILE-ORD-STOCK-CODE.
034500      MOVE ORDER-STOCK-NAME OF ORDER-REC TO FILE-ORD-STOCK-NAME.
034600      MOVE ORDER-TYPE OF ORDER-REC      TO FILE-ORD-TYPE.
034700      MOVE ORDER-TRADE-TYPE OF ORDER-REC TO FILE-ORD-TRADE-TYPE.
034800      MOVE ORDER-QUANTITY OF ORDER-REC  TO FILE-ORD-QUANTITY.
034900      MOVE ORDER-PRICE OF ORDER-REC     TO FILE-ORD-PRICE.
035000      MOVE ORDER-STATUS OF ORDER-REC    TO FILE-ORD-STATUS.
035100      MOVE ORDER-CREATED-AT OF ORDER-REC TO FILE-ORD-CREATED-AT.
035200      WRITE FILE-ORDER-ITEM.
035300      IF STATUS-1 NOT = "0"
035400          MOVE "ORDER-FILE WRITE" TO LOG-ERR-ROUTINE
035500          PERFORM 9750-DISPLAY-LOG-ERR
035600          PERFORM 9999-JOB-ABEND.
035700      CLOSE ORDER-FILE.
035800      MOVE NEXT-TRADE-ID         TO TRADE-ID OF TRADE-REC.
035900      MOVE TRANS-MEMBER-ID       TO TRADE-MEMBER-ID OF TRADE-REC.
036000      MOVE TRANS-STOCK-CODE      TO TRADE-STOCK-CODE OF TRADE-REC.
036100      MOVE TRANS-STOCK-NAME      TO TRADE-STOCK-NAME OF TRADE-REC.
036200      MOVE "BUY "                TO TRADE-TRADE-TYPE OF TRADE-REC.
036300      MOVE TRANS-QUANTITY        TO TRADE-QUANTITY OF TRADE-REC.
036400      MOVE LKP-CURRENT-PRICE     TO TRADE-PRICE OF TRADE-REC.
036500      OPEN EXTEND TRADE-FILE.
036600      MOVE TRADE-ID OF TRADE-REC        TO FILE-TRD-ID.
036700      MOVE TRADE-MEMBER-ID OF TRADE-REC TO FILE-TRD-MEMBER-ID.
036800      MOVE TRADE-STOCK-CODE OF TRADE-REC TO FILE-TRD-STOCK-CODE.
036900      MOVE TRADE-STOCK-NAME OF TRADE-REC TO FILE-TRD-STOCK-NAME.
037000      MOVE TRADE-TRADE-TYPE OF TRADE-REC TO FILE-TRD-TRADE-TYPE.
037100      MOVE TRADE-QUANTITY OF TRADE-REC  TO FILE-TRD-QUANTITY.
037200      MOVE TRADE-PRICE OF TRADE-REC     TO FILE-TRD-PRICE.
037300      WRITE FILE-TRADE-ITEM.
037400      IF STATUS-1 NOT = "0"
037500          MOVE "TRADE-FILE WRITE" TO LOG-ERR-ROUTINE
037600          PERFORM 9750-DISPLAY-LOG-ERR
037700          PERFORM 9999-JOB-ABEND.
037800      CLOSE TRADE-FILE.
037900      SUBTRACT TOTAL-PRICE-AMT FROM MEMBER-CASH-BALANCE OF MEMBER-REC.
038000  5000-EXIT.
038100      EXIT.
038200*****************************************************************
038300*  6000-WRITE-MEMBER-MASTER - RE-EMIT THE UPDATED MEMBER RECORD,
038400*  THEN COPY THE REMAINDER OF THE OLD MASTER THROUGH UNCHANGED.
038500*****************************************************************
038600  6000-WRITE-MEMBER-MASTER.
038700      MOVE MEMBER-ID OF MEMBER-REC            TO FILE-MEMBER-NEW-ID.
038800      MOVE MEMBER-CASH-BALANCE OF MEMBER-REC  TO FILE-MEMBER-NEW-CASH.
038900      MOVE MEMBER-YSTD-PROFIT-RATE OF MEMBER-REC
039000                                               TO FILE-MEMBER-NEW-RATE.
039100      WRITE FILE-MEMBER-NEW-ITEM.
039200      PERFORM 6010-COPY-REST-OF-MEMBER THRU 6010-EXIT
039300          UNTIL STATUS-1 = "1".
039400      CLOSE MEMBER-FILE.
039500      CLOSE MEMBER-FILE-NEW.
039600  6000-EXIT.
039700      EXIT.
039800  6010-COPY-REST-OF-MEMBER.
039900      READ MEMBER-FILE
040000          AT END
040100              MOVE "1" TO STATUS-1
040200              GO TO 6010-EXIT.
040300      MOVE FILE-MEMBER-ID           TO FILE-MEMBER-NEW-ID.
040400      MOVE FILE-MEMBER-CASH-BALANCE TO FILE-MEMBER-NEW-CASH.
040500      MOVE FILE-MEMBER-YSTD-RATE    TO FILE-MEMBER-NEW-RATE.
040600      WRITE FILE-MEMBER-NEW-ITEM.
040700  6010-EXIT.
040800      EXIT.
040900*****************************************************************
041000*  7000-UPDATE-PORTFOLIO-MASTER - STREAM PORTF.DAT, INSERTING OR
041100*  INCREASING THE MEMBER+STOCK HOLDING AT ITS SORTED POSITION -
041200*  THE SAME ADD/CHANGE TECHNIQUE FUNDUPSR USED FOR THE QUOTE FILE,
041300*  RECAST FOR A SORTED KEY RATHER THAN AN INDEXED ONE.
041400*****************************************************************
041500  7000-UPDATE-PORTFOLIO-MASTER.
041600      MOVE "N" TO ORDER-FOUND-SW.
041700      MOVE "0" TO STATUS-1.
041800      MOVE "0" TO STATUS-2.
041900      OPEN INPUT PORTFOLIO-FILE.
042000      OPEN OUTPUT PORTFOLIO-FILE-NEW.
042100      PERFORM 7010-COPY-UNTIL-POSITION THRU 7010-EXIT
042200          UNTIL PORTFOLIO-ROW-FOUND OR STATUS-1 = "1".
042300      IF PORTFOLIO-ROW-FOUND
042400          ADD TRANS-QUANTITY TO PORT-QUANTITY OF PORTFOLIO-REC
042500          PERFORM 7030-PUT-PORTFOLIO-REC THRU 7030-EXIT
042600          PERFORM 7020-COPY-REST-OF-PORTFOLIO THRU 7020-EXIT
042700              UNTIL STATUS-1 = "1"
042800      ELSE
042900          MOVE TRANS-MEMBER-ID  TO PORT-MEMBER-ID OF PORTFOLIO-REC
043000          MOVE TRANS-STOCK-CODE TO PORT-STOCK-CODE OF PORTFOLIO-REC
043100          MOVE TRANS-STOCK-NAME TO PORT-STOCK-NAME OF PORTFOLIO-REC
043200          MOVE TRANS-QUANTITY   TO PORT-QUANTITY OF PORTFOLIO-REC
043300          PERFORM 7030-PUT-PORTFOLIO-REC THRU 7030-EXIT.
043400      CLOSE PORTFOLIO-FILE.
043500      CLOSE PORTFOLIO-FILE-NEW.
043600  7000-EXIT.
043700      EXIT.
043800*****************************************************************
043900*  7010-COPY-UNTIL-POSITION COPIES LOWER-KEYED ROWS THROUGH AND
044000*  STOPS AS SOON AS THE HELD ROW MATCHES THE NEW ROW'S KEY OR THE
044100*  NEXT ROW'S KEY WOULD SORT AFTER IT (INSERTION POINT REACHED).
044200*  A NON-MATCHING ROW THAT STOPPED US IS HELD FOR 7020 TO REPLAY.
044300*****************************************************************
044400  7010-COPY-UNTIL-POSITION.
044500      READ PORTFOLIO-FILE
044600          AT END
044700              MOVE "1" TO STATUS-1
044800              GO TO 7010-EXIT.
044900      IF FILE-PORT-MEMBER-ID = TRANS-MEMBER-ID
045000              AND FILE-PORT-STOCK-CODE = TRANS-STOCK-CODE
045100          MOVE FILE-PORT-MEMBER-ID   TO PORT-MEMBER-ID OF PORTFOLIO-REC
045200          MOVE FILE-PORT-STOCK-CODE  TO PORT-STOCK-CODE OF PORTFOLIO-REC
045300          MOVE FILE-PORT-STOCK-NAME  TO PORT-STOCK-NAME OF PORTFOLIO-REC
045400          MOVE FILE-PORT-QUANTITY    TO PORT-QUANTITY OF PORTFOLIO-REC
045500          MOVE "Y" TO ORDER-FOUND-SW
045600          GO TO 7010-EXIT.
045700      IF FILE-PORT-MEMBER-ID > TRANS-MEMBER-ID
045800          MOVE "1" TO STATUS-2
045900          GO TO 7010-EXIT.
046000      IF FILE-PORT-MEMBER-ID = TRANS-MEMBER-ID
046100              AND FILE-PORT-STOCK-CODE > TRANS-STOCK-CODE
046200          MOVE "1" TO STATUS-2
046300          GO TO 7010-EXIT.
046400      MOVE FILE-PORT-MEMBER-ID   TO FILE-PORT-NEW-MEMBER-ID.
046500      MOVE FILE-PORT-STOCK-CODE  TO FILE-PORT-NEW-STOCK-CODE.
046600      MOVE FILE-PORT-STOCK-NAME  TO FILE-PORT-NEW-STOCK-NAME.
046700      MOVE FILE-PORT-QUANTITY    TO FILE-PORT-NEW-QUANTITY.
046800      WRITE FILE-PORTFOLIO-NEW-ITEM.
046900  7010-EXIT.
047000      EXIT.
047100  7020-COPY-REST-OF-PORTFOLIO.
047200      IF STATUS-2 = "1"
047300          MOVE "0" TO STATUS-2
047400          MOVE FILE-PORT-MEMBER-ID  TO FILE-PORT-NEW-MEMBER-ID
047500          MOVE FILE-PORT-STOCK-CODE TO FILE-PORT-NEW-STOCK-CODE
047600          MOVE FILE-PORT-STOCK-NAME TO FILE-PORT-NEW-STOCK-NAME
047700          MOVE FILE-PORT-QUANTITY   TO FILE-PORT-NEW-QUANTITY
047800          WRITE FILE-PORTFOLIO-NEW-ITEM
047900          GO TO 7020-EXIT.
048000      READ PORTFOLIO-FILE
048100          AT END
048200              MOVE "1" TO STATUS-1
048300              GO TO 7020-EXIT.
048400      MOVE FILE-PORT-MEMBER-ID  TO FILE-PORT-NEW-MEMBER-ID.
048500      MOVE FILE-PORT-STOCK-CODE TO FILE-PORT-NEW-STOCK-CODE.
048600      MOVE FILE-PORT-STOCK-NAME TO FILE-PORT-NEW-STOCK-NAME.
048700      MOVE FILE-PORT-QUANTITY   TO FILE-PORT-NEW-QUANTITY.
048800      WRITE FILE-PORTFOLIO-NEW-ITEM.
048900  7020-EXIT.
049000      EXIT.
049100  7030-PUT-PORTFOLIO-REC.
049200      MOVE PORT-MEMBER-ID OF PORTFOLIO-REC  TO FILE-PORT-NEW-MEMBER-ID.
049300      MOVE PORT-STOCK-CODE OF PORTFOLIO-REC TO FILE-PORT-NEW-STOCK-CODE.
049400      MOVE PORT-STOCK-NAME OF PORTFOLIO-REC TO FILE-PORT-NEW-STOCK-NAME.
049500      MOVE PORT-QUANTITY OF PORTFOLIO-REC   TO FILE-PORT-NEW-QUANTITY.
049600      WRITE FILE-PORTFOLIO-NEW-ITEM.
049700  7030-EXIT.
049800      EXIT.
049900*****************************************************************
050000*  8000-NOTIFY - BEST-EFFORT NOTIFICATION.  ANY FAILURE HERE IS
050100*  DISPLAYED AND SWALLOWED, NEVER FAILS THE ORDER (ISSUE MS-140).
050200*****************************************************************
050300  8000-NOTIFY.
050400      DISPLAY "MKTBUYSR=> NOTIFY MEMBER " TRANS-MEMBER-ID
050500          " BUY FILLED " TRANS-QUANTITY " SHARES OF "
050600          TRANS-STOCK-CODE.
050700  8000-EXIT.
050800      EXIT.
050900*****************************************************************
051000*  9700/9750 - DISPLAY-STYLE LOG MESSAGES, IN PLACE OF THE
051100*  BATCH MONITOR MESSAGE QUEUE THIS SHOP RETIRED (ISSUE MS-140).
051200*****************************************************************
051300  9700-DISPLAY-LOG.
051400      DISPLAY LOGMSG.
051500  9750-DISPLAY-LOG-ERR.
051600      MOVE STATUS-1 TO LOG-ERR-STATUS.
051700      DISPLAY LOGMSG-ERR.
051800*****************************************************************
051900*  9800-CLOSE-NO-UPDATE - CLOSE WHATEVER OLD/NEW MASTER PAIRS ARE
052000*  OPEN WHEN WE REJECT BEFORE ANY WRITE HAS BEEN MADE.
052100*****************************************************************
052200  9800-CLOSE-NO-UPDATE.
052300      CLOSE MEMBER-FILE.
052400      CLOSE MEMBER-FILE-NEW.
052500*****************************************************************
052600*  9999-JOB-ABEND - AN UNRECOVERABLE CONDITION.  THE CURRENT
052700*  ORDER'S CHANGES ARE NOT COMMITTED; THE RUN ENDS WITH A BAD
052800*  RETURN CODE RATHER THAN SWALLOWING THE ERROR.
052900*****************************************************************
053000  9999-JOB-ABEND.
053100      MOVE "ABENDING" TO LOGMSG-TEXT.
053200      PERFORM 9700-DISPLAY-LOG.
053300      MOVE 16 TO RETURN-CODE.
053400      STOP RUN.
