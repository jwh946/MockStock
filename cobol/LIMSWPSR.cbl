000100*(c) 1998-2002 MOCKSTOCK TRADING SYSTEMS.  ALL RIGHTS RESERVED.
000200*
000300*#ident	"@(#) mockstock/batch/LIMSWPSR.cbl	$Revision: 1.9 $"
000400*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. LIMSWPSR.
000700  AUTHOR. R K TANAKA.
000800  INSTALLATION. MOCKSTOCK TRADING SYSTEMS - BATCH ORDER ENTRY.
000900  DATE-WRITTEN. 04/02/1999.
001000  DATE-COMPILED.
001100  SECURITY.  COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001200*****************************************************************
001300*  CHANGE LOG
001400*    1999-04-02  RKT  ISSUE MS-041  ORIGINAL PROGRAM - SWEEPS THE
001500*                 PENDING LIMIT ORDERS EVERY TICK WHILE THE MARKET
001600*                 IS OPEN.  DRIVEN BY THE SCHEDULER JCL, NOT BY
001700*                 THIS PROGRAM - SEE OPERATIONS RUNBOOK.
001800*    1999-09-14  JLH  ISSUE MS-051  PRICE LOOKUP MOVED OUT TO THE
001900*                 QUOTELKP SUBPROGRAM, SAME AS THE ENTRY PROGRAMS.
002000*    2000-01-06  JLH  ISSUE MS-061  Y2K - NOT APPLICABLE TO THIS
002100*                 PROGRAM'S OWN WORKING STORAGE BUT CARRIED FOR
002200*                 CONSISTENCY - NO CREATED-AT IS STAMPED HERE.
002300*    2001-03-02  RKT  ISSUE MS-101  MEMBER AND PORTFOLIO MASTERS
002400*                 ARE NOW HELD ENTIRELY IN A WORKING-STORAGE TABLE
002500*                 FOR THE DURATION OF THE SWEEP RATHER THAN REOPENED
002600*                 PER ORDER - THE OLD DESIGN RE-READ MEMBER.DAT ONCE
002700*                 PER PENDING ORDER AND COULD NOT KEEP UP ONCE THE
002800*                 PENDING QUEUE PASSED A FEW HUNDRED ROWS.
002900*    2001-03-02  RKT  ISSUE MS-101  PORTFOLIO TABLE USES SEARCH ALL
003000*                 (MASTER IS SORTED MEMBER-ID/STOCK-CODE ON DISK) -
003100*                 A NEW HOLDING FROM A LIMIT BUY FILL IS INSERTED IN
003200*                 PLACE SO THE TABLE STAYS IN KEY ORDER FOR THE NEXT
003300*                 SEARCH ALL AND FOR THE FINAL REWRITE.
003400*    2003-02-11  TJW  ISSUE MS-133  ADDED 9000-JOB-SUMMARY COUNTS FOR
003500*                 OPERATIONS - NO BUSINESS LOGIC CHANGE.
003600*****************************************************************
003700  ENVIRONMENT DIVISION.
003800  CONFIGURATION SECTION.
003900  SOURCE-COMPUTER. USL-486.
004000  OBJECT-COMPUTER. USL-486.
004100*
004200  INPUT-OUTPUT SECTION.
004300  FILE-CONTROL.
004400      SELECT MEMBER-FILE ASSIGN "MEMBER.DAT"
004500          ORGANIZATION LINE SEQUENTIAL
004600          STATUS FILE-STATUS.
004700      SELECT MEMBER-FILE-NEW ASSIGN "MEMBERN.DAT"
004800          ORGANIZATION LINE SEQUENTIAL
004900          STATUS NEWM-STATUS.
005000      SELECT PORTFOLIO-FILE ASSIGN "PORTF.DAT"
005100          ORGANIZATION LINE SEQUENTIAL
005200          STATUS FILE-STATUS.
005300      SELECT PORTFOLIO-FILE-NEW ASSIGN "PORTFN.DAT"
005400          ORGANIZATION LINE SEQUENTIAL
005500          STATUS NEWP-STATUS.
005600      SELECT ORDER-FILE ASSIGN "ORDERS.DAT"
005700          ORGANIZATION LINE SEQUENTIAL
005800          STATUS FILE-STATUS.
005900      SELECT ORDER-FILE-NEW ASSIGN "ORDERSN.DAT"
006000          ORGANIZATION LINE SEQUENTIAL
006100          STATUS NEWO-STATUS.
006200      SELECT TRADE-FILE ASSIGN "TRADES.DAT"
006300          ORGANIZATION LINE SEQUENTIAL
006400          STATUS FILE-STATUS.
006500  DATA DIVISION.
006600  FILE SECTION.
006700  FD  MEMBER-FILE.
006800  01  FILE-MEMBER-ITEM.
006900      05  FILE-MEMBER-ID             PIC 9(09).
007000      05  FILE-MEMBER-CASH-BALANCE   PIC S9(11).
007100      05  FILE-MEMBER-YSTD-RATE      PIC S9(05)V9(04).
007200      05  FILLER                     PIC X(21).
007300  FD  MEMBER-FILE-NEW.
007400  01  FILE-MEMBER-NEW-ITEM.
007500      05  FILE-MEMBER-NEW-ID         PIC 9(09).
007600      05  FILE-MEMBER-NEW-CASH       PIC S9(11).
007700      05  FILE-MEMBER-NEW-RATE       PIC S9(05)V9(04).
007800      05  FILLER                     PIC X(21).
007900  FD  PORTFOLIO-FILE.
008000  01  FILE-PORTFOLIO-ITEM.
008100      05  FILE-PORT-MEMBER-ID        PIC 9(09).
008200      05  FILE-PORT-STOCK-CODE       PIC X(10).
008300      05  FILE-PORT-STOCK-NAME       PIC X(40).
008400      05  FILE-PORT-QUANTITY         PIC 9(09).
008500      05  FILLER                     PIC X(22).
008600  FD  PORTFOLIO-FILE-NEW.
008700  01  FILE-PORTFOLIO-NEW-ITEM.
008800      05  FILE-PORT-NEW-MEMBER-ID    PIC 9(09).
008900      05  FILE-PORT-NEW-STOCK-CODE   PIC X(10).
009000      05  FILE-PORT-NEW-STOCK-NAME   PIC X(40).
009100      05  FILE-PORT-NEW-QUANTITY     PIC 9(09).
009200      05  FILLER                     PIC X(22).
009300  FD  ORDER-FILE.
009400  01  FILE-ORDER-ITEM.
009500      05  FILE-ORD-ID                PIC 9(09).
009600      05  FILE-ORD-MEMBER-ID         PIC 9(09).
009700      05  FILE-ORD-STOCK-CODE        PIC X(10).
009800      05  FILE-ORD-STOCK-NAME        PIC X(40).
009900      05  FILE-ORD-TYPE              PIC X(06).
010000      05  FILE-ORD-TRADE-TYPE        PIC X(04).
010100      05  FILE-ORD-QUANTITY          PIC 9(09).
010200      05  FILE-ORD-PRICE             PIC 9(11).
010300      05  FILE-ORD-STATUS            PIC X(09).
010400      05  FILE-ORD-CREATED-AT        PIC 9(14).
010500      05  FILLER                     PIC X(29).
010600  FD  ORDER-FILE-NEW.
010700  01  FILE-ORDER-NEW-ITEM.
010800      05  FILE-ORD-NEW-ID            PIC 9(09).
010900      05  FILE-ORD-NEW-MEMBER-ID     PIC 9(09).
011000      05  FILE-ORD-NEW-STOCK-CODE    PIC X(10).
011100      05  FILE-ORD-NEW-STOCK-NAME    PIC X(40).
011200      05  FILE-ORD-NEW-TYPE          PIC X(06).
011300      05  FILE-ORD-NEW-TRADE-TYPE    PIC X(04).
011400      05  FILE-ORD-NEW-QUANTITY      PIC 9(09).
011500      05  FILE-ORD-NEW-PRICE         PIC 9(11).
011600      05  FILE-ORD-NEW-STATUS        PIC X(09).
011700      05  FILE-ORD-NEW-CREATED-AT    PIC 9(14).
011800      05  FILLER                     PIC X(29).
011900  FD  TRADE-FILE.
012000  01  FILE-TRADE-ITEM.
012100      05  FILE-TRD-ID                PIC 9(09).
012200      05  FILE-TRD-MEMBER-ID         PIC 9(09).
012300      05  FILE-TRD-STOCK-CODE        PIC X(10).
012400      05  FILE-TRD-STOCK-NAME        PIC X(40).
012500      05  FILE-TRD-TRADE-TYPE        PIC X(04).
012600      05  FILE-TRD-QUANTITY          PIC 9(09).
012700      05  FILE-TRD-PRICE             PIC 9(11).
012800      05  FILLER                     PIC X(18).
012900  WORKING-STORAGE SECTION.
013000*****************************************************************
013100*  MEMBER TABLE - THE ENTIRE MEMBER MASTER, HELD IN KEY ORDER FOR
013200*  THE LIFE OF THE SWEEP.  2000 MEMBERS IS THE SIZING AGREED WITH
013300*  OPERATIONS AT GO-LIVE (SEE ISSUE MS-101 NOTE).
013400*****************************************************************
013500  01  MEMBER-TABLE.
013600      05  MEMBER-TABLE-ROW OCCURS 2000 TIMES
013700                  ASCENDING KEY IS MT-MEMBER-ID
013800                  INDEXED BY MT-IDX.
013900          10  MT-MEMBER-ID           PIC 9(09).
014000          10  MT-CASH-BALANCE        PIC S9(11).
014100          10  MT-YSTD-RATE           PIC S9(05)V9(04).
014200          10  FILLER                 PIC X(08).
014300  77  MEMBER-COUNT                   PIC 9(05) COMP-5 VALUE 0.
014400*****************************************************************
014500*  PORTFOLIO TABLE - HELD SORTED MEMBER-ID/STOCK-CODE, MATCHING
014600*  THE MASTER FILE'S OWN SORT ORDER SO SEARCH ALL WORKS AND THE
014700*  END-OF-JOB REWRITE NEEDS NO RE-SORT.  A NEW HOLDING CREATED BY
014800*  A LIMIT BUY FILL IS SPLICED IN BY 8100-INSERT-PORTFOLIO-ROW.
014900*****************************************************************
015000  01  PORTFOLIO-TABLE.
015100      05  PORTFOLIO-TABLE-ROW OCCURS 5000 TIMES
015200                  ASCENDING KEY IS PT-MEMBER-ID, PT-STOCK-CODE
015300                  INDEXED BY PT-IDX.
015400          10  PT-MEMBER-ID           PIC 9(09).
015500          10  PT-STOCK-CODE          PIC X(10).
015600          10  PT-STOCK-NAME          PIC X(40).
015700          10  PT-QUANTITY            PIC 9(09).
015800          10  FILLER                 PIC X(08).
015900  77  PORTFOLIO-COUNT                PIC 9(05) COMP-5 VALUE 0.
016000  77  PT-SUB                         PIC 9(05) COMP-5 VALUE 0.
016100  77  PT-INSERT-AT                   PIC 9(05) COMP-5 VALUE 0.
016200*****************************************************************
016300*  RECORD WORK AREAS.
016400*****************************************************************
016500  01  ORDER-REC.
016600 COPY ORDERREC.
016700  01  TRADE-REC.
016800 COPY TRADEREC.
016900*****************************************************************
017000*  GENERAL WORK AREA - DATE/TIME EDIT VIEWS AND MONEY EDIT VIEW.
017100*****************************************************************
017200  01  CURRENT-DATE-WORK.
017300      05  CURRENT-DATE-YMD           PIC 9(06).
017400      05  CURRENT-DATE-R REDEFINES CURRENT-DATE-YMD.
017500          10  CURRENT-YY             PIC 9(02).
017600          10  CURRENT-MM             PIC 9(02).
017700          10  CURRENT-DD             PIC 9(02).
017800      05  FILLER                     PIC X(04).
017900  01  CURRENT-TIME-WORK.
018000      05  CURRENT-TIME-HMS           PIC 9(08).
018100      05  CURRENT-TIME-R REDEFINES CURRENT-TIME-HMS.
018200          10  CURRENT-HH             PIC 9(02).
018300          10  CURRENT-MN             PIC 9(02).
018400          10  CURRENT-SS             PIC 9(02).
018500          10  CURRENT-HS             PIC 9(02).
018600      05  FILLER                     PIC X(04).
018700  01  MONEY-EDIT-WORK.
018800      05  MONEY-EDIT-AMOUNT          PIC S9(11).
018900      05  MONEY-EDIT-R REDEFINES MONEY-EDIT-AMOUNT
019000                                     PIC -(10)9.
019100      05  FILLER                     PIC X(04).
019200*****************************************************************
019300*  MISCELLANEOUS COUNTERS, SWITCHES AND SUBPROGRAM LINKAGE AREA.
019400*****************************************************************
019500  77  ORIGINAL-ORDER-PRICE           PIC 9(11) COMP-5 VALUE 0.
019600  77  EXECUTION-PRICE                PIC 9(11) COMP-5 VALUE 0.
019700  77  REFUND-AMT                     PIC S9(11) COMP-5 VALUE 0.
019800  77  CREDIT-AMT                     PIC S9(11) COMP-5 VALUE 0.
019900  77  NEXT-TRADE-ID                  PIC 9(09) COMP-5 VALUE 0.
020000  77  MEMBER-FOUND-SW                PIC X(01) VALUE "N".
020100      88  MEMBER-ROW-FOUND               VALUE "Y".
020200  77  PORTFOLIO-FOUND-SW             PIC X(01) VALUE "N".
020300      88  PORTFOLIO-ROW-FOUND            VALUE "Y".
020400  77  FILL-CONDITION-SW              PIC X(01) VALUE "N".
020500      88  ORDER-FILLS-NOW                VALUE "Y".
020600  77  ORDERS-PROCESSED               PIC 9(07) COMP-5 VALUE 0.
020700  77  ORDERS-EXECUTED                PIC 9(07) COMP-5 VALUE 0.
020800  77  ORDERS-CANCELLED               PIC 9(07) COMP-5 VALUE 0.
020900  77  ORDERS-SKIPPED                 PIC 9(07) COMP-5 VALUE 0.
021000  01  FILE-STATUS.
021100      05  STATUS-1                   PIC X.
021200      05  STATUS-2                   PIC X.
021300  01  NEWM-STATUS                    PIC X(02).
021400  01  NEWP-STATUS                    PIC X(02).
021500  01  NEWO-STATUS                    PIC X(02).
021600  01  LOGMSG.
021700      05  FILLER  PIC X(09) VALUE "LIMSWPSR=>".
021800      05  LOGMSG-TEXT                PIC X(60).
021900  01  LOGMSG-ERR.
022000      05  FILLER  PIC X(13) VALUE "LIMSWPSR ERR=".
022100      05  LOG-ERR-ROUTINE            PIC X(16).
022200      05  FILLER  PIC X(15) VALUE " FAILED STATUS=".
022300      05  LOG-ERR-STATUS             PIC X(02).
022400*****************************************************************
022500*  LINKAGE AREA TO THE QUOTELKP SUBPROGRAM.
022600*****************************************************************
022700  01  LKP-STOCK-CODE                 PIC X(10).
022800  01  LKP-CURRENT-PRICE              PIC 9(11).
022900  01  LKP-AVAIL-SW                   PIC X(01).
023000      88  LKP-QUOTE-AVAILABLE            VALUE "Y".
023100*
023200  PROCEDURE DIVISION.
023300*
023400  0100-MAINLINE.
023500      MOVE "STARTED" TO LOGMSG-TEXT.
023600      PERFORM 9700-DISPLAY-LOG.
023700      PERFORM 1000-LOAD-MEMBER-TABLE THRU 1000-EXIT.
023800      PERFORM 2000-LOAD-PORTFOLIO-TABLE THRU 2000-EXIT.
023900      PERFORM 3000-SWEEP-ORDER-FILE THRU 3000-EXIT.
024000      PERFORM 8000-REWRITE-MEMBER-MASTER THRU 8000-EXIT.
024100      PERFORM 8500-REWRITE-PORTFOLIO-MASTER THRU 8500-EXIT.
024200      PERFORM 9000-JOB-SUMMARY THRU 9000-EXIT.
024300      MOVE "COMPLETED" TO LOGMSG-TEXT.
024400      PERFORM 9700-DISPLAY-LOG.
024500      STOP RUN.
024600*****************************************************************
024700*  1000-LOAD-MEMBER-TABLE - MEMBER.DAT IS ALREADY SORTED ASCENDING
024800*  MEMBER-ID, SO A STRAIGHT SEQUENTIAL LOAD PRESERVES THE KEY
024900*  ORDER SEARCH ALL NEEDS.
025000*****************************************************************
025100  1000-LOAD-MEMBER-TABLE.
025200      MOVE "0" TO STATUS-1.
025300      OPEN INPUT MEMBER-FILE.
025400      PERFORM 1010-LOAD-ONE-MEMBER THRU 1010-EXIT
025500          UNTIL STATUS-1 = "1".
025600      CLOSE MEMBER-FILE.
025700  1000-EXIT.
025800      EXIT.
025900  1010-LOAD-ONE-MEMBER.
026000      READ MEMBER-FILE
026100          AT END
026200              MOVE "1" TO STATUS-1
026300              GO TO 1010-EXIT.
026400      ADD 1 TO MEMBER-COUNT.
026500      IF MEMBER-COUNT > 2000
026600          MOVE "MEMBER TABLE OVERFLOW" TO LOG-ERR-ROUTINE
026700          PERFORM 9750-DISPLAY-LOG-ERR
026800          PERFORM 9999-JOB-ABEND.
026900      SET MT-IDX TO MEMBER-COUNT.
027000      MOVE FILE-MEMBER-ID           TO MT-MEMBER-ID (MT-IDX).
027100      MOVE FILE-MEMBER-CASH-BALANCE TO MT-CASH-BALANCE (MT-IDX).
027200      MOVE FILE-MEMBER-YSTD-RATE    TO MT-YSTD-RATE (MT-IDX).
027300  1010-EXIT.
027400      EXIT.
027500*****************************************************************
027600*  2000-LOAD-PORTFOLIO-TABLE - SAME TECHNIQUE, KEYED ASCENDING
027700*  MEMBER-ID/STOCK-CODE TO MATCH PORTF.DAT'S OWN SORT ORDER.
027800*****************************************************************
027900  2000-LOAD-PORTFOLIO-TABLE.
028000      MOVE "0" TO STATUS-1.
028100      OPEN INPUT PORTFOLIO-FILE.
028200      PERFORM 2010-LOAD-ONE-PORTFOLIO THRU 2010-EXIT
028300          UNTIL STATUS-1 = "1".
028400      CLOSE PORTFOLIO-FILE.
028500  2000-EXIT.
028600      EXIT.
028700  2010-LOAD-ONE-PORTFOLIO.
028800      READ PORTFOLIO-FILE
028900          AT END
029000              MOVE "1" TO STATUS-1
029100              GO TO 2010-EXIT.
029200      ADD 1 TO PORTFOLIO-COUNT.
029300      IF PORTFOLIO-COUNT > 5000
029400          MOVE "PORTFOLIO TABLE OVERFLOW" TO LOG-ERR-ROUTINE
029500          PERFORM 9750-DISPLAY-LOG-ERR
029600          PERFORM 9999-JOB-ABEND.
029700      SET PT-IDX TO PORTFOLIO-COUNT.
029800      MOVE FILE-PORT-MEMBER-ID  TO PT-MEMBER-ID (PT-IDX).
029900      MOVE FILE-PORT-STOCK-CODE TO PT-STOCK-CODE (PT-IDX).
030000      MOVE FILE-PORT-STOCK-NAME TO PT-STOCK-NAME (PT-IDX).
030100      MOVE FILE-PORT-QUANTITY   TO PT-QUANTITY (PT-IDX).
030200  2010-EXIT.
030300      EXIT.
030400*****************************************************************
030500*  3000-SWEEP-ORDER-FILE - ONE PASS OVER ORDERS.DAT, OLDEST FIRST
030600*  (THE FILE IS APPENDED IN CREATED-AT ORDER BY THE ENTRY
030700*  PROGRAMS, SO NO SORT STEP IS NEEDED AHEAD OF THIS PROGRAM).
030800*  EVERY RECORD IS COPIED THROUGH TO ORDERSN.DAT - A PENDING LIMIT
030900*  ORDER IS REWRITTEN IN PLACE IF IT IS DECIDED THIS TICK.
031000*****************************************************************
031100  3000-SWEEP-ORDER-FILE.
031200      MOVE "0" TO STATUS-1.
031300      OPEN INPUT ORDER-FILE.
031400      OPEN OUTPUT ORDER-FILE-NEW.
031500      PERFORM 3010-SWEEP-ONE-ORDER THRU 3010-EXIT
031600          UNTIL STATUS-1 = "1".
031700      CLOSE ORDER-FILE.
031800      CLOSE ORDER-FILE-NEW.
031900  3000-EXIT.
032000      EXIT.
032100  3010-SWEEP-ONE-ORDER.
032200      READ ORDER-FILE
032300          AT END
032400              MOVE "1" TO STATUS-1
032500              GO TO 3010-EXIT.
032600      MOVE FILE-ORD-ID           TO ORDER-ID OF ORDER-REC.
032700      MOVE FILE-ORD-MEMBER-ID    TO ORDER-MEMBER-ID OF ORDER-REC.
032800      MOVE FILE-ORD-STOCK-CODE   TO ORDER-STOCK-CODE OF ORDER-REC.
032900      MOVE FILE-ORD-STOCK-NAME   TO ORDER-STOCK-NAME OF ORDER-REC.
033000      MOVE FILE-ORD-TYPE         TO ORDER-TYPE OF ORDER-REC.
033100      MOVE FILE-ORD-TRADE-TYPE   TO ORDER-TRADE-TYPE OF ORDER-REC.
033200      MOVE FILE-ORD-QUANTITY     TO ORDER-QUANTITY OF ORDER-REC.
033300      MOVE FILE-ORD-PRICE        TO ORDER-PRICE OF ORDER-REC.
033400      MOVE FILE-ORD-STATUS       TO ORDER-STATUS OF ORDER-REC.
033500      MOVE FILE-ORD-CREATED-AT   TO ORDER-CREATED-AT OF ORDER-REC.
033600      IF ORDER-STAT-PENDING AND ORDER-TYPE-LIMIT
033700          ADD 1 TO ORDERS-PROCESSED
033800          PERFORM 4000-EVALUATE-PENDING-ORDER THRU 4000-EXIT.
033900      MOVE ORDER-ID OF ORDER-REC         TO FILE-ORD-NEW-ID.
034000      MOVE ORDER-MEMBER-ID OF ORDER-REC  TO FILE-ORD-NEW-MEMBER-ID.
034100      MOVE ORDER-STOCK-CODE OF ORDER-REC TO FILE-ORD-NEW-STOCK-CODE.
034200      MOVE ORDER-STOCK-NAME OF ORDER-REC TO FILE-ORD-NEW-STOCK-NAME.
034300      MOVE ORDER-TYPE OF ORDER-REC       TO FILE-ORD-NEW-TYPE.
034400      MOVE ORDER-TRADE-TYPE OF ORDER-REC TO FILE-ORD-NEW-TRADE-TYPE.
034500      MOVE ORDER-QUANTITY OF ORDER-REC   TO FILE-ORD-NEW-QUANTITY.
034600      MOVE ORDER-PRICE OF ORDER-REC      TO FILE-ORD-NEW-PRICE.
034700      MOVE ORDER-STATUS OF ORDER-REC     TO FILE-ORD-NEW-STATUS.
034800      MOVE ORDER-CREATED-AT OF ORDER-REC TO FILE-ORD-NEW-CREATED-AT.
034900      WRITE FILE-ORDER-NEW-ITEM.
035000  3010-EXIT.
035100      EXIT.
035200*****************************************************************
035300*  4000-EVALUATE-PENDING-ORDER - ORDER-REC HOLDS THE CANDIDATE.
035400*  ISSUE MS-101 NOTE: THE SOURCE RE-CHECKS THE FILL CONDITION A
035500*  SECOND TIME IMMEDIATELY BEFORE COMMITTING, AGAINST A FRESHLY
035600*  RE-READ PRICE, TO GUARD AGAINST THE PRICE MOVING WHILE A
035700*  CONCURRENT THREAD WAS DECIDING.  THIS BATCH IS SEQUENTIAL - ONE
035800*  ORDER IS FULLY DECIDED BEFORE THE NEXT IS EVEN READ - SO THERE
035900*  IS NO CONCURRENT MUTATION TO GUARD AGAINST AND THE PRICE IS
036000*  READ JUST ONCE PER ORDER.
036100*****************************************************************
036200  4000-EVALUATE-PENDING-ORDER.
036300      MOVE ORDER-STOCK-CODE OF ORDER-REC TO LKP-STOCK-CODE.
036400      CALL "QUOTELKP" USING LKP-STOCK-CODE
036500                            LKP-CURRENT-PRICE
036600                            LKP-AVAIL-SW.
036700      IF NOT LKP-QUOTE-AVAILABLE
036800          ADD 1 TO ORDERS-SKIPPED
036900          GO TO 4000-EXIT.
037000      MOVE "N" TO FILL-CONDITION-SW.
037100      IF ORDER-TRADE-BUY
037200              AND LKP-CURRENT-PRICE NOT > ORDER-PRICE OF ORDER-REC
037300          MOVE "Y" TO FILL-CONDITION-SW.
037400      IF ORDER-TRADE-SELL
037500              AND LKP-CURRENT-PRICE NOT < ORDER-PRICE OF ORDER-REC
037600          MOVE "Y" TO FILL-CONDITION-SW.
037700      IF NOT ORDER-FILLS-NOW
037800          ADD 1 TO ORDERS-SKIPPED
037900          GO TO 4000-EXIT.
038000      PERFORM 4050-FIND-MEMBER THRU 4050-EXIT.
038100      IF ORDER-TRADE-SELL
038200          PERFORM 4100-VALIDATE-SELL-HOLDING THRU 4100-EXIT
038300          IF NOT PORTFOLIO-ROW-FOUND
038400              SET ORDER-STAT-CANCELLED TO TRUE
038500              ADD 1 TO ORDERS-CANCELLED
038600              MOVE "CANCELLED - HOLDING NO LONGER SUFFICIENT"
038700                                           TO LOGMSG-TEXT
038800              PERFORM 9700-DISPLAY-LOG
038900              GO TO 4000-EXIT.
039000      MOVE ORDER-PRICE OF ORDER-REC TO ORIGINAL-ORDER-PRICE.
039100      MOVE LKP-CURRENT-PRICE        TO EXECUTION-PRICE.
039200      SET ORDER-STAT-EXECUTED TO TRUE.
039300      MOVE EXECUTION-PRICE TO ORDER-PRICE OF ORDER-REC.
039400      ADD 1 TO NEXT-TRADE-ID.
039500      MOVE NEXT-TRADE-ID            TO TRADE-ID OF TRADE-REC.
039600      MOVE ORDER-MEMBER-ID OF ORDER-REC
039700                                  TO TRADE-MEMBER-ID OF TRADE-REC.
039800      MOVE ORDER-STOCK-CODE OF ORDER-REC
039900                                  TO TRADE-STOCK-CODE OF TRADE-REC.
040000      MOVE ORDER-STOCK-NAME OF ORDER-REC
040100                                  TO TRADE-STOCK-NAME OF TRADE-REC.
040200      MOVE ORDER-TRADE-TYPE OF ORDER-REC
040300                                  TO TRADE-TRADE-TYPE OF TRADE-REC.
040400      MOVE ORDER-QUANTITY OF ORDER-REC
040500                                  TO TRADE-QUANTITY OF TRADE-REC.
040600      MOVE EXECUTION-PRICE       TO TRADE-PRICE OF TRADE-REC.
040700      OPEN EXTEND TRADE-FILE.
040800      MOVE TRADE-ID OF TRADE-REC        TO FILE-TRD-ID.
040900      MOVE TRADE-MEMBER-ID OF TRADE-REC TO FILE-TRD-MEMBER-ID.
041000      MOVE TRADE-STOCK-CODE OF TRADE-REC TO FILE-TRD-STOCK-CODE.
041100      MOVE TRADE-STOCK-NAME OF TRADE-REC TO FILE-TRD-STOCK-NAME.
041200      MOVE TRADE-TRADE-TYPE OF TRADE-REC TO FILE-TRD-TRADE-TYPE.
041300      MOVE TRADE-QUANTITY OF TRADE-REC  TO FILE-TRD-QUANTITY.
041400      MOVE TRADE-PRICE OF TRADE-REC     TO FILE-TRD-PRICE.
041500      WRITE FILE-TRADE-ITEM.
041600      CLOSE TRADE-FILE.
041700      IF ORDER-TRADE-BUY
041800          COMPUTE REFUND-AMT =
041900              (ORIGINAL-ORDER-PRICE * ORDER-QUANTITY OF ORDER-REC)
042000              - (EXECUTION-PRICE * ORDER-QUANTITY OF ORDER-REC)
042100          ADD REFUND-AMT TO MT-CASH-BALANCE (MT-IDX)
042200          PERFORM 4150-FIND-PORTFOLIO THRU 4150-EXIT
042300          IF PORTFOLIO-ROW-FOUND
042400              ADD ORDER-QUANTITY OF ORDER-REC TO PT-QUANTITY (PT-IDX)
042500          ELSE
042600              PERFORM 8100-INSERT-PORTFOLIO-ROW THRU 8100-EXIT
042700      ELSE
042800          COMPUTE CREDIT-AMT =
042900              EXECUTION-PRICE * ORDER-QUANTITY OF ORDER-REC
043000          ADD CREDIT-AMT TO MT-CASH-BALANCE (MT-IDX)
043100          SUBTRACT ORDER-QUANTITY OF ORDER-REC
043200              FROM PT-QUANTITY (PT-IDX).
043300      ADD 1 TO ORDERS-EXECUTED.
043400      DISPLAY "LIMSWPSR=> NOTIFY MEMBER " ORDER-MEMBER-ID OF ORDER-REC
043500          " LIMIT ORDER " ORDER-ID OF ORDER-REC " FILLED AT "
043600          EXECUTION-PRICE.
043700  4000-EXIT.
043800      EXIT.
043900*****************************************************************
044000*  4050-FIND-MEMBER - A PENDING ORDER ALWAYS NAMES A MEMBER LOADED
044100*  IN 1000-LOAD-MEMBER-TABLE - A MISS HERE IS A DATA INTEGRITY
044200*  BREAK, NOT A BUSINESS REJECTION, AND ABENDS THE RUN.
044300*****************************************************************
044400  4050-FIND-MEMBER.
044500      MOVE "N" TO MEMBER-FOUND-SW.
044600      SEARCH ALL MEMBER-TABLE-ROW
044700          WHEN MT-MEMBER-ID (MT-IDX) = ORDER-MEMBER-ID OF ORDER-REC
044800              MOVE "Y" TO MEMBER-FOUND-SW.
044900      IF NOT MEMBER-ROW-FOUND
045000          MOVE "MEMBER TABLE LOOKUP" TO LOG-ERR-ROUTINE
045100          PERFORM 9750-DISPLAY-LOG-ERR
045200          PERFORM 9999-JOB-ABEND.
045300  4050-EXIT.
045400      EXIT.
045500*****************************************************************
045600*  4100-VALIDATE-SELL-HOLDING - RE-CHECK THE HOLDING STILL COVERS
045700*  THE ORDER QUANTITY.  A MISSING OR SHORT HOLDING COMES BACK AS
045800*  NOT-FOUND SO 4000 CAN CANCEL RATHER THAN ABEND - THE MEMBER MAY
045900*  LEGITIMATELY HAVE SOLD THE SHARES ELSEWHERE SINCE THE ORDER WAS
046000*  PARKED (ISSUE MS-119 ON LMTSELSR).
046100*****************************************************************
046200  4100-VALIDATE-SELL-HOLDING.
046300      MOVE "N" TO PORTFOLIO-FOUND-SW.
046400      SEARCH ALL PORTFOLIO-TABLE-ROW
046500          WHEN PT-MEMBER-ID (PT-IDX) = ORDER-MEMBER-ID OF ORDER-REC
046600              AND PT-STOCK-CODE (PT-IDX) = ORDER-STOCK-CODE OF ORDER-REC
046700              IF PT-QUANTITY (PT-IDX) NOT < ORDER-QUANTITY OF ORDER-REC
046800                  MOVE "Y" TO PORTFOLIO-FOUND-SW.
046900  4100-EXIT.
047000      EXIT.
047100*****************************************************************
047200*  4150-FIND-PORTFOLIO - PLAIN LOOKUP, NO QUANTITY TEST, USED ON
047300*  THE BUY SIDE WHERE A HOLDING MAY OR MAY NOT ALREADY EXIST.
047400*****************************************************************
047500  4150-FIND-PORTFOLIO.
047600      MOVE "N" TO PORTFOLIO-FOUND-SW.
047700      SEARCH ALL PORTFOLIO-TABLE-ROW
047800          WHEN PT-MEMBER-ID (PT-IDX) = ORDER-MEMBER-ID OF ORDER-REC
047900              AND PT-STOCK-CODE (PT-IDX) = ORDER-STOCK-CODE OF ORDER-REC
048000              MOVE "Y" TO PORTFOLIO-FOUND-SW.
048100  4150-EXIT.
048200      EXIT.
048300*****************************************************************
048400*  8000/8500 - REWRITE THE MEMBER AND PORTFOLIO MASTERS FROM THE
048500*  WORKING-STORAGE TABLES, STRAIGHT TOP TO BOTTOM - BOTH TABLES
048600*  ARE STILL IN KEY ORDER.
048700*****************************************************************
048800  8000-REWRITE-MEMBER-MASTER.
048900      OPEN OUTPUT MEMBER-FILE-NEW.
049000      PERFORM 8010-WRITE-ONE-MEMBER THRU 8010-EXIT
049100          VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > MEMBER-COUNT.
049200      CLOSE MEMBER-FILE-NEW.
049300  8000-EXIT.
049400      EXIT.
049500  8010-WRITE-ONE-MEMBER.
049600      MOVE MT-MEMBER-ID (MT-IDX)    TO FILE-MEMBER-NEW-ID.
049700      MOVE MT-CASH-BALANCE (MT-IDX) TO FILE-MEMBER-NEW-CASH.
049800      MOVE MT-YSTD-RATE (MT-IDX)    TO FILE-MEMBER-NEW-RATE.
049900      WRITE FILE-MEMBER-NEW-ITEM.
050000  8010-EXIT.
050100      EXIT.
050200  8500-REWRITE-PORTFOLIO-MASTER.
050300      OPEN OUTPUT PORTFOLIO-FILE-NEW.
050400      PERFORM 8510-WRITE-ONE-PORTFOLIO THRU 8510-EXIT
050500          VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > PORTFOLIO-COUNT.
050600      CLOSE PORTFOLIO-FILE-NEW.
050700  8500-EXIT.
050800      EXIT.
050900  8510-WRITE-ONE-PORTFOLIO.
051000      MOVE PT-MEMBER-ID (PT-IDX)  TO FILE-PORT-NEW-MEMBER-ID.
051100      MOVE PT-STOCK-CODE (PT-IDX) TO FILE-PORT-NEW-STOCK-CODE.
051200      MOVE PT-STOCK-NAME (PT-IDX) TO FILE-PORT-NEW-STOCK-NAME.
051300      MOVE PT-QUANTITY (PT-IDX)   TO FILE-PORT-NEW-QUANTITY.
051400      WRITE FILE-PORTFOLIO-NEW-ITEM.
051500  8510-EXIT.
051600      EXIT.
051700*****************************************************************
051800*  8100-INSERT-PORTFOLIO-ROW - A LIMIT BUY FILLED FOR A STOCK THE
051900*  MEMBER DID NOT ALREADY HOLD.  FIND WHERE THE NEW KEY BELONGS,
052000*  SLIDE EVERYTHING FROM THERE DOWN ONE SLOT, AND DROP THE NEW
052100*  ROW INTO THE GAP SO THE TABLE STAYS IN ASCENDING KEY ORDER.
052200*****************************************************************
052300  8100-INSERT-PORTFOLIO-ROW.
052400      ADD 1 TO PORTFOLIO-COUNT.
052500      IF PORTFOLIO-COUNT > 5000
052600          MOVE "PORTFOLIO TABLE OVERFLOW" TO LOG-ERR-ROUTINE
052700          PERFORM 9750-DISPLAY-LOG-ERR
052800          PERFORM 9999-JOB-ABEND.
052900      MOVE PORTFOLIO-COUNT TO PT-INSERT-AT.
053000      PERFORM 8110-FIND-INSERT-POINT THRU 8110-EXIT
053100          UNTIL PT-INSERT-AT = 1.
053200      PERFORM 8120-SHIFT-ROWS-DOWN THRU 8120-EXIT.
053300      SET PT-IDX TO PT-INSERT-AT.
053400      MOVE ORDER-MEMBER-ID OF ORDER-REC  TO PT-MEMBER-ID (PT-IDX).
053500      MOVE ORDER-STOCK-CODE OF ORDER-REC TO PT-STOCK-CODE (PT-IDX).
053600      MOVE ORDER-STOCK-NAME OF ORDER-REC TO PT-STOCK-NAME (PT-IDX).
053700      MOVE ORDER-QUANTITY OF ORDER-REC   TO PT-QUANTITY (PT-IDX).
053800  8100-EXIT.
053900      EXIT.
054000  8110-FIND-INSERT-POINT.
054100      SET PT-SUB TO PT-INSERT-AT.
054200      SUBTRACT 1 FROM PT-SUB.
054300      SET PT-IDX TO PT-SUB.
054400      IF PT-SUB < 1
054500          MOVE 1 TO PT-INSERT-AT
054600          GO TO 8110-EXIT.
054700      IF PT-MEMBER-ID (PT-IDX) < ORDER-MEMBER-ID OF ORDER-REC
054800          GO TO 8110-EXIT.
054900      IF PT-MEMBER-ID (PT-IDX) = ORDER-MEMBER-ID OF ORDER-REC
055000              AND PT-STOCK-CODE (PT-IDX) < ORDER-STOCK-CODE OF ORDER-REC
055100          GO TO 8110-EXIT.
055200      MOVE PT-SUB TO PT-INSERT-AT.
055300  8110-EXIT.
055400      EXIT.
055500  8120-SHIFT-ROWS-DOWN.
055600      PERFORM 8121-SHIFT-ONE-ROW THRU 8121-EXIT
055700          VARYING PT-SUB FROM PORTFOLIO-COUNT BY -1
055800              UNTIL PT-SUB = PT-INSERT-AT.
055900  8120-EXIT.
056000      EXIT.
056100  8121-SHIFT-ONE-ROW.
056200      MOVE PORTFOLIO-TABLE-ROW (PT-SUB - 1) TO
056300          PORTFOLIO-TABLE-ROW (PT-SUB).
056400  8121-EXIT.
056500      EXIT.
056600*****************************************************************
056700*  9000-JOB-SUMMARY - ISSUE MS-133.
056800*****************************************************************
056900  9000-JOB-SUMMARY.
057000      DISPLAY "LIMSWPSR=> PROCESSED " ORDERS-PROCESSED
057100          " EXECUTED " ORDERS-EXECUTED
057200          " CANCELLED " ORDERS-CANCELLED
057300          " SKIPPED " ORDERS-SKIPPED.
057400  9000-EXIT.
057500      EXIT.
057600*****************************************************************
057700*  9700/9750 - DISPLAY-STYLE LOG MESSAGES.
057800*****************************************************************
057900  9700-DISPLAY-LOG.
058000      DISPLAY LOGMSG.
058100  9750-DISPLAY-LOG-ERR.
058200      MOVE STATUS-1 TO LOG-ERR-STATUS.
058300      DISPLAY LOGMSG-ERR.
058400*****************************************************************
058500*  9999-JOB-ABEND.
058600*****************************************************************
058700  9999-JOB-ABEND.
058800      MOVE "ABENDING" TO LOGMSG-TEXT.
058900      PERFORM 9700-DISPLAY-LOG.
059000      MOVE 16 TO RETURN-CODE.
059100      STOP RUN.
