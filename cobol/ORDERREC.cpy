000100******************************************************************
000200* ORDERREC.cpy
000300* MOCKSTOCK ORDER RECORD - ONE MEMBER ORDER, MARKET OR LIMIT,
000400* BUY OR SELL.  ORDERS.DAT IS IN ASCENDING CREATED-AT SEQUENCE
000500* SINCE THAT IS THE ORDER THE SWEEP (LIMSWPSR) MUST WORK THEM.
000600*   1998-11-07  JLH  ISSUE MS-014  ORIGINAL LAYOUT.
000700*   2000-01-06  JLH  ISSUE MS-061  Y2K - CREATED-AT WIDENED TO A
000800*                    4-DIGIT YEAR (WAS 2-DIGIT).
000900******************************************************************
001000      05  ORDER-ID                   PIC 9(09).
001100      05  ORDER-MEMBER-ID            PIC 9(09).
001200      05  ORDER-STOCK-CODE           PIC X(10).
001300      05  ORDER-STOCK-NAME           PIC X(40).
001400      05  ORDER-TYPE                 PIC X(06).
001500          88  ORDER-TYPE-MARKET          VALUE "MARKET".
001600          88  ORDER-TYPE-LIMIT           VALUE "LIMIT ".
001700      05  ORDER-TRADE-TYPE           PIC X(04).
001800          88  ORDER-TRADE-BUY            VALUE "BUY ".
001900          88  ORDER-TRADE-SELL           VALUE "SELL".
002000      05  ORDER-QUANTITY             PIC 9(09).
002100      05  ORDER-PRICE                PIC 9(11).
002200      05  ORDER-STATUS               PIC X(09).
002300          88  ORDER-STAT-PENDING         VALUE "PENDING  ".
002400          88  ORDER-STAT-EXECUTED        VALUE "EXECUTED ".
002500          88  ORDER-STAT-CANCELLED       VALUE "CANCELLED".
002600      05  ORDER-CREATED-AT           PIC 9(14).
002700      05  ORDER-CREATED-DTL REDEFINES ORDER-CREATED-AT.
002800          10  ORDER-CREATED-YYYY     PIC 9(04).
002900          10  ORDER-CREATED-MM       PIC 9(02).
003000          10  ORDER-CREATED-DD       PIC 9(02).
003100          10  ORDER-CREATED-HH       PIC 9(02).
003200          10  ORDER-CREATED-MN       PIC 9(02).
003300          10  ORDER-CREATED-SS       PIC 9(02).
003400      05  FILLER                     PIC X(29).
