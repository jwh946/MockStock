000100*(c) 1998-2002 MOCKSTOCK TRADING SYSTEMS.  ALL RIGHTS RESERVED.
000200*
000300*#ident	"@(#) mockstock/batch/LMTSELSR.cbl	$Revision: 1.5 $"
000400*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. LMTSELSR.
000700  AUTHOR. R K TANAKA.
000800  INSTALLATION. MOCKSTOCK TRADING SYSTEMS - BATCH ORDER ENTRY.
000900  DATE-WRITTEN. 03/15/1999.
001000  DATE-COMPILED.
001100  SECURITY.  COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001200*****************************************************************
001300*  CHANGE LOG
001400*    1999-03-15  RKT  ISSUE MS-036  ORIGINAL PROGRAM - LIMIT SELL
001500*                 ENTRY.  MODELLED ON LMTBUYSR AND MKTSELSR; A
001600*                 LIMIT ORDER THAT DOES NOT FILL IMMEDIATELY IS
001700*                 PARKED PENDING FOR LIMSWPSR TO SWEEP.
001800*    1999-09-14  JLH  ISSUE MS-051  PRICE LOOKUP MOVED OUT TO THE
001900*                 QUOTELKP SUBPROGRAM.
002000*    2000-01-06  JLH  ISSUE MS-061  Y2K - CREATED-AT 4-DIGIT YEAR.
002100*    2002-08-20  RKT  ISSUE MS-119  A PARKED LIMIT SELL NO LONGER
002200*                 RESERVES SHARES - MATCHES FRONT-OFFICE BEHAVIOUR,
002300*                 THE MEMBER MAY STILL SELL THE SHARES ELSEWHERE
002400*                 WHILE THIS ORDER SITS PENDING.
002500*    2003-06-30  TJW  ISSUE MS-140  NOTIFY FAILURE NO LONGER ABENDS
002600*                 THE RUN - SAME FIX AS MKTSELSR.
002700*****************************************************************
002800  ENVIRONMENT DIVISION.
002900  CONFIGURATION SECTION.
003000  SOURCE-COMPUTER. USL-486.
003100  OBJECT-COMPUTER. USL-486.
003200*
003300  INPUT-OUTPUT SECTION.
003400  FILE-CONTROL.
003500      SELECT LMTSELL-TRANS-FILE ASSIGN "LMTSELL.TRN"
003600          ORGANIZATION LINE SEQUENTIAL
003700          STATUS TRANS-STATUS.
003800      SELECT MEMBER-FILE ASSIGN "MEMBER.DAT"
003900          ORGANIZATION LINE SEQUENTIAL
004000          STATUS FILE-STATUS.
004100      SELECT MEMBER-FILE-NEW ASSIGN "MEMBERN.DAT"
004200          ORGANIZATION LINE SEQUENTIAL
004300          STATUS NEWM-STATUS.
004400      SELECT PORTFOLIO-FILE ASSIGN "PORTF.DAT"
004500          ORGANIZATION LINE SEQUENTIAL
004600          STATUS FILE-STATUS.
004700      SELECT PORTFOLIO-FILE-NEW ASSIGN "PORTFN.DAT"
004800          ORGANIZATION LINE SEQUENTIAL
004900          STATUS NEWP-STATUS.
005000      SELECT ORDER-FILE ASSIGN "ORDERS.DAT"
005100          ORGANIZATION LINE SEQUENTIAL
005200          STATUS FILE-STATUS.
005300      SELECT TRADE-FILE ASSIGN "TRADES.DAT"
005400          ORGANIZATION LINE SEQUENTIAL
005500          STATUS FILE-STATUS.
005600  DATA DIVISION.
005700  FILE SECTION.
005800  FD  LMTSELL-TRANS-FILE.
005900  01  LMTSELL-TRANS-ITEM.
006000      05  FILE-TRANS-MEMBER-ID       PIC 9(09).
006100      05  FILE-TRANS-STOCK-CODE      PIC X(10).
006200      05  FILE-TRANS-STOCK-NAME      PIC X(40).
006300      05  FILE-TRANS-QUANTITY        PIC 9(09).
006400      05  FILE-TRANS-LIMIT-PRICE     PIC 9(11).
006500  FD  MEMBER-FILE.
006600  01  FILE-MEMBER-ITEM.
006700      05  FILE-MEMBER-ID             PIC 9(09).
006800      05  FILE-MEMBER-CASH-BALANCE   PIC S9(11).
006900      05  FILE-MEMBER-YSTD-RATE      PIC S9(05)V9(04).
007000      05  FILLER                     PIC X(21).
007100  FD  MEMBER-FILE-NEW.
007200  01  FILE-MEMBER-NEW-ITEM.
007300      05  FILE-MEMBER-NEW-ID         PIC 9(09).
007400      05  FILE-MEMBER-NEW-CASH       PIC S9(11).
007500      05  FILE-MEMBER-NEW-RATE       PIC S9(05)V9(04).
007600      05  FILLER                     PIC X(21).
007700  FD  PORTFOLIO-FILE.
007800  01  FILE-PORTFOLIO-ITEM.
007900      05  FILE-PORT-MEMBER-ID        PIC 9(09).
008000      05  FILE-PORT-STOCK-CODE       PIC X(10).
008100      05  FILE-PORT-STOCK-NAME       PIC X(40).
008200      05  FILE-PORT-QUANTITY         PIC 9(09).
008300      05  FILLER                     PIC X(22).
008400  FD  PORTFOLIO-FILE-NEW.
008500  01  FILE-PORTFOLIO-NEW-ITEM.
008600      05  FILE-PORT-NEW-MEMBER-ID    PIC 9(09).
008700      05  FILE-PORT-NEW-STOCK-CODE   PIC X(10).
008800      05  FILE-PORT-NEW-STOCK-NAME   PIC X(40).
008900      05  FILE-PORT-NEW-QUANTITY     PIC 9(09).
009000      05  FILLER                     PIC X(22).
009100  FD  ORDER-FILE.
009200  01  FILE-ORDER-ITEM.
009300      05  FILE-ORD-ID                PIC 9(09).
009400      05  FILE-ORD-MEMBER-ID         PIC 9(09).
009500      05  FILE-ORD-STOCK-CODE        PIC X(10).
009600      05  FILE-ORD-STOCK-NAME        PIC X(40).
009700      05  FILE-ORD-TYPE              PIC X(06).
009800      05  FILE-ORD-TRADE-TYPE        PIC X(04).
009900      05  FILE-ORD-QUANTITY          PIC 9(09).
010000      05  FILE-ORD-PRICE             PIC 9(11).
010100      05  FILE-ORD-STATUS            PIC X(09).
010200      05  FILE-ORD-CREATED-AT        PIC 9(14).
010300      05  FILLER                     PIC X(29).
010400  FD  TRADE-FILE.
010500  01  FILE-TRADE-ITEM.
010600      05  FILE-TRD-ID                PIC 9(09).
010700      05  FILE-TRD-MEMBER-ID         PIC 9(09).
010800      05  FILE-TRD-STOCK-CODE        PIC X(10).
010900      05  FILE-TRD-STOCK-NAME        PIC X(40).
011000      05  FILE-TRD-TRADE-TYPE        PIC X(04).
011100      05  FILE-TRD-QUANTITY          PIC 9(09).
011200      05  FILE-TRD-PRICE             PIC 9(11).
011300      05  FILLER                     PIC X(18).
011400  WORKING-STORAGE SECTION.
011500*****************************************************************
011600*  RECORD WORK AREAS - SEE MKTBUYSR FOR THE FD/COPYBOOK SPLIT
011700*  RATIONALE.
011800*****************************************************************
011900  01  TRANS-REC.
012000      05  TRANS-MEMBER-ID            PIC 9(09).
012100      05  TRANS-STOCK-CODE           PIC X(10).
012200      05  TRANS-STOCK-NAME           PIC X(40).
012300      05  TRANS-QUANTITY             PIC 9(09).
012400      05  TRANS-LIMIT-PRICE          PIC 9(11).
012500  01  MEMBER-REC.
012600 COPY MEMBREC.
012700  01  PORTFOLIO-REC.
012800 COPY PORTFREC.
012900  01  ORDER-REC.
013000 COPY ORDERREC.
013100  01  TRADE-REC.
013200 COPY TRADEREC.
013300*****************************************************************
013400*  GENERAL WORK AREA - DATE/TIME EDIT VIEWS AND MONEY EDIT VIEW.
013500*****************************************************************
013600  01  CURRENT-DATE-WORK.
013700      05  CURRENT-DATE-YMD           PIC 9(06).
013800      05  CURRENT-DATE-R REDEFINES CURRENT-DATE-YMD.
013900          10  CURRENT-YY             PIC 9(02).
014000          10  CURRENT-MM             PIC 9(02).
014100          10  CURRENT-DD             PIC 9(02).
014200      05  FILLER                     PIC X(04).
014300  01  CURRENT-TIME-WORK.
014400      05  CURRENT-TIME-HMS           PIC 9(08).
014500      05  CURRENT-TIME-R REDEFINES CURRENT-TIME-HMS.
014600          10  CURRENT-HH             PIC 9(02).
014700          10  CURRENT-MN             PIC 9(02).
014800          10  CURRENT-SS             PIC 9(02).
014900          10  CURRENT-HS             PIC 9(02).
015000      05  FILLER                     PIC X(04).
015100  01  CURRENT-DOW                    PIC 9(01).
015200      88  MARKET-IS-SATURDAY             VALUE 6.
015300      88  MARKET-IS-SUNDAY               VALUE 7.
015400  01  MONEY-EDIT-WORK.
015500      05  MONEY-EDIT-AMOUNT          PIC S9(11).
015600      05  MONEY-EDIT-R REDEFINES MONEY-EDIT-AMOUNT
015700                                     PIC -(10)9.
015800      05  FILLER                     PIC X(04).
015900*****************************************************************
016000*  MISCELLANEOUS COUNTERS, SWITCHES AND SUBPROGRAM LINKAGE AREA.
016100*****************************************************************
016200  77  TOTAL-FILL-AMT                 PIC S9(11) COMP-5 VALUE 0.
016300  77  ORDER-FOUND-SW                 PIC X(01) VALUE "N".
016400      88  PORTFOLIO-ROW-FOUND            VALUE "Y".
016500  77  MARKET-OPEN-SW                 PIC X(01) VALUE "N".
016600      88  MARKET-IS-OPEN                 VALUE "Y".
016700  77  IMMEDIATE-FILL-SW              PIC X(01) VALUE "N".
016800      88  ORDER-FILLS-IMMEDIATELY        VALUE "Y".
016900  77  NEXT-ORDER-ID                  PIC 9(09) COMP-5 VALUE 0.
017000  77  NEXT-TRADE-ID                  PIC 9(09) COMP-5 VALUE 0.
017100  01  FILE-STATUS.
017200      05  STATUS-1                   PIC X.
017300      05  STATUS-2                   PIC X.
017400  01  TRANS-STATUS                   PIC X(02).
017500  01  NEWM-STATUS                    PIC X(02).
017600  01  NEWP-STATUS                    PIC X(02).
017700  01  LOGMSG.
017800      05  FILLER  PIC X(09) VALUE "LMTSELSR=>".
017900      05  LOGMSG-TEXT                PIC X(60).
018000  01  LOGMSG-ERR.
018100      05  FILLER  PIC X(13) VALUE "LMTSELSR ERR=".
018200      05  LOG-ERR-ROUTINE            PIC X(16).
018300      05  FILLER  PIC X(15) VALUE " FAILED STATUS=".
018400      05  LOG-ERR-STATUS             PIC X(02).
018500*****************************************************************
018600*  LINKAGE AREA TO THE QUOTELKP SUBPROGRAM.
018700*****************************************************************
018800  01  LKP-STOCK-CODE                 PIC X(10).
018900  01  LKP-CURRENT-PRICE              PIC 9(11).
019000  01  LKP-AVAIL-SW                   PIC X(01).
019100      88  LKP-QUOTE-AVAILABLE            VALUE "Y".
019200*
019300  PROCEDURE DIVISION.
019400*
019500  0100-MAINLINE.
019600      MOVE "STARTED" TO LOGMSG-TEXT.
019700      PERFORM 9700-DISPLAY-LOG.
019800      OPEN INPUT LMTSELL-TRANS-FILE.
019900      READ LMTSELL-TRANS-FILE
020000          AT END
020100              MOVE "NO TRANSACTION PRESENT" TO LOGMSG-TEXT
020200              PERFORM 9700-DISPLAY-LOG
020300              PERFORM 9999-JOB-ABEND.
020400      MOVE FILE-TRANS-MEMBER-ID   TO TRANS-MEMBER-ID.
020500      MOVE FILE-TRANS-STOCK-CODE  TO TRANS-STOCK-CODE.
020600      MOVE FILE-TRANS-STOCK-NAME  TO TRANS-STOCK-NAME.
020700      MOVE FILE-TRANS-QUANTITY    TO TRANS-QUANTITY.
020800      MOVE FILE-TRANS-LIMIT-PRICE TO TRANS-LIMIT-PRICE.
020900      CLOSE LMTSELL-TRANS-FILE.
021000      PERFORM 1000-MARKET-OPEN-CHECK THRU 1000-EXIT.
021100      IF NOT MARKET-IS-OPEN
021200          MOVE "REJECTED - MARKET CLOSED" TO LOGMSG-TEXT
021300          PERFORM 9700-DISPLAY-LOG
021400          PERFORM 9999-JOB-ABEND.
021500      PERFORM 2000-READ-PORTFOLIO-MASTER THRU 2000-EXIT.
021600      IF NOT PORTFOLIO-ROW-FOUND
021700          MOVE "REJECTED - NO HOLDING ON FILE" TO LOGMSG-TEXT
021800          PERFORM 9700-DISPLAY-LOG
021900          PERFORM 9800-CLOSE-NO-UPDATE
022000          PERFORM 9999-JOB-ABEND.
022100      IF PORT-QUANTITY OF PORTFOLIO-REC < TRANS-QUANTITY
022200          MOVE "REJECTED - INSUFFICIENT HOLDINGS" TO LOGMSG-TEXT
022300          PERFORM 9700-DISPLAY-LOG
022400          PERFORM 9800-CLOSE-NO-UPDATE
022500          PERFORM 9999-JOB-ABEND.
022600      PERFORM 3000-GET-QUOTE THRU 3000-EXIT.
022700      IF NOT LKP-QUOTE-AVAILABLE
022800          MOVE "NOT EXECUTED - NO PRICE QUOTE" TO LOGMSG-TEXT
022900          PERFORM 9700-DISPLAY-LOG
023000          PERFORM 9800-CLOSE-NO-UPDATE
023100          GO TO 0100-EXIT.
023200      MOVE "N" TO IMMEDIATE-FILL-SW.
023300      IF LKP-CURRENT-PRICE NOT < TRANS-LIMIT-PRICE
023400          MOVE "Y" TO IMMEDIATE-FILL-SW.
023500      IF ORDER-FILLS-IMMEDIATELY
023600          COMPUTE TOTAL-FILL-AMT = LKP-CURRENT-PRICE * TRANS-QUANTITY
023700          PERFORM 5000-EXECUTE-IMMEDIATE-FILL THRU 5000-EXIT
023800          SUBTRACT TRANS-QUANTITY FROM PORT-QUANTITY OF PORTFOLIO-REC
023900          PERFORM 7000-WRITE-PORTFOLIO-MASTER THRU 7000-EXIT
024000          PERFORM 9900-CREDIT-MEMBER-MASTER THRU 9900-EXIT
024100          PERFORM 8000-NOTIFY THRU 8000-EXIT
024200      ELSE
024300          PERFORM 6000-PARK-PENDING-ORDER THRU 6000-EXIT
024400          PERFORM 7000-WRITE-PORTFOLIO-MASTER THRU 7000-EXIT.
024500      MOVE "COMPLETED" TO LOGMSG-TEXT.
024600      PERFORM 9700-DISPLAY-LOG.
024700  0100-EXIT.
024800      STOP RUN.
024900*****************************************************************
025000*  1000-MARKET-OPEN-CHECK - SAME RULE AS MKTSELSR.
025100*****************************************************************
025200  1000-MARKET-OPEN-CHECK.
025300      MOVE "N" TO MARKET-OPEN-SW.
025400      ACCEPT CURRENT-DATE-YMD FROM DATE.
025500      ACCEPT CURRENT-TIME-HMS FROM TIME.
025600      ACCEPT CURRENT-DOW FROM DAY-OF-WEEK.
025700      IF MARKET-IS-SATURDAY OR MARKET-IS-SUNDAY
025800          GO TO 1000-EXIT.
025900      IF CURRENT-HH < 09
026000          GO TO 1000-EXIT.
026100      IF CURRENT-HH = 15 AND CURRENT-MN > 30
026200          GO TO 1000-EXIT.
026300      IF CURRENT-HH > 15
026400          GO TO 1000-EXIT.
026500      MOVE "Y" TO MARKET-OPEN-SW.
026600  1000-EXIT.
026700      EXIT.
026800*****************************************************************
026900*  2000-READ-PORTFOLIO-MASTER - SAME TECHNIQUE AS MKTSELSR.  THE
027000*  FILE PAIR IS LEFT OPEN THROUGH TO 7000 REGARDLESS OF WHICH
027100*  BRANCH RUNS - EVEN A PARKED PENDING ORDER NEEDS THE HOLDING
027200*  ROW COPIED THROUGH UNCHANGED TO COMPLETE THE NEW MASTER.
027300*****************************************************************
027400  2000-READ-PORTFOLIO-MASTER.
027500      MOVE "N" TO ORDER-FOUND-SW.
027600      MOVE "0" TO STATUS-1.
027700      OPEN INPUT PORTFOLIO-FILE.
027800      OPEN OUTPUT PORTFOLIO-FILE-NEW.
027900      PERFORM 2010-FIND-PORTFOLIO THRU 2010-EXIT
028000          UNTIL PORTFOLIO-ROW-FOUND OR STATUS-1 = "1".
028100  2000-EXIT.
028200      EXIT.
028300  2010-FIND-PORTFOLIO.
028400      READ PORTFOLIO-FILE
028500          AT END
028600              MOVE "1" TO STATUS-1
028700              GO TO 2010-EXIT.
028800      IF FILE-PORT-MEMBER-ID = TRANS-MEMBER-ID
028900              AND FILE-PORT-STOCK-CODE = TRANS-STOCK-CODE
029000          MOVE FILE-PORT-MEMBER-ID  TO PORT-MEMBER-ID OF PORTFOLIO-REC
029100          MOVE FILE-PORT-STOCK-CODE TO PORT-STOCK-CODE OF PORTFOLIO-REC
029200          MOVE FILE-PORT-STOCK-NAME TO PORT-STOCK-NAME OF PORTFOLIO-REC
029300          MOVE FILE-PORT-QUANTITY   TO PORT-QUANTITY OF PORTFOLIO-REC
029400          MOVE "Y" TO ORDER-FOUND-SW
029500          GO TO 2010-EXIT.
029600      MOVE FILE-PORT-MEMBER-ID  TO FILE-PORT-NEW-MEMBER-ID.
029700      MOVE FILE-PORT-STOCK-CODE TO FILE-PORT-NEW-STOCK-CODE.
029800      MOVE FILE-PORT-STOCK-NAME TO FILE-PORT-NEW-STOCK-NAME.
029900      MOVE FILE-PORT-QUANTITY   TO FILE-PORT-NEW-QUANTITY.
030000      WRITE FILE-PORTFOLIO-NEW-ITEM.
030100  2010-EXIT.
030200      EXIT.
030300*****************************************************************
030400*  3000-GET-QUOTE - SAME QUOTELKP SUBPROGRAM ALL FOUR ENTRY
030500*  POINTS USE.
030600*****************************************************************
030700  3000-GET-QUOTE.
030800      MOVE TRANS-STOCK-CODE TO LKP-STOCK-CODE.
030900      CALL "QUOTELKP" USING LKP-STOCK-CODE
031000                            LKP-CURRENT-PRICE
031100                            LKP-AVAIL-SW.
031200  3000-EXIT.
031300      EXIT.
031400*****************************************************************
031500*  5000-EXECUTE-IMMEDIATE-FILL - CURRENT-PRICE MEETS THE LIMIT
031600*  RIGHT AWAY.  FILL AT CURRENT-PRICE, NOT THE LIMIT - THE MEMBER
031700*  NEVER RECEIVES LESS THAN THEY ASKED.
031800*****************************************************************
031900  5000-EXECUTE-IMMEDIATE-FILL.
032000      ADD 1 TO NEXT-ORDER-ID.
032100      ADD 1 TO NEXT-TRADE-ID.
032200      MOVE NEXT-ORDER-ID         TO ORDER-ID OF ORDER-REC.
032300      MOVE TRANS-MEMBER-ID       TO ORDER-MEMBER-ID OF ORDER-REC.
032400      MOVE TRANS-STOCK-CODE      TO ORDER-STOCK-CODE OF ORDER-REC.
032500      MOVE TRANS-STOCK-NAME      TO ORDER-STOCK-NAME OF ORDER-REC.
032600      MOVE "LIMIT "              TO ORDER-TYPE OF ORDER-REC.
032700      MOVE "SELL"                TO ORDER-TRADE-TYPE OF ORDER-REC.
032800      MOVE TRANS-QUANTITY        TO ORDER-QUANTITY OF ORDER-REC.
032900      MOVE LKP-CURRENT-PRICE     TO ORDER-PRICE OF ORDER-REC.
033000      SET ORDER-STAT-EXECUTED    TO TRUE.
033100      PERFORM 5900-STAMP-CREATED-AT THRU 5900-EXIT.
033200      OPEN EXTEND ORDER-FILE.
033300      MOVE ORDER-ID OF ORDER-REC        TO FILE-ORD-ID.
033400      MOVE ORDER-MEMBER-ID OF ORDER-REC TO FILE-ORD-MEMBER-ID.
033500      MOVE ORDER-STOCK-CODE OF ORDER-REC TO FILE-ORD-STOCK-CODE.
033600      MOVE ORDER-STOCK-NAME OF ORDER-REC TO FILE-ORD-STOCK-NAME.
033700      MOVE ORDER-TYPE OF ORDER-REC      TO FILE-ORD-TYPE.
033800      MOVE ORDER-TRADE-TYPE OF ORDER-REC TO FILE-ORD-TRADE-TYPE.
033900      MOVE ORDER-QUANTITY OF ORDER-REC  TO FILE-ORD-QUANTITY.
034000      MOVE ORDER-PRICE OF ORDER-REC     TO FILE-ORD-PRICE.
034100      MOVE ORDER-STATUS OF ORDER-REC    TO FILE-ORD-STATUS.
034200      MOVE ORDER-CREATED-AT OF ORDER-REC TO FILE-ORD-CREATED-AT.
034300      WRITE FILE-ORDER-ITEM.
034400      IF STATUS-1 NOT = "0"
034500          MOVE "ORDER-FILE WRITE" TO LOG-ERR-ROUTINE
034600          PERFORM 9750-DISPLAY-LOG-ERR
034700          PERFORM 9999-JOB-ABEND.
034800      CLOSE ORDER-FILE.
034900      MOVE NEXT-TRADE-ID         TO TRADE-ID OF TRADE-REC.
035000      MOVE TRANS-MEMBER-ID       TO TRADE-MEMBER-ID OF TRADE-REC.
035100      MOVE TRANS-STOCK-CODE      TO TRADE-STOCK-CODE OF TRADE-REC.
035200      MOVE TRANS-STOCK-NAME      TO TRADE-STOCK-NAME OF TRADE-REC.
035300      MOVE "SELL"                TO TRADE-TRADE-TYPE OF TRADE-REC.
035400      MOVE TRANS-QUANTITY        TO TRADE-QUANTITY OF TRADE-REC.
035500      MOVE LKP-CURRENT-PRICE     TO TRADE-PRICE OF TRADE-REC.
035600      OPEN EXTEND TRADE-FILE.
035700      MOVE TRADE-ID OF TRADE-REC        TO FILE-TRD-ID.
035800      MOVE TRADE-MEMBER-ID OF TRADE-REC TO FILE-TRD-MEMBER-ID.
035900      MOVE TRADE-STOCK-CODE OF TRADE-REC TO FILE-TRD-STOCK-CODE.
036000      MOVE TRADE-STOCK-NAME OF TRADE-REC TO FILE-TRD-STOCK-NAME.
036100      MOVE TRADE-TRADE-TYPE OF TRADE-REC TO FILE-TRD-TRADE-TYPE.
036200      MOVE TRADE-QUANTITY OF TRADE-REC  TO FILE-TRD-QUANTITY.
036300      MOVE TRADE-PRICE OF TRADE-REC     TO FILE-TRD-PRICE.
036400      WRITE FILE-TRADE-ITEM.
036500      IF STATUS-1 NOT = "0"
036600          MOVE "TRADE-FILE WRITE" TO LOG-ERR-ROUTINE
036700          PERFORM 9750-DISPLAY-LOG-ERR
036800          PERFORM 9999-JOB-ABEND.
036900      CLOSE TRADE-FILE.
037000  5000-EXIT.
037100      EXIT.
037200  5900-STAMP-CREATED-AT.
037300      ACCEPT CURRENT-DATE-YMD FROM DATE.
037400      ACCEPT CURRENT-TIME-HMS FROM TIME.
037500      MOVE CURRENT-YY TO ORDER-CREATED-YYYY OF ORDER-REC.
037600      ADD 2000 TO ORDER-CREATED-YYYY OF ORDER-REC.
037700      MOVE CURRENT-MM TO ORDER-CREATED-MM OF ORDER-REC.
037800      MOVE CURRENT-DD TO ORDER-CREATED-DD OF ORDER-REC.
037900      MOVE CURRENT-HH TO ORDER-CREATED-HH OF ORDER-REC.
038000      MOVE CURRENT-MN TO ORDER-CREATED-MN OF ORDER-REC.
038100      MOVE CURRENT-SS TO ORDER-CREATED-SS OF ORDER-REC.
038200  5900-EXIT.
038300      EXIT.
038400*****************************************************************
038500*  6000-PARK-PENDING-ORDER - CURRENT-PRICE DOES NOT MEET THE
038600*  LIMIT.  WRITE THE ORDER PENDING AT THE LIMIT PRICE.  NO CASH
038700*  OR HOLDING CHANGE - ISSUE MS-119, SHARES ARE NOT RESERVED.
038800*****************************************************************
038900  6000-PARK-PENDING-ORDER.
039000      ADD 1 TO NEXT-ORDER-ID.
039100      MOVE NEXT-ORDER-ID         TO ORDER-ID OF ORDER-REC.
039200      MOVE TRANS-MEMBER-ID       TO ORDER-MEMBER-ID OF ORDER-REC.
039300      MOVE TRANS-STOCK-CODE      TO ORDER-STOCK-CODE OF ORDER-REC.
039400      MOVE TRANS-STOCK-NAME      TO ORDER-STOCK-NAME OF ORDER-REC.
039500      MOVE "LIMIT "              TO ORDER-TYPE OF ORDER-REC.
039600      MOVE "SELL"                TO ORDER-TRADE-TYPE OF ORDER-REC.
039700      MOVE TRANS-QUANTITY        TO ORDER-QUANTITY OF ORDER-REC.
039800      MOVE TRANS-LIMIT-PRICE     TO ORDER-PRICE OF ORDER-REC.
039900      SET ORDER-STAT-PENDING     TO TRUE.
040000      PERFORM 5900-STAMP-CREATED-AT THRU 5900-EXIT.
040100      OPEN EXTEND ORDER-FILE.
040200      MOVE ORDER-ID OF ORDER-REC        TO FILE-ORD-ID.
040300      MOVE ORDER-MEMBER-ID OF ORDER-REC TO FILE-ORD-MEMBER-ID.
040400      MOVE ORDER-STOCK-CODE OF ORDER-REC TO FILE-ORD-STOCK-CODE.
040500      MOVE ORDER-STOCK-NAME OF ORDER-REC TO FILE-ORD-STOCK-NAME.
040600      MOVE ORDER-TYPE OF ORDER-REC      TO FILE-ORD-TYPE.
040700      MOVE ORDER-TRADE-TYPE OF ORDER-REC TO FILE-ORD-TRADE-TYPE.
040800      MOVE ORDER-QUANTITY OF ORDER-REC  TO FILE-ORD-QUANTITY.
040900      MOVE ORDER-PRICE OF ORDER-REC     TO FILE-ORD-PRICE.
041000      MOVE ORDER-STATUS OF ORDER-REC    TO FILE-ORD-STATUS.
041100      MOVE ORDER-CREATED-AT OF ORDER-REC TO FILE-ORD-CREATED-AT.
041200      WRITE FILE-ORDER-ITEM.
041300      IF STATUS-1 NOT = "0"
041400          MOVE "ORDER-FILE WRITE" TO LOG-ERR-ROUTINE
041500          PERFORM 9750-DISPLAY-LOG-ERR
041600          PERFORM 9999-JOB-ABEND.
041700      CLOSE ORDER-FILE.
041800      MOVE "PARKED PENDING - NO HOLD PLACED" TO LOGMSG-TEXT.
041900      PERFORM 9700-DISPLAY-LOG.
042000  6000-EXIT.
042100      EXIT.
042200*****************************************************************
042300*  7000-WRITE-PORTFOLIO-MASTER - REWRITE THE HOLDING ROW (REDUCED
042400*  ON A FILL, UNCHANGED WHEN PARKED PENDING), THEN COPY THE
042500*  REMAINDER OF THE OLD MASTER THROUGH UNCHANGED.
042600*****************************************************************
042700  7000-WRITE-PORTFOLIO-MASTER.
042800      MOVE PORT-MEMBER-ID OF PORTFOLIO-REC  TO FILE-PORT-NEW-MEMBER-ID.
042900      MOVE PORT-STOCK-CODE OF PORTFOLIO-REC TO FILE-PORT-NEW-STOCK-CODE.
043000      MOVE PORT-STOCK-NAME OF PORTFOLIO-REC TO FILE-PORT-NEW-STOCK-NAME.
043100      MOVE PORT-QUANTITY OF PORTFOLIO-REC   TO FILE-PORT-NEW-QUANTITY.
043200      WRITE FILE-PORTFOLIO-NEW-ITEM.
043300      PERFORM 7010-COPY-REST-OF-PORTFOLIO THRU 7010-EXIT
043400          UNTIL STATUS-1 = "1".
043500      CLOSE PORTFOLIO-FILE.
043600      CLOSE PORTFOLIO-FILE-NEW.
043700  7000-EXIT.
043800      EXIT.
043900  7010-COPY-REST-OF-PORTFOLIO.
044000      READ PORTFOLIO-FILE
044100          AT END
044200              MOVE "1" TO STATUS-1
044300              GO TO 7010-EXIT.
044400      MOVE FILE-PORT-MEMBER-ID  TO FILE-PORT-NEW-MEMBER-ID.
044500      MOVE FILE-PORT-STOCK-CODE TO FILE-PORT-NEW-STOCK-CODE.
044600      MOVE FILE-PORT-STOCK-NAME TO FILE-PORT-NEW-STOCK-NAME.
044700      MOVE FILE-PORT-QUANTITY   TO FILE-PORT-NEW-QUANTITY.
044800      WRITE FILE-PORTFOLIO-NEW-ITEM.
044900  7010-EXIT.
045000      EXIT.
045100*****************************************************************
045200*  8000-NOTIFY - BEST-EFFORT, IMMEDIATE FILLS ONLY (ISSUE MS-140).
045300*****************************************************************
045400  8000-NOTIFY.
045500      DISPLAY "LMTSELSR=> NOTIFY MEMBER " TRANS-MEMBER-ID
045600          " LIMIT SELL FILLED " TRANS-QUANTITY " SHARES OF "
045700          TRANS-STOCK-CODE.
045800  8000-EXIT.
045900      EXIT.
046000*****************************************************************
046100*  9700/9750 - DISPLAY-STYLE LOG MESSAGES.
046200*****************************************************************
046300  9700-DISPLAY-LOG.
046400      DISPLAY LOGMSG.
046500  9750-DISPLAY-LOG-ERR.
046600      MOVE STATUS-1 TO LOG-ERR-STATUS.
046700      DISPLAY LOGMSG-ERR.
046800*****************************************************************
046900*  9800-CLOSE-NO-UPDATE - CLOSE THE PORTFOLIO MASTER PAIR WHEN WE
047000*  REJECT BEFORE ANY WRITE HAS BEEN MADE.
047100*****************************************************************
047200  9800-CLOSE-NO-UPDATE.
047300      CLOSE PORTFOLIO-FILE.
047400      CLOSE PORTFOLIO-FILE-NEW.
047500*****************************************************************
047600*  9900-CREDIT-MEMBER-MASTER - ONLY REACHED ON AN IMMEDIATE FILL.
047700*  STREAM MEMBER.DAT, CREDITING THIS MEMBER'S CASH-BALANCE.
047800*****************************************************************
047900  9900-CREDIT-MEMBER-MASTER.
048000      MOVE "N" TO ORDER-FOUND-SW.
048100      MOVE "0" TO STATUS-1.
048200      OPEN INPUT MEMBER-FILE.
048300      OPEN OUTPUT MEMBER-FILE-NEW.
048400      PERFORM 9910-FIND-MEMBER THRU 9910-EXIT
048500          UNTIL PORTFOLIO-ROW-FOUND OR STATUS-1 = "1".
048600      IF NOT PORTFOLIO-ROW-FOUND
048700          MOVE "MEMBER MASTER" TO LOG-ERR-ROUTINE
048800          PERFORM 9750-DISPLAY-LOG-ERR
048900          PERFORM 9999-JOB-ABEND.
049000      ADD TOTAL-FILL-AMT TO MEMBER-CASH-BALANCE OF MEMBER-REC.
049100      MOVE MEMBER-ID OF MEMBER-REC            TO FILE-MEMBER-NEW-ID.
049200      MOVE MEMBER-CASH-BALANCE OF MEMBER-REC  TO FILE-MEMBER-NEW-CASH.
049300      MOVE MEMBER-YSTD-PROFIT-RATE OF MEMBER-REC
049400                                               TO FILE-MEMBER-NEW-RATE.
049500      WRITE FILE-MEMBER-NEW-ITEM.
049600      PERFORM 9920-COPY-REST-OF-MEMBER THRU 9920-EXIT
049700          UNTIL STATUS-1 = "1".
049800      CLOSE MEMBER-FILE.
049900      CLOSE MEMBER-FILE-NEW.
050000  9900-EXIT.
050100      EXIT.
050200  9910-FIND-MEMBER.
050300      READ MEMBER-FILE
050400          AT END
050500              MOVE "1" TO STATUS-1
050600              GO TO 9910-EXIT.
050700      IF FILE-MEMBER-ID = TRANS-MEMBER-ID
050800          MOVE FILE-MEMBER-ID           TO MEMBER-ID OF MEMBER-REC
050900          MOVE FILE-MEMBER-CASH-BALANCE TO MEMBER-CASH-BALANCE
051000                                            OF MEMBER-REC
051100          MOVE FILE-MEMBER-YSTD-RATE    TO MEMBER-YSTD-PROFIT-RATE
051200                                            OF MEMBER-REC
051300          MOVE "Y" TO ORDER-FOUND-SW
051400          GO TO 9910-EXIT.
051500      MOVE FILE-MEMBER-ID           TO FILE-MEMBER-NEW-ID.
051600      MOVE FILE-MEMBER-CASH-BALANCE TO FILE-MEMBER-NEW-CASH.
051700      MOVE FILE-MEMBER-YSTD-RATE    TO FILE-MEMBER-NEW-RATE.
051800      WRITE FILE-MEMBER-NEW-ITEM.
051900  9910-EXIT.
052000      EXIT.
052100  9920-COPY-REST-OF-MEMBER.
052200      READ MEMBER-FILE
052300          AT END
052400              MOVE "1" TO STATUS-1
052500              GO TO 9920-EXIT.
052600      MOVE FILE-MEMBER-ID           TO FILE-MEMBER-NEW-ID.
052700      MOVE FILE-MEMBER-CASH-BALANCE TO FILE-MEMBER-NEW-CASH.
052800      MOVE FILE-MEMBER-YSTD-RATE    TO FILE-MEMBER-NEW-RATE.
052900      WRITE FILE-MEMBER-NEW-ITEM.
053000  9920-EXIT.
053100      EXIT.
053200*****************************************************************
053300*  9999-JOB-ABEND - SAME AS MKTSELSR.
053400*****************************************************************
053500  9999-JOB-ABEND.
053600      MOVE "ABENDING" TO LOGMSG-TEXT.
053700      PERFORM 9700-DISPLAY-LOG.
053800      MOVE 16 TO RETURN-CODE.
053900      STOP RUN.
