000100*(c) 1998-2002 MOCKSTOCK TRADING SYSTEMS.  ALL RIGHTS RESERVED.
000200*
000300*#ident	"@(#) mockstock/batch/QUOTELKP.cbl	$Revision: 1.4 $"
000400*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. QUOTELKP.
000700  AUTHOR. J L HARGROVE.
000800  INSTALLATION. MOCKSTOCK TRADING SYSTEMS - BATCH ORDER ENTRY.
000900  DATE-WRITTEN. 11/10/1998.
001000  DATE-COMPILED.
001100  SECURITY.  COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001200*****************************************************************
001300*  CHANGE LOG
001400*    1998-11-10  JLH  ISSUE MS-019  ORIGINAL PROGRAM.  CARVED OUT
001500*                 OF FUNDPRSR'S QUOTE-FILE SCAN SO EVERY ORDER
001600*                 ENTRY PROGRAM SHARES ONE COPY OF THE LOOKUP.
001700*    1999-09-14  JLH  ISSUE MS-051  CALLED FROM BUY AND SELL BOTH
001800*                 (WAS BUY-ONLY).  NO LOGIC CHANGE.
001900*    2000-06-02  RKT  ISSUE MS-066  QUOTE.DAT NO LONGER ABENDS
002000*                 WHEN THE FEED DROPS A CODE - CALLER DECIDES
002100*                 WHAT TO DO WITH AVAIL-SW = "N".
002200*****************************************************************
002300  ENVIRONMENT DIVISION.
002400  CONFIGURATION SECTION.
002500  SOURCE-COMPUTER. USL-486.
002600  OBJECT-COMPUTER. USL-486.
002700*
002800  INPUT-OUTPUT SECTION.
002900  FILE-CONTROL.
003000      SELECT QUOTE-FILE ASSIGN "QUOTE.DAT"
003100          ORGANIZATION LINE SEQUENTIAL
003200          STATUS FILE-STATUS.
003300  DATA DIVISION.
003400  FILE SECTION.
003500  FD  QUOTE-FILE.
003600  01  FILE-QUOTE-ITEM.
003700      05  FILE-QUOTE-STOCK-CODE      PIC X(10).
003800      05  FILE-QUOTE-CURRENT-PRICE   PIC 9(11).
003900      05  FILE-QUOTE-AVAIL-SW        PIC X(01).
004000      05  FILLER                     PIC X(18).
004100  WORKING-STORAGE SECTION.
004200*****************************************************************
004300*  RECORD WORK AREA.
004400*****************************************************************
004500  01  QUOTE-REC.
004600 COPY QUOTEREC.
004700*****************************************************************
004800*  LOG MESSAGE AND TIMESTAMP WORK AREA.
004900*****************************************************************
005000  01  LOGMSG-REQ.
005100      05  FILLER  PIC X(15) VALUE "QUOTELKP=> REQ ".
005200      05  LOGREQ-STOCK-CODE          PIC X(10).
005300  01  LOGMSG.
005400      05  FILLER  PIC X(09) VALUE "QUOTELKP=>".
005500      05  LOGMSG-TEXT                PIC X(60).
005600  01  LOOKUP-DATE-WORK.
005700      05  LOOKUP-DATE-YMD            PIC 9(06).
005800      05  LOOKUP-DATE-R REDEFINES LOOKUP-DATE-YMD.
005900          10  LOOKUP-YY              PIC 9(02).
006000          10  LOOKUP-MM              PIC 9(02).
006100          10  LOOKUP-DD              PIC 9(02).
006200      05  FILLER                     PIC X(04).
006300  01  LOOKUP-TIME-WORK.
006400      05  LOOKUP-TIME-HMS            PIC 9(08).
006500      05  LOOKUP-TIME-R REDEFINES LOOKUP-TIME-HMS.
006600          10  LOOKUP-HH              PIC 9(02).
006700          10  LOOKUP-MN              PIC 9(02).
006800          10  LOOKUP-SS              PIC 9(02).
006900          10  LOOKUP-HS              PIC 9(02).
007000      05  FILLER                     PIC X(04).
007100  01  PRICE-EDIT-WORK.
007200      05  PRICE-EDIT-AMOUNT          PIC 9(11).
007300      05  PRICE-EDIT-R REDEFINES PRICE-EDIT-AMOUNT
007400                                     PIC Z(10)9.
007500      05  FILLER                     PIC X(04).
007600*****************************************************************
007700*  MISCELLANEOUS SWITCHES.
007800*****************************************************************
007900  77  QUOTE-FOUND-SW                 PIC X(01) VALUE "N".
008000      88  QUOTE-ROW-FOUND                VALUE "Y".
008100  01  FILE-STATUS.
008200      05  STATUS-1                   PIC X.
008300      05  STATUS-2                   PIC X.
008400*
008500  LINKAGE SECTION.
008600  01  LK-STOCK-CODE                  PIC X(10).
008700  01  LK-CURRENT-PRICE               PIC 9(11).
008800  01  LK-AVAIL-SW                    PIC X(01).
008900*
009000  PROCEDURE DIVISION USING LK-STOCK-CODE
009100                           LK-CURRENT-PRICE
009200                           LK-AVAIL-SW.
009300*
009400  0100-MAINLINE.
009500      MOVE LK-STOCK-CODE TO LOGREQ-STOCK-CODE.
009600      DISPLAY LOGMSG-REQ.
009700      MOVE "N" TO LK-AVAIL-SW.
009800      MOVE ZERO TO LK-CURRENT-PRICE.
009900      MOVE "N" TO QUOTE-FOUND-SW.
010000      MOVE "0" TO STATUS-1.
010100      OPEN INPUT QUOTE-FILE.
010200      PERFORM 1000-SCAN-QUOTE-FILE THRU 1000-EXIT
010300          UNTIL QUOTE-ROW-FOUND OR STATUS-1 = "1".
010400      CLOSE QUOTE-FILE.
010500      IF QUOTE-ROW-FOUND AND QUOTE-IS-AVAILABLE
010600          MOVE QUOTE-CURRENT-PRICE TO LK-CURRENT-PRICE
010700          MOVE "Y" TO LK-AVAIL-SW
010800          MOVE QUOTE-CURRENT-PRICE TO PRICE-EDIT-AMOUNT
010900          MOVE "QUOTE FOUND" TO LOGMSG-TEXT
011000          DISPLAY LOGMSG
011100          DISPLAY PRICE-EDIT-R
011200      ELSE
011300          MOVE "NO QUOTE AVAILABLE FOR THIS CODE" TO LOGMSG-TEXT
011400          DISPLAY LOGMSG.
011500      ACCEPT LOOKUP-DATE-YMD FROM DATE.
011600      ACCEPT LOOKUP-TIME-HMS FROM TIME.
011700      GOBACK.
011800*****************************************************************
011900*  1000-SCAN-QUOTE-FILE - QUOTE.DAT IS SMALL ENOUGH (ONE ROW PER
012000*  LISTED STOCK) THAT A STRAIGHT SEQUENTIAL SCAN PER CALL IS
012100*  CHEAPER THAN MAINTAINING AN INDEXED FILE OR AN IN-MEMORY TABLE
012200*  ACROSS CALLS - SEE DESIGN NOTES ON FILE ORGANIZATION.
012300*****************************************************************
012400  1000-SCAN-QUOTE-FILE.
012500      READ QUOTE-FILE
012600          AT END
012700              MOVE "1" TO STATUS-1
012800              GO TO 1000-EXIT.
012900      IF FILE-QUOTE-STOCK-CODE = LK-STOCK-CODE
013000          MOVE FILE-QUOTE-STOCK-CODE    TO QUOTE-STOCK-CODE
013100          MOVE FILE-QUOTE-CURRENT-PRICE TO QUOTE-CURRENT-PRICE
013200          MOVE FILE-QUOTE-AVAIL-SW      TO QUOTE-AVAIL-SW
013300          MOVE "Y" TO QUOTE-FOUND-SW.
013400  1000-EXIT.
013500      EXIT.
