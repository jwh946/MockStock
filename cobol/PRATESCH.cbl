000100*(c) 1998-2002 MOCKSTOCK TRADING SYSTEMS.  ALL RIGHTS RESERVED.
000200*
000300*#ident	"@(#) mockstock/batch/PRATESCH.cbl	$Revision: 1.6 $"
000400*
000500  IDENTIFICATION DIVISION.
000600  PROGRAM-ID. PRATESCH.
000700  AUTHOR. R K TANAKA.
000800  INSTALLATION. MOCKSTOCK TRADING SYSTEMS - BATCH ORDER ENTRY.
000900  DATE-WRITTEN. 01/18/1999.
001000  DATE-COMPILED.
001100  SECURITY.  COMPANY CONFIDENTIAL - BATCH OPERATIONS ONLY.
001200*****************************************************************
001300*  CHANGE LOG
001400*    1999-01-18  RKT  ISSUE MS-033  ORIGINAL PROGRAM - NIGHTLY
001500*                 SNAPSHOT OF EACH MEMBER'S PROFIT RATE, RUN BY
001600*                 THE 00:00 JCL STEP AFTER THE VALUATION EXTRACT
001700*                 (PRATEIN.DAT) HAS BEEN DROPPED.
001800*    1999-06-11  JLH  ISSUE MS-047  ABEND (NOT SKIP) A MEMBER WITH
001900*                 NO MATCHING VALUATION ROW - THE SOURCE SYSTEM
002000*                 HAS NO FALLBACK FOR A MISSING ROW, SO NEITHER
002100*                 DOES THIS PROGRAM.
002200*    2000-01-06  JLH  ISSUE MS-061  Y2K - NOT APPLICABLE, NO DATE
002300*                 STAMPING IN THIS PROGRAM - CARRIED FOR THE LOG.
002400*    2003-02-11  TJW  ISSUE MS-133  ADDED 9000-JOB-SUMMARY COUNT
002500*                 FOR OPERATIONS, SAME AS LIMSWPSR.
002600*****************************************************************
002700  ENVIRONMENT DIVISION.
002800  CONFIGURATION SECTION.
002900  SOURCE-COMPUTER. USL-486.
003000  OBJECT-COMPUTER. USL-486.
003100*
003200  INPUT-OUTPUT SECTION.
003300  FILE-CONTROL.
003400      SELECT MEMBER-FILE ASSIGN "MEMBER.DAT"
003500          ORGANIZATION LINE SEQUENTIAL
003600          STATUS FILE-STATUS.
003700      SELECT MEMBER-FILE-NEW ASSIGN "MEMBERN.DAT"
003800          ORGANIZATION LINE SEQUENTIAL
003900          STATUS NEWM-STATUS.
004000      SELECT PRATEIN-FILE ASSIGN "PRATEIN.DAT"
004100          ORGANIZATION LINE SEQUENTIAL
004200          STATUS PRATEIN-STATUS.
004300  DATA DIVISION.
004400  FILE SECTION.
004500  FD  MEMBER-FILE.
004600  01  FILE-MEMBER-ITEM.
004700      05  FILE-MEMBER-ID             PIC 9(09).
004800      05  FILE-MEMBER-CASH-BALANCE   PIC S9(11).
004900      05  FILE-MEMBER-YSTD-RATE      PIC S9(05)V9(04).
005000      05  FILLER                     PIC X(21).
005100  FD  MEMBER-FILE-NEW.
005200  01  FILE-MEMBER-NEW-ITEM.
005300      05  FILE-MEMBER-NEW-ID         PIC 9(09).
005400      05  FILE-MEMBER-NEW-CASH       PIC S9(11).
005500      05  FILE-MEMBER-NEW-RATE       PIC S9(05)V9(04).
005600      05  FILLER                     PIC X(21).
005700  FD  PRATEIN-FILE.
005800  01  FILE-PRATEIN-ITEM.
005900      05  FILE-PRATEIN-MEMBER-ID     PIC 9(09).
006000      05  FILE-PRATEIN-TOTAL-RATE    PIC S9(05)V9(04).
006100      05  FILLER                     PIC X(12).
006200  WORKING-STORAGE SECTION.
006300*****************************************************************
006400*  RECORD WORK AREAS.
006500*****************************************************************
006600  01  MEMBER-REC.
006700 COPY MEMBREC.
006800  01  PRATE-REC.
006900 COPY PRATEREC.
007000*****************************************************************
007100*  GENERAL WORK AREA - MONEY/RATE EDIT VIEW.
007200*****************************************************************
007300  01  RATE-EDIT-WORK.
007400      05  RATE-EDIT-AMOUNT           PIC S9(05)V9(04).
007500      05  RATE-EDIT-R REDEFINES RATE-EDIT-AMOUNT.
007600          10  RATE-EDIT-WHOLE        PIC S9(05).
007700          10  RATE-EDIT-DECIMAL      PIC 9(04).
007800      05  FILLER                     PIC X(04).
007900  01  CURRENT-DATE-WORK.
008000      05  CURRENT-DATE-YMD           PIC 9(06).
008100      05  CURRENT-DATE-R REDEFINES CURRENT-DATE-YMD.
008200          10  CURRENT-YY             PIC 9(02).
008300          10  CURRENT-MM             PIC 9(02).
008400          10  CURRENT-DD             PIC 9(02).
008500      05  FILLER                     PIC X(04).
008600  01  MONEY-EDIT-WORK.
008700      05  MONEY-EDIT-AMOUNT          PIC S9(11).
008800      05  MONEY-EDIT-R REDEFINES MONEY-EDIT-AMOUNT
008900                                     PIC -(10)9.
009000      05  FILLER                     PIC X(04).
009100*****************************************************************
009200*  MISCELLANEOUS COUNTERS, SWITCHES AND STATUS AREAS.
009300*****************************************************************
009400  77  PRATE-FOUND-SW                 PIC X(01) VALUE "N".
009500      88  PRATE-ROW-FOUND                VALUE "Y".
009600  77  PRATEIN-AT-EOF-SW              PIC X(01) VALUE "N".
009700      88  PRATEIN-IS-AT-EOF              VALUE "Y".
009800  77  MEMBERS-PROCESSED              PIC 9(07) COMP-5 VALUE 0.
009900  01  FILE-STATUS.
010000      05  STATUS-1                   PIC X.
010100      05  STATUS-2                   PIC X.
010200  01  NEWM-STATUS                    PIC X(02).
010300  01  PRATEIN-STATUS                 PIC X(02).
010400  01  LOGMSG.
010500      05  FILLER  PIC X(09) VALUE "PRATESCH=>".
010600      05  LOGMSG-TEXT                PIC X(60).
010700  01  LOGMSG-ERR.
010800      05  FILLER  PIC X(13) VALUE "PRATESCH ERR=".
010900      05  LOG-ERR-ROUTINE            PIC X(16).
011000      05  FILLER  PIC X(15) VALUE " FAILED STATUS=".
011100      05  LOG-ERR-STATUS             PIC X(02).
011200*
011300  PROCEDURE DIVISION.
011400*
011500  0100-MAINLINE.
011600      MOVE "STARTED" TO LOGMSG-TEXT.
011700      PERFORM 9700-DISPLAY-LOG.
011800      MOVE "0" TO STATUS-1.
011900      OPEN INPUT MEMBER-FILE.
012000      OPEN OUTPUT MEMBER-FILE-NEW.
012100      OPEN INPUT PRATEIN-FILE.
012200      PERFORM 2000-PRIME-PRATEIN THRU 2000-EXIT.
012300      PERFORM 1000-UPDATE-ONE-MEMBER THRU 1000-EXIT
012400          UNTIL STATUS-1 = "1".
012500      CLOSE MEMBER-FILE.
012600      CLOSE MEMBER-FILE-NEW.
012700      CLOSE PRATEIN-FILE.
012800      PERFORM 9000-JOB-SUMMARY THRU 9000-EXIT.
012900      MOVE "COMPLETED" TO LOGMSG-TEXT.
013000      PERFORM 9700-DISPLAY-LOG.
013100      STOP RUN.
013200*****************************************************************
013300*  1000-UPDATE-ONE-MEMBER - MEMBER.DAT AND PRATEIN.DAT ARE BOTH
013400*  SORTED ASCENDING BY MEMBER-ID (MATCH-MERGE CONVENTION), SO A
013500*  SINGLE PASS WITH THE SMALLER KEY ADVANCING IS ALL THAT IS
013600*  NEEDED - THERE IS NO "INSERT" OR "DELETE" SIDE, ONLY UPDATE.
013700*****************************************************************
013800  1000-UPDATE-ONE-MEMBER.
013900      READ MEMBER-FILE
014000          AT END
014100              MOVE "1" TO STATUS-1
014200              GO TO 1000-EXIT.
014300      MOVE FILE-MEMBER-ID           TO MEMBER-ID OF MEMBER-REC.
014400      MOVE FILE-MEMBER-CASH-BALANCE TO MEMBER-CASH-BALANCE
014500                                        OF MEMBER-REC.
014600      MOVE FILE-MEMBER-YSTD-RATE    TO MEMBER-YSTD-PROFIT-RATE
014700                                        OF MEMBER-REC.
014800      PERFORM 1100-ADVANCE-TO-MATCH THRU 1100-EXIT
014900          UNTIL PRATE-ROW-FOUND OR PRATEIN-IS-AT-EOF.
015000      IF NOT PRATE-ROW-FOUND
015100          MOVE "NO VALUATION ROW FOR MEMBER" TO LOG-ERR-ROUTINE
015200          PERFORM 9750-DISPLAY-LOG-ERR
015300          PERFORM 9999-JOB-ABEND.
015400      MOVE PRATE-TOTAL-PROFIT-RATE OF PRATE-REC
015500                                   TO MEMBER-YSTD-PROFIT-RATE
015600                                        OF MEMBER-REC.
015700      MOVE MEMBER-ID OF MEMBER-REC           TO FILE-MEMBER-NEW-ID.
015800      MOVE MEMBER-CASH-BALANCE OF MEMBER-REC TO FILE-MEMBER-NEW-CASH.
015900      MOVE MEMBER-YSTD-PROFIT-RATE OF MEMBER-REC
016000                                   TO FILE-MEMBER-NEW-RATE.
016100      WRITE FILE-MEMBER-NEW-ITEM.
016200      ADD 1 TO MEMBERS-PROCESSED.
016300  1000-EXIT.
016400      EXIT.
016500*****************************************************************
016600*  1100-ADVANCE-TO-MATCH - READ PRATEIN-FILE FORWARD UNTIL ITS KEY
016700*  REACHES THIS MEMBER'S KEY.  BOTH FILES ARE IN THE SAME KEY
016800*  ORDER SO THE PRATEIN CURSOR NEVER NEEDS TO GO BACKWARD.
016900*****************************************************************
017000  1100-ADVANCE-TO-MATCH.
017100      MOVE "N" TO PRATE-FOUND-SW.
017200      IF PRATEIN-IS-AT-EOF
017300          GO TO 1100-EXIT.
017400      IF PRATE-MEMBER-ID OF PRATE-REC = MEMBER-ID OF MEMBER-REC
017500          MOVE "Y" TO PRATE-FOUND-SW
017600          GO TO 1100-EXIT.
017700      IF PRATE-MEMBER-ID OF PRATE-REC > MEMBER-ID OF MEMBER-REC
017800          GO TO 1100-EXIT.
017900      READ PRATEIN-FILE
018000          AT END
018100              MOVE "Y" TO PRATEIN-AT-EOF-SW
018200              GO TO 1100-EXIT.
018300      MOVE FILE-PRATEIN-MEMBER-ID  TO PRATE-MEMBER-ID OF PRATE-REC.
018400      MOVE FILE-PRATEIN-TOTAL-RATE TO PRATE-TOTAL-PROFIT-RATE
018500                                       OF PRATE-REC.
018600  1100-EXIT.
018700      EXIT.
018800*****************************************************************
018900*  2000-PRIME-PRATEIN - READ THE FIRST VALUATION ROW BEFORE THE
019000*  MAIN LOOP STARTS SO 1100 ALWAYS HAS A CURRENT ROW TO COMPARE.
019100*  AN EMPTY PRATEIN.DAT IS A SETUP ERROR - ABEND RATHER THAN
019200*  LET EVERY MEMBER FALL THROUGH AS "NOT FOUND" ONE AT A TIME.
019300*****************************************************************
019400  2000-PRIME-PRATEIN.
019500      READ PRATEIN-FILE
019600          AT END
019700              MOVE "VALUATION EXTRACT IS EMPTY" TO LOG-ERR-ROUTINE
019800              PERFORM 9750-DISPLAY-LOG-ERR
019900              PERFORM 9999-JOB-ABEND.
020000      MOVE FILE-PRATEIN-MEMBER-ID  TO PRATE-MEMBER-ID OF PRATE-REC.
020100      MOVE FILE-PRATEIN-TOTAL-RATE TO PRATE-TOTAL-PROFIT-RATE
020200                                       OF PRATE-REC.
020300  2000-EXIT.
020400      EXIT.
020500*****************************************************************
020600*  9000-JOB-SUMMARY - ISSUE MS-133.
020700*****************************************************************
020800  9000-JOB-SUMMARY.
020900      DISPLAY "PRATESCH=> MEMBERS PROCESSED " MEMBERS-PROCESSED.
021000  9000-EXIT.
021100      EXIT.
021200*****************************************************************
021300*  9700/9750 - DISPLAY-STYLE LOG MESSAGES.
021400*****************************************************************
021500  9700-DISPLAY-LOG.
021600      DISPLAY LOGMSG.
021700  9750-DISPLAY-LOG-ERR.
021800      MOVE STATUS-1 TO LOG-ERR-STATUS.
021900      DISPLAY LOGMSG-ERR.
022000*****************************************************************
022100*  9999-JOB-ABEND.
022200*****************************************************************
022300  9999-JOB-ABEND.
022400      MOVE "ABENDING" TO LOGMSG-TEXT.
022500      PERFORM 9700-DISPLAY-LOG.
022600      MOVE 16 TO RETURN-CODE.
022700      STOP RUN.
